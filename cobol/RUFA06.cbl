000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA06.
000300 AUTHOR. J.PEREZ.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 20/11/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA06 - LISTADO DE FACTURAS DEL PERIODO                     *
001100*  IMPRIME LAS FACTURAS EMITIDAS ENTRE DOS FECHAS (POR DEFECTO, *
001200*  DESDE EL DIA 1 DEL MES EN CURSO HASTA HOY) CON SU TOTAL DE   *
001300*  PERIODO AL PIE.  EL FILTRADO POR FECHA SE HACE IGUAL QUE EN  *
001400*  EL ANTIGUO LISTADO DE MOVIMIENTOS DEL CAJERO AUTOMATICO,     *
001500*  COMPONIENDO UNA FECHA COMPUESTA AAAAMMDD PARA COMPARAR.      *
001600*-----------------------------------------------------------   *
001700*  MANTENIMIENTO                                                *
001800*  20/11/1995 J.PEREZ   RQ-0132 CREACION ORIGINAL               * RQ-0132 
001900*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - LA FECHA         * RQ-0201 
002000*                       COMPUESTA PASA A AAAAMMDD (ANTES        * RQ-0201 
002100*                       AAMMDD, RIESGO DE CAMBIO DE SIGLO)      * RQ-0201 
002200*  30/05/2001 C.DIAZ    RQ-0288 SE AÑADE EL TOTAL DE PERIODO    * RQ-0288 
002300*                       AL PIE DEL LISTADO                      * RQ-0288 
002400*  02/10/2003 M.ALONSO  RQ-0355 SE AÑADEN LAS COLUMNAS DE       * RQ-0355 
002500*                       CAJERO Y CLIENTE, Y EL LISTADO PASA A   * RQ-0355 
002600*                       ORDENARSE POR FECHA DESCENDENTE (SE     * RQ-0355 
002700*                       CARGA EN TABLA Y SE ORDENA POR          * RQ-0355 
002800*                       INSERCION ANTES DE IMPRIMIR)            * RQ-0355 
002900*  14/07/2004 L.VEGA    RQ-0403 SE AÑADE EL FILTRADO OPCIONAL   * RQ-0403 
003000*                       POR CAJERO Y POR ESTADO DE LA FACTURA,  * RQ-0403 
003100*                       IGUAL QUE EN RUFA07                     * RQ-0403 
003200*  28/07/2004 L.VEGA    RQ-0417 LOS SWITCHES UPSI-1/UPSI-2 NO   * RQ-0417 
003300*                       TENIAN COMO RECIBIR EL CAJERO NI EL     * RQ-0417 
003400*                       ESTADO A FILTRAR; SE LEEN DE LA TARJETA * RQ-0417 
003500*                       DE PARAMETROS POR SYSIN, IGUAL QUE EN   * RQ-0417 
003600*                       RUFA07 (RQ-0416)                        * RQ-0417 
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS MODO-PRUEBA-SW
004400         ON STATUS IS MODO-PRUEBA
004500         OFF STATUS IS MODO-NORMAL
004600     UPSI-1 IS FILTRO-CAJERO-SW
004700         ON STATUS IS FILTRO-CAJERO-ACTIVO
004800         OFF STATUS IS FILTRO-CAJERO-INACTIVO
004900     UPSI-2 IS FILTRO-ESTADO-SW
005000         ON STATUS IS FILTRO-ESTADO-ACTIVO
005100         OFF STATUS IS FILTRO-ESTADO-INACTIVO.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT F-FACTURAS ASSIGN TO DISK
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-FAC.
005800
005900     SELECT F-PARAMETROS ASSIGN TO DISK
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FS-PAR.
006200
006300     SELECT F-REPORTE ASSIGN TO PRINTER
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-REP.
006600
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  F-FACTURAS
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID IS "facturas.ubd".
007300 COPY RUFACT.
007400
007500 FD  F-PARAMETROS
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "parametros.ubd".
007800 COPY RUPARAM.
007900
008000 FD  F-REPORTE
008100     LABEL RECORD OMITTED
008200     VALUE OF FILE-ID IS "listfact.prt".
008300 01  LIN-REPORTE                PIC X(132).
008400
008500
008600 WORKING-STORAGE SECTION.
008700 77  FS-FAC                     PIC X(02).
008800 77  FS-PAR                     PIC X(02).
008900 77  FS-REP                     PIC X(02).
009000
009100 01  CAMPOS-FECHA.
009200     05  FECHA-HOY              PIC 9(08).
009300     05  FECHA-HOY-R REDEFINES FECHA-HOY.
009400         10  FH-ANO             PIC 9(04).
009500         10  FH-MES             PIC 9(02).
009600         10  FH-DIA             PIC 9(02).
009700     05  WS-FECHA-DESDE         PIC 9(08).
009800     05  WS-FECHA-HASTA         PIC 9(08).
009900     05  FILLER                 PIC X(04).
010000
010100*----------------------------------------------------------
010200*    FACTURAS DEL PERIODO CARGADAS EN TABLA PARA PODER
010300*    IMPRIMIRLAS POR FECHA DESCENDENTE (ORDENACION POR
010400*    INSERCION, IGUAL QUE EN RUFA08/RUFA09).
010500*----------------------------------------------------------
010600 01  TB-FACTURAS-PERIODO.
010700     05  TB-FAC-TOTAL           PIC 9(6) COMP.
010800     05  TB-FAC OCCURS 2000 TIMES.
010900         10  TB-FAC-ID          PIC 9(10).
011000         10  TB-FAC-USUARIO-ID  PIC 9(10).
011100         10  TB-FAC-CLIENTE-ID  PIC 9(10).
011200         10  TB-FAC-FECHA       PIC 9(08).
011300         10  TB-FAC-SUBTOTAL    PIC 9(8)V99.
011400         10  TB-FAC-IVA         PIC 9(8)V99.
011500         10  TB-FAC-SERVICIO    PIC 9(8)V99.
011600         10  TB-FAC-DESCUENTO   PIC 9(8)V99.
011700         10  TB-FAC-IMPORTE     PIC 9(8)V99.
011800         10  TB-FAC-ESTADO      PIC X(01).
011900     05  FILLER                 PIC X(04).
012000
012100 01  WS-FAC-TEMP.
012200     05  WS-FT-ID               PIC 9(10).
012300     05  WS-FT-USUARIO-ID       PIC 9(10).
012400     05  WS-FT-CLIENTE-ID       PIC 9(10).
012500     05  WS-FT-FECHA            PIC 9(08).
012600     05  WS-FT-SUBTOTAL         PIC 9(8)V99.
012700     05  WS-FT-IVA              PIC 9(8)V99.
012800     05  WS-FT-SERVICIO         PIC 9(8)V99.
012900     05  WS-FT-DESCUENTO        PIC 9(8)V99.
013000     05  WS-FT-IMPORTE          PIC 9(8)V99.
013100     05  WS-FT-ESTADO           PIC X(01).
013200     05  FILLER                 PIC X(04).
013300
013400 01  WS-CONTADORES.
013500     05  WS-FACTURAS-LISTADAS   PIC 9(6) COMP.
013600     05  WS-LINEAS-PAGINA       PIC 9(3) COMP.
013700     05  WS-IX-FAC              PIC 9(6) COMP.
013800     05  WS-IX-INS              PIC 9(6) COMP.
013900     05  FILLER                 PIC X(04).
014000
014100 01  WS-ACUMULADOS-PERIODO.
014200     05  WS-TOT-SUBTOTAL        PIC 9(9)V99.
014300     05  WS-TOT-IVA             PIC 9(9)V99.
014400     05  WS-TOT-SERVICIO        PIC 9(9)V99.
014500     05  WS-TOT-DESCUENTO       PIC 9(9)V99.
014600     05  WS-TOT-TOTAL           PIC 9(9)V99.
014700     05  FILLER                 PIC X(06).
014800
014900 01  WS-NOMBRE-RESTAURANTE      PIC X(40).
015000
015100 01  WS-FILTRO-AREA.
015200     05  WS-FILTRO-SW           PIC X(01)  VALUE "N".
015300         88  FILTRO-DENTRO-RANGO    VALUE "S".
015400     05  WS-FECHA-FACTURA       PIC 9(08).
015500     05  FILLER                 PIC X(04).
015600
015700 01  WS-CAJERO-FILTRO           PIC 9(10)  VALUE ZEROS.
015800
015900 01  WS-ESTADO-FILTRO           PIC X(01)  VALUE SPACE.
016000
016100*    TARJETA DE PARAMETROS LEIDA POR SYSIN CUANDO EL UPSI-1
016200*    Y/O EL UPSI-2 VIENEN ACTIVOS EN EL JCL DE ARRANQUE.
016300*    RQ-0417.
016400 01  WS-TARJETA-PARAMETROS.
016500     05  WS-TP-CAJERO           PIC 9(10).
016600     05  WS-TP-ESTADO           PIC X(01).
016700     05  FILLER                 PIC X(69).
016800
016900 01  LIN-CABECERA-1.
017000     05  FILLER                 PIC X(01)  VALUE SPACE.
017100     05  LC1-RESTAURANTE        PIC X(40).
017200     05  FILLER                 PIC X(10)  VALUE "  RUFA06".
017300     05  FILLER                 PIC X(81)  VALUE SPACES.
017400
017500 01  LIN-CABECERA-2.
017600     05  FILLER                 PIC X(01)  VALUE SPACE.
017700     05  FILLER                 PIC X(30)  VALUE
017800         "LISTADO DE FACTURAS - DEL ".
017900     05  LC2-DESDE              PIC 9(08).
018000     05  FILLER                 PIC X(06)  VALUE " AL ".
018100     05  LC2-HASTA              PIC 9(08).
018200     05  FILLER                 PIC X(87)  VALUE SPACES.
018300
018400 01  LIN-CABECERA-3.
018500     05  FILLER                 PIC X(01)  VALUE SPACE.
018600     05  FILLER                 PIC X(11)  VALUE "FACTURA".
018700     05  FILLER                 PIC X(09)  VALUE "FECHA".
018800     05  FILLER                 PIC X(11)  VALUE "SUBTOTAL".
018900     05  FILLER                 PIC X(11)  VALUE "IVA".
019000     05  FILLER                 PIC X(11)  VALUE "SERVICIO".
019100     05  FILLER                 PIC X(11)  VALUE "DESCUENTO".
019200     05  FILLER                 PIC X(11)  VALUE "TOTAL".
019300     05  FILLER                 PIC X(08)  VALUE "ESTADO".
019400     05  FILLER                 PIC X(11)  VALUE "CAJERO".
019500     05  FILLER                 PIC X(11)  VALUE "CLIENTE".
019600     05  FILLER                 PIC X(26)  VALUE SPACES.
019700
019800 01  LIN-DETALLE.
019900     05  FILLER                 PIC X(01)  VALUE SPACE.
020000     05  LD-FACTURA-ID          PIC ZZZZZZZZZ9.
020100     05  FILLER                 PIC X(01)  VALUE SPACE.
020200     05  LD-FECHA               PIC 9999/99/99.
020300     05  FILLER                 PIC X(01)  VALUE SPACE.
020400     05  LD-SUBTOTAL            PIC ZZZ,ZZZ,ZZ9.99.
020500     05  FILLER                 PIC X(01)  VALUE SPACE.
020600     05  LD-IVA                 PIC ZZZ,ZZZ,ZZ9.99.
020700     05  FILLER                 PIC X(01)  VALUE SPACE.
020800     05  LD-SERVICIO            PIC ZZZ,ZZZ,ZZ9.99.
020900     05  FILLER                 PIC X(01)  VALUE SPACE.
021000     05  LD-DESCUENTO           PIC ZZZ,ZZZ,ZZ9.99.
021100     05  FILLER                 PIC X(01)  VALUE SPACE.
021200     05  LD-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
021300     05  FILLER                 PIC X(01)  VALUE SPACE.
021400     05  LD-ESTADO              PIC X(10).
021500     05  LD-CAJERO              PIC ZZZZZZZZZ9.
021600     05  FILLER                 PIC X(01)  VALUE SPACE.
021700     05  LD-CLIENTE             PIC ZZZZZZZZZ9.
021800     05  FILLER                 PIC X(01)  VALUE SPACES.
021900
022000 01  LIN-TOTAL-PERIODO.
022100     05  FILLER                 PIC X(01)  VALUE SPACE.
022200     05  FILLER                 PIC X(23)  VALUE
022300         "TOTAL DEL PERIODO ....".
022400     05  LT-SUBTOTAL            PIC ZZZ,ZZZ,ZZ9.99.
022500     05  FILLER                 PIC X(01)  VALUE SPACE.
022600     05  LT-IVA                 PIC ZZZ,ZZZ,ZZ9.99.
022700     05  FILLER                 PIC X(01)  VALUE SPACE.
022800     05  LT-SERVICIO            PIC ZZZ,ZZZ,ZZ9.99.
022900     05  FILLER                 PIC X(01)  VALUE SPACE.
023000     05  LT-DESCUENTO           PIC ZZZ,ZZZ,ZZ9.99.
023100     05  FILLER                 PIC X(01)  VALUE SPACE.
023200     05  LT-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
023300     05  FILLER                 PIC X(31)  VALUE SPACES.
023400
023500 LINKAGE SECTION.
023600
023700 PROCEDURE DIVISION.
023800 PROGRAMA-PRINCIPAL.
023900     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
024000*    SI EL OPERADOR ACTIVO EL UPSI-1 Y/O EL UPSI-2 EN EL JCL,
024100*    SE LEE EL CAJERO Y/O EL ESTADO A FILTRAR DE LA TARJETA
024200*    DE PARAMETROS.  RQ-0417.
024300     IF FILTRO-CAJERO-ACTIVO OR FILTRO-ESTADO-ACTIVO
024400         ACCEPT WS-TARJETA-PARAMETROS FROM SYSIN
024500         MOVE WS-TP-CAJERO TO WS-CAJERO-FILTRO
024600         MOVE WS-TP-ESTADO TO WS-ESTADO-FILTRO
024700     END-IF.
024800     COMPUTE WS-FECHA-DESDE = (FH-ANO * 10000) + (FH-MES * 100) +
024900                                 1.
025000     MOVE FECHA-HOY TO WS-FECHA-HASTA.
025100
025200     PERFORM LEER-NOMBRE-RESTAURANTE
025300         THRU LEER-NOMBRE-RESTAURANTE-FIN.
025400
025500     MOVE 0 TO WS-FACTURAS-LISTADAS.
025600     MOVE 0 TO TB-FAC-TOTAL.
025700     MOVE 0 TO WS-TOT-SUBTOTAL.
025800     MOVE 0 TO WS-TOT-IVA.
025900     MOVE 0 TO WS-TOT-SERVICIO.
026000     MOVE 0 TO WS-TOT-DESCUENTO.
026100     MOVE 0 TO WS-TOT-TOTAL.
026200
026300     PERFORM CARGAR-FACTURAS-PERIODO
026400         THRU CARGAR-FACTURAS-PERIODO-FIN.
026500     PERFORM ORDENAR-POR-FECHA THRU ORDENAR-POR-FECHA-FIN.
026600
026700     OPEN OUTPUT F-REPORTE.
026800     PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-FIN.
026900     PERFORM LISTAR-FACTURAS THRU LISTAR-FACTURAS-FIN.
027000     PERFORM IMPRIMIR-TOTAL-PERIODO THRU
027100                                 IMPRIMIR-TOTAL-PERIODO-FIN.
027200     CLOSE F-REPORTE.
027300
027400     DISPLAY "RUFA06 - FACTURAS LISTADAS: " WS-FACTURAS-LISTADAS.
027500     STOP RUN.
027600
027700 LEER-NOMBRE-RESTAURANTE.
027800     MOVE "RESTUNA" TO WS-NOMBRE-RESTAURANTE.
027900     OPEN INPUT F-PARAMETROS.
028000     IF FS-PAR = "00"
028100         READ F-PARAMETROS
028200             NOT AT END
028300                 MOVE PARAM-RESTAURANT-NAME
028400                     TO WS-NOMBRE-RESTAURANTE
028500         END-READ
028600         CLOSE F-PARAMETROS
028700     END-IF.
028800 LEER-NOMBRE-RESTAURANTE-FIN.
028900     EXIT.
029000
029100 IMPRIMIR-CABECERA.
029200     MOVE WS-NOMBRE-RESTAURANTE TO LC1-RESTAURANTE.
029300     WRITE LIN-REPORTE FROM LIN-CABECERA-1
029400         AFTER ADVANCING TOP-OF-FORM.
029500     MOVE WS-FECHA-DESDE TO LC2-DESDE.
029600     MOVE WS-FECHA-HASTA TO LC2-HASTA.
029700     WRITE LIN-REPORTE FROM LIN-CABECERA-2 AFTER ADVANCING 1 LINE.
029800     WRITE LIN-REPORTE FROM LIN-CABECERA-3 AFTER ADVANCING 2 LINE.
029900     MOVE 5 TO WS-LINEAS-PAGINA.
030000 IMPRIMIR-CABECERA-FIN.
030100     EXIT.
030200
030300*----------------------------------------------------------
030400*    CARGA EN TABLA LAS FACTURAS CUYA FECHA COMPUESTA
030500*    AAAAMMDD CAE DENTRO DEL RANGO PEDIDO, IGUAL QUE SE
030600*    HACIA EN EL FILTRADO DE MOVIMIENTOS DEL CAJERO
030700*    AUTOMATICO.
030800*----------------------------------------------------------
030900 CARGAR-FACTURAS-PERIODO.
031000     OPEN INPUT F-FACTURAS.
031100     IF FS-FAC NOT = "00"
031200         GO TO CARGAR-FACTURAS-PERIODO-FIN.
031300 CARGAR-FACTURAS-LEER.
031400     READ F-FACTURAS NEXT RECORD AT END
031500         GO TO CARGAR-FACTURAS-CERRAR.
031600     PERFORM FILTRADO-FECHA THRU FILTRADO-FECHA-FIN.
031700     IF FILTRO-DENTRO-RANGO AND TB-FAC-TOTAL < 2000
031800         ADD 1 TO TB-FAC-TOTAL
031900         MOVE FACT-ID          TO TB-FAC-ID (TB-FAC-TOTAL)
032000         MOVE FACT-USUARIO-ID  TO TB-FAC-USUARIO-ID (TB-FAC-TOTAL)
032100         MOVE FACT-CLIENTE-ID  TO TB-FAC-CLIENTE-ID (TB-FAC-TOTAL)
032200         MOVE WS-FECHA-FACTURA TO TB-FAC-FECHA (TB-FAC-TOTAL)
032300         MOVE FACT-SUBTOTAL    TO TB-FAC-SUBTOTAL (TB-FAC-TOTAL)
032400         MOVE FACT-IVA         TO TB-FAC-IVA (TB-FAC-TOTAL)
032500         MOVE FACT-SERVICIO    TO TB-FAC-SERVICIO (TB-FAC-TOTAL)
032600         MOVE FACT-DESCUENTO   TO TB-FAC-DESCUENTO (TB-FAC-TOTAL)
032700         MOVE FACT-TOTAL       TO TB-FAC-IMPORTE (TB-FAC-TOTAL)
032800         MOVE FACT-ESTADO      TO TB-FAC-ESTADO (TB-FAC-TOTAL)
032900     END-IF.
033000     GO TO CARGAR-FACTURAS-LEER.
033100 CARGAR-FACTURAS-CERRAR.
033200     CLOSE F-FACTURAS.
033300 CARGAR-FACTURAS-PERIODO-FIN.
033400     EXIT.
033500
033600*----------------------------------------------------------
033700*    ADEMAS DEL RANGO DE FECHAS, LA FACTURA SOLO CALIFICA
033800*    SI SUPERA EL FILTRO OPCIONAL DE CAJERO Y EL FILTRO
033900*    OPCIONAL DE ESTADO (RQ-0403).
034000*----------------------------------------------------------
034100 FILTRADO-FECHA.
034200     MOVE "N" TO WS-FILTRO-SW.
034300     COMPUTE WS-FECHA-FACTURA =
034400         (FACT-TS-ANO * 10000) + (FACT-TS-MES * 100) +
034500                                 FACT-TS-DIA.
034600     IF WS-FECHA-FACTURA < WS-FECHA-DESDE OR
034700        WS-FECHA-FACTURA > WS-FECHA-HASTA
034800         GO TO FILTRADO-FECHA-FIN.
034900     IF FILTRO-CAJERO-ACTIVO AND
035000        FACT-USUARIO-ID NOT = WS-CAJERO-FILTRO
035100         GO TO FILTRADO-FECHA-FIN.
035200     IF FILTRO-ESTADO-ACTIVO AND
035300        FACT-ESTADO NOT = WS-ESTADO-FILTRO
035400         GO TO FILTRADO-FECHA-FIN.
035500     MOVE "S" TO WS-FILTRO-SW.
035600 FILTRADO-FECHA-FIN.
035700     EXIT.
035800
035900*----------------------------------------------------------
036000*    ORDENACION POR INSERCION DE LA TABLA POR FECHA
036100*    DESCENDENTE, MISMA TECNICA QUE EN RUFA08/RUFA09.
036200*----------------------------------------------------------
036300 ORDENAR-POR-FECHA.
036400     MOVE 1 TO WS-IX-FAC.
036500 ORDENAR-POR-FECHA-LOOP.
036600     ADD 1 TO WS-IX-FAC.
036700     IF WS-IX-FAC > TB-FAC-TOTAL
036800         GO TO ORDENAR-POR-FECHA-FIN.
036900     MOVE WS-IX-FAC TO WS-IX-INS.
037000 ORDENAR-INSERTAR-LOOP.
037100     IF WS-IX-INS = 1
037200         GO TO ORDENAR-POR-FECHA-LOOP.
037300     IF TB-FAC-FECHA (WS-IX-INS) <= TB-FAC-FECHA (WS-IX-INS - 1)
037400         GO TO ORDENAR-POR-FECHA-LOOP.
037500     PERFORM INTERCAMBIAR-FAC THRU INTERCAMBIAR-FAC-FIN.
037600     SUBTRACT 1 FROM WS-IX-INS.
037700     GO TO ORDENAR-INSERTAR-LOOP.
037800 ORDENAR-POR-FECHA-FIN.
037900     EXIT.
038000
038100 INTERCAMBIAR-FAC.
038200     MOVE TB-FAC (WS-IX-INS)     TO WS-FAC-TEMP.
038300     MOVE TB-FAC (WS-IX-INS - 1) TO TB-FAC (WS-IX-INS).
038400     MOVE WS-FAC-TEMP            TO TB-FAC (WS-IX-INS - 1).
038500 INTERCAMBIAR-FAC-FIN.
038600     EXIT.
038700
038800 LISTAR-FACTURAS.
038900     MOVE 0 TO WS-IX-FAC.
039000 LISTAR-FACTURAS-LOOP.
039100     ADD 1 TO WS-IX-FAC.
039200     IF WS-IX-FAC > TB-FAC-TOTAL
039300         GO TO LISTAR-FACTURAS-FIN.
039400     PERFORM IMPRIMIR-DETALLE THRU IMPRIMIR-DETALLE-FIN.
039500     ADD 1 TO WS-FACTURAS-LISTADAS.
039600     IF TB-FAC-ESTADO (WS-IX-FAC) = "A"
039700         ADD TB-FAC-SUBTOTAL (WS-IX-FAC)  TO WS-TOT-SUBTOTAL
039800         ADD TB-FAC-IVA (WS-IX-FAC)       TO WS-TOT-IVA
039900         ADD TB-FAC-SERVICIO (WS-IX-FAC)  TO WS-TOT-SERVICIO
040000         ADD TB-FAC-DESCUENTO (WS-IX-FAC) TO WS-TOT-DESCUENTO
040100         ADD TB-FAC-IMPORTE (WS-IX-FAC)   TO WS-TOT-TOTAL
040200     END-IF.
040300     GO TO LISTAR-FACTURAS-LOOP.
040400 LISTAR-FACTURAS-FIN.
040500     EXIT.
040600
040700 IMPRIMIR-DETALLE.
040800     MOVE TB-FAC-ID (WS-IX-FAC)         TO LD-FACTURA-ID.
040900     MOVE TB-FAC-FECHA (WS-IX-FAC)      TO LD-FECHA.
041000     MOVE TB-FAC-SUBTOTAL (WS-IX-FAC)   TO LD-SUBTOTAL.
041100     MOVE TB-FAC-IVA (WS-IX-FAC)        TO LD-IVA.
041200     MOVE TB-FAC-SERVICIO (WS-IX-FAC)   TO LD-SERVICIO.
041300     MOVE TB-FAC-DESCUENTO (WS-IX-FAC)  TO LD-DESCUENTO.
041400     MOVE TB-FAC-IMPORTE (WS-IX-FAC)    TO LD-TOTAL.
041500     MOVE TB-FAC-USUARIO-ID (WS-IX-FAC) TO LD-CAJERO.
041600     MOVE TB-FAC-CLIENTE-ID (WS-IX-FAC) TO LD-CLIENTE.
041700     IF TB-FAC-ESTADO (WS-IX-FAC) = "A"
041800         MOVE "ACTIVA    " TO LD-ESTADO
041900     ELSE
042000         MOVE "CANCELADA " TO LD-ESTADO
042100     END-IF.
042200     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
042300     ADD 1 TO WS-LINEAS-PAGINA.
042400     IF WS-LINEAS-PAGINA > 55
042500         PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-FIN.
042600 IMPRIMIR-DETALLE-FIN.
042700     EXIT.
042800
042900 IMPRIMIR-TOTAL-PERIODO.
043000     MOVE WS-TOT-SUBTOTAL  TO LT-SUBTOTAL.
043100     MOVE WS-TOT-IVA       TO LT-IVA.
043200     MOVE WS-TOT-SERVICIO  TO LT-SERVICIO.
043300     MOVE WS-TOT-DESCUENTO TO LT-DESCUENTO.
043400     MOVE WS-TOT-TOTAL     TO LT-TOTAL.
043500     WRITE LIN-REPORTE FROM LIN-TOTAL-PERIODO AFTER ADVANCING 2
043600                                 LINE.
043700 IMPRIMIR-TOTAL-PERIODO-FIN.
043800     EXIT.
