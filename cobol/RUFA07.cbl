000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA07.
000300 AUTHOR. C.DIAZ.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 30/05/2001.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA07 - INFORME DE CIERRES DE CAJA                          *
001100*  IMPRIME LOS CIERRES DE CAJA ABIERTOS EN UN DIA DADO (POR     *
001200*  DEFECTO HOY), OPCIONALMENTE RESTRINGIDO A UN CAJERO, CON LO  *
001300*  DECLARADO, LO ACUMULADO POR EL SISTEMA Y LA DIFERENCIA DE    *
001400*  CADA CAJERO, MAS UN TOTAL GENERAL DE DIFERENCIAS AL PIE PARA *
001500*  QUE ADMINISTRACION DETECTE DESCUADRES.  TOMA LA FORMA DEL    *
001600*  ANTIGUO LISTADO DE TRASPASOS DEL CAJERO AUTOMATICO.          *
001700*-----------------------------------------------------------   *
001800*  MANTENIMIENTO                                                *
001900*  30/05/2001 C.DIAZ    RQ-0288 CREACION ORIGINAL               * RQ-0288 
002000*  02/10/2003 M.ALONSO  RQ-0355 SE AÑADE EL TOTAL GENERAL DE    * RQ-0355 
002100*                       DIFERENCIAS AL PIE DEL INFORME          * RQ-0355 
002200*  14/11/2003 M.ALONSO  RQ-0361 EL LISTADO PASA A RESTRINGIRSE  * RQ-0361 
002300*                       A LAS CAJAS ABIERTAS EN EL DIA PEDIDO   * RQ-0361 
002400*                       (POR DEFECTO HOY) Y ADMITE FILTRAR POR  * RQ-0361 
002500*                       UN CAJERO CONCRETO MEDIANTE EL SWITCH   * RQ-0361 
002600*                       UPSI-1 Y WS-CAJERO-FILTRO               * RQ-0361 
002700*  16/06/2004 C.DIAZ    RQ-0395 EL LISTADO PASA A INCLUIR EL      RQ-0395 
002800*                       ESTADO DE LA CAJA Y LAS MARCAS DE         RQ-0395 
002900*                       APERTURA Y CIERRE, A PETICION DE          RQ-0395 
003000*                       ADMINISTRACION PARA CUADRAR TURNOS        RQ-0395 
003100*  27/07/2004 M.ALONSO  RQ-0416 EL SWITCH UPSI-1 NO TENIA COMO   *RQ-0416 
003200*                       RECIBIR EL CAJERO A FILTRAR; SE LEE DE  * RQ-0416 
003300*                       LA TARJETA DE PARAMETROS POR SYSIN,      *RQ-0416 
003400*                       IGUAL QUE EL RESTO DE ARRANQUES POR      *RQ-0416 
003500*                       LOTES                                   * RQ-0416 
003600*****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS MODO-PRUEBA-SW
004300         ON STATUS IS MODO-PRUEBA
004400         OFF STATUS IS MODO-NORMAL
004500     UPSI-1 IS FILTRO-CAJERO-SW
004600         ON STATUS IS FILTRO-CAJERO-ACTIVO
004700         OFF STATUS IS FILTRO-CAJERO-INACTIVO.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT F-CAJAS ASSIGN TO DISK
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-CAJ.
005400
005500     SELECT F-REPORTE ASSIGN TO PRINTER
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-REP.
005800
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  F-CAJAS
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "cierres.ubd".
006500 COPY RUCAJA.
006600
006700 FD  F-REPORTE
006800     LABEL RECORD OMITTED
006900     VALUE OF FILE-ID IS "infocier.prt".
007000 01  LIN-REPORTE                PIC X(180).
007100
007200
007300 WORKING-STORAGE SECTION.
007400 77  FS-CAJ                     PIC X(02).
007500 77  FS-REP                     PIC X(02).
007600
007700 01  CAMPOS-FECHA.
007800     05  FECHA-HOY              PIC 9(08).
007900     05  FECHA-HOY-R REDEFINES FECHA-HOY.
008000         10  FH-ANO             PIC 9(04).
008100         10  FH-MES             PIC 9(02).
008200         10  FH-DIA             PIC 9(02).
008300     05  WS-FECHA-PEDIDA        PIC 9(08).
008400     05  FILLER                 PIC X(04).
008500
008600*----------------------------------------------------------
008700*    CUANDO EL SWITCH UPSI-1 ESTA ACTIVO, EL INFORME SOLO
008800*    SACA LAS CAJAS DE ESTE CAJERO; A CERO, TODOS LOS
008900*    CAJEROS DEL DIA PEDIDO (ARRANQUE DESDE JCL/TARJETA DE
009000*    PARAMETROS, IGUAL QUE EL RESTO DE PROCESOS POR LOTES).
009100*----------------------------------------------------------
009200 01  WS-CAJERO-FILTRO           PIC 9(10)  VALUE ZEROS.
009300
009400*    TARJETA DE PARAMETROS LEIDA POR SYSIN CUANDO EL UPSI-1
009500*    VIENE ACTIVO EN EL JCL DE ARRANQUE.  RQ-0416.
009600 01  WS-TARJETA-PARAMETROS.
009700     05  WS-TP-CAJERO           PIC 9(10).
009800     05  FILLER                 PIC X(70).
009900
010000 01  WS-CONTADORES.
010100     05  WS-CAJAS-LISTADAS      PIC 9(6) COMP.
010200     05  WS-CAJAS-DESCUADRADAS  PIC 9(6) COMP.
010300     05  FILLER                 PIC X(04).
010400
010500 01  WS-ACUMULADOS.
010600     05  WS-TOT-DIF-EFEC        PIC S9(9)V99.
010700     05  WS-TOT-DIF-TARJ        PIC S9(9)V99.
010800     05  FILLER                 PIC X(06).
010900
011000*----------------------------------------------------------
011100*    AREAS DE TRABAJO PARA RECOMPONER LAS MARCAS DE
011200*    APERTURA Y CIERRE DE LA CAJA A PARTIR DE LOS
011300*    REDEFINES DE RUCAJA, DE CARA A SU IMPRESION
011400*----------------------------------------------------------
011500 01  WS-CIERRE-AUX.
011600     05  WS-AP-FECHA            PIC 9(08).
011700     05  WS-AP-HORA             PIC 9(06).
011800     05  WS-CI-FECHA            PIC 9(08).
011900     05  WS-CI-HORA             PIC 9(06).
012000     05  FILLER                 PIC X(04).
012100
012200 01  WS-INDICADORES.
012300     05  WS-CAJA-CALIFICA-SW    PIC X(01)  VALUE "N".
012400         88  CAJA-CALIFICA          VALUE "S".
012500     05  FILLER                 PIC X(04).
012600
012700 01  LIN-CABECERA-1.
012800     05  FILLER                 PIC X(01)  VALUE SPACE.
012900     05  FILLER                 PIC X(50)  VALUE
013000         "RESTUNA - INFORME DIARIO DE CIERRES DE CAJA".
013100     05  FILLER                 PIC X(129) VALUE SPACES.
013200
013300 01  LIN-CABECERA-2.
013400     05  FILLER                 PIC X(01)  VALUE SPACE.
013500     05  FILLER                 PIC X(11)  VALUE "DIA".
013600     05  LC2-DIA                PIC 9999/99/99.
013700     05  FILLER                 PIC X(05)  VALUE SPACES.
013800     05  FILLER                 PIC X(11)  VALUE "CAJERO".
013900     05  LC2-CAJERO             PIC ZZZZZZZZZ9.
014000     05  FILLER                 PIC X(132) VALUE SPACES.
014100
014200 01  LIN-CABECERA-3.
014300     05  FILLER                 PIC X(01)  VALUE SPACE.
014400     05  FILLER                 PIC X(11)  VALUE "CAJA".
014500     05  FILLER                 PIC X(11)  VALUE "CAJERO".
014600     05  FILLER                 PIC X(11)  VALUE "ESTADO".
014700     05  FILLER                 PIC X(13)  VALUE "EFEC.DECL.".
014800     05  FILLER                 PIC X(13)  VALUE "EFEC.SIST.".
014900     05  FILLER                 PIC X(11)  VALUE "DIF.EFEC.".
015000     05  FILLER                 PIC X(13)  VALUE "TARJ.DECL.".
015100     05  FILLER                 PIC X(13)  VALUE "TARJ.SIST.".
015200     05  FILLER                 PIC X(11)  VALUE "DIF.TARJ.".
015300     05  FILLER                 PIC X(20)  VALUE "APERTURA".
015400     05  FILLER                 PIC X(20)  VALUE "CIERRE".
015500     05  FILLER                 PIC X(32)  VALUE SPACES.
015600
015700 01  LIN-DETALLE.
015800     05  FILLER                 PIC X(01)  VALUE SPACE.
015900     05  LD-CAJA-ID             PIC ZZZZZZZZZ9.
016000     05  FILLER                 PIC X(01)  VALUE SPACE.
016100     05  LD-CAJERO-ID           PIC ZZZZZZZZZ9.
016200     05  FILLER                 PIC X(01)  VALUE SPACE.
016300     05  LD-EFEC-DECL           PIC ZZZ,ZZZ,ZZ9.99.
016400     05  FILLER                 PIC X(01)  VALUE SPACE.
016500     05  LD-EFEC-SIS            PIC ZZZ,ZZZ,ZZ9.99.
016600     05  FILLER                 PIC X(01)  VALUE SPACE.
016700     05  LD-DIF-EFEC            PIC -ZZ,ZZZ,ZZ9.99.
016800     05  FILLER                 PIC X(01)  VALUE SPACE.
016900     05  LD-TARJ-DECL           PIC ZZZ,ZZZ,ZZ9.99.
017000     05  FILLER                 PIC X(01)  VALUE SPACE.
017100     05  LD-TARJ-SIS            PIC ZZZ,ZZZ,ZZ9.99.
017200     05  FILLER                 PIC X(01)  VALUE SPACE.
017300     05  LD-DIF-TARJ            PIC -ZZ,ZZZ,ZZ9.99.
017400     05  FILLER                 PIC X(01)  VALUE SPACE.
017500     05  LD-MARCA-DESCUADRE     PIC X(12).
017600     05  FILLER                 PIC X(01)  VALUE SPACE.
017700     05  LD-ESTADO              PIC X(10).
017800     05  FILLER                 PIC X(01)  VALUE SPACE.
017900     05  LD-APERTURA.
018000         10  LD-AP-FECHA        PIC 9999/99/99.
018100         10  FILLER             PIC X(01)  VALUE SPACE.
018200         10  LD-AP-HORA         PIC 99/99/99.
018300     05  FILLER                 PIC X(01)  VALUE SPACE.
018400     05  LD-CIERRE.
018500         10  LD-CI-FECHA        PIC 9999/99/99.
018600         10  FILLER             PIC X(01)  VALUE SPACE.
018700         10  LD-CI-HORA         PIC 99/99/99.
018800     05  FILLER                 PIC X(04)  VALUE SPACES.
018900
019000 01  LIN-TOTAL-GENERAL.
019100     05  FILLER                 PIC X(01)  VALUE SPACE.
019200     05  FILLER                 PIC X(30)  VALUE
019300         "TOTAL GENERAL DE DIFERENCIAS.".
019400     05  LT-DIF-EFEC            PIC -ZZZ,ZZZ,ZZ9.99.
019500     05  FILLER                 PIC X(05)  VALUE SPACES.
019600     05  LT-DIF-TARJ            PIC -ZZZ,ZZZ,ZZ9.99.
019700     05  FILLER                 PIC X(114) VALUE SPACES.
019800
019900 LINKAGE SECTION.
020000
020100 PROCEDURE DIVISION.
020200 PROGRAMA-PRINCIPAL.
020300     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
020400*    SI EL OPERADOR ACTIVO EL UPSI-1 EN EL JCL, SE LEE EL
020500*    CAJERO A FILTRAR DE LA TARJETA DE PARAMETROS.  RQ-0416.
020600     IF FILTRO-CAJERO-ACTIVO
020700         ACCEPT WS-TARJETA-PARAMETROS FROM SYSIN
020800         MOVE WS-TP-CAJERO TO WS-CAJERO-FILTRO
020900     END-IF.
021000     MOVE FECHA-HOY TO WS-FECHA-PEDIDA.
021100
021200     MOVE 0 TO WS-CAJAS-LISTADAS.
021300     MOVE 0 TO WS-CAJAS-DESCUADRADAS.
021400     MOVE 0 TO WS-TOT-DIF-EFEC.
021500     MOVE 0 TO WS-TOT-DIF-TARJ.
021600
021700     OPEN INPUT F-CAJAS.
021800     OPEN OUTPUT F-REPORTE.
021900
022000     MOVE WS-FECHA-PEDIDA TO LC2-DIA.
022100     IF FILTRO-CAJERO-ACTIVO
022200         MOVE WS-CAJERO-FILTRO TO LC2-CAJERO
022300     ELSE
022400         MOVE ZEROS TO LC2-CAJERO.
022500     WRITE LIN-REPORTE FROM LIN-CABECERA-1
022600         AFTER ADVANCING TOP-OF-FORM.
022700     WRITE LIN-REPORTE FROM LIN-CABECERA-2 AFTER ADVANCING 2 LINE.
022800     WRITE LIN-REPORTE FROM LIN-CABECERA-3 AFTER ADVANCING 2 LINE.
022900
023000     IF FS-CAJ = "00"
023100         PERFORM LISTAR-CIERRES THRU LISTAR-CIERRES-FIN
023200     END-IF.
023300
023400     MOVE WS-TOT-DIF-EFEC TO LT-DIF-EFEC.
023500     MOVE WS-TOT-DIF-TARJ TO LT-DIF-TARJ.
023600     WRITE LIN-REPORTE FROM LIN-TOTAL-GENERAL AFTER ADVANCING 2
023700                                 LINE.
023800
023900     CLOSE F-CAJAS.
024000     CLOSE F-REPORTE.
024100
024200     DISPLAY "RUFA07 - CAJAS LISTADAS......: " WS-CAJAS-LISTADAS.
024300     DISPLAY "RUFA07 - CAJAS DESCUADRADAS..: "
024400              WS-CAJAS-DESCUADRADAS.
024500     STOP RUN.
024600
024700 LISTAR-CIERRES.
024800 LISTAR-CIERRES-LEER.
024900     READ F-CAJAS NEXT RECORD AT END GO TO LISTAR-CIERRES-FIN.
025000     PERFORM VERIFICAR-CAJA-CALIFICA THRU
025100                                 VERIFICAR-CAJA-CALIFICA-FIN.
025200     IF CAJA-CALIFICA
025300         PERFORM IMPRIMIR-CIERRE THRU IMPRIMIR-CIERRE-FIN
025400     END-IF.
025500     GO TO LISTAR-CIERRES-LEER.
025600 LISTAR-CIERRES-FIN.
025700     EXIT.
025800
025900*----------------------------------------------------------
026000*    UNA CAJA SALE EN EL LISTADO SI SE ABRIO EL DIA PEDIDO
026100*    Y, CUANDO EL FILTRO DE CAJERO ESTA ACTIVO, SI ADEMAS
026200*    ES DE ESE CAJERO.
026300*----------------------------------------------------------
026400 VERIFICAR-CAJA-CALIFICA.
026500     MOVE "N" TO WS-CAJA-CALIFICA-SW.
026600     IF CAJA-AP-ANO NOT = FH-ANO OR
026700        CAJA-AP-MES NOT = FH-MES OR
026800        CAJA-AP-DIA NOT = FH-DIA
026900         GO TO VERIFICAR-CAJA-CALIFICA-FIN.
027000     IF FILTRO-CAJERO-ACTIVO AND
027100        CAJA-USUARIO-ID NOT = WS-CAJERO-FILTRO
027200         GO TO VERIFICAR-CAJA-CALIFICA-FIN.
027300     MOVE "S" TO WS-CAJA-CALIFICA-SW.
027400 VERIFICAR-CAJA-CALIFICA-FIN.
027500     EXIT.
027600
027700 IMPRIMIR-CIERRE.
027800     ADD 1 TO WS-CAJAS-LISTADAS.
027900     MOVE CAJA-ID          TO LD-CAJA-ID.
028000     MOVE CAJA-USUARIO-ID  TO LD-CAJERO-ID.
028100     MOVE CAJA-EFECTIVO-DECLARADO TO LD-EFEC-DECL.
028200     MOVE CAJA-EFECTIVO-SISTEMA   TO LD-EFEC-SIS.
028300     MOVE CAJA-DIF-EFECTIVO       TO LD-DIF-EFEC.
028400     MOVE CAJA-TARJETA-DECLARADO  TO LD-TARJ-DECL.
028500     MOVE CAJA-TARJETA-SISTEMA    TO LD-TARJ-SIS.
028600     MOVE CAJA-DIF-TARJETA        TO LD-DIF-TARJ.
028700     IF CAJA-DIF-EFECTIVO NOT = 0 OR CAJA-DIF-TARJETA NOT = 0
028800         MOVE "** DESCUADRE" TO LD-MARCA-DESCUADRE
028900         ADD 1 TO WS-CAJAS-DESCUADRADAS
029000     ELSE
029100         MOVE SPACES TO LD-MARCA-DESCUADRE
029200     END-IF.
029300     MOVE CAJA-ESTADO TO LD-ESTADO.
029400     COMPUTE WS-AP-FECHA = (CAJA-AP-ANO * 10000) +
029500         (CAJA-AP-MES * 100) + CAJA-AP-DIA.
029600     COMPUTE WS-AP-HORA = (CAJA-AP-HOR * 10000) +
029700         (CAJA-AP-MIN * 100) + CAJA-AP-SEG.
029800     MOVE WS-AP-FECHA TO LD-AP-FECHA.
029900     MOVE WS-AP-HORA  TO LD-AP-HORA.
030000     COMPUTE WS-CI-FECHA = (CAJA-CI-ANO * 10000) +
030100         (CAJA-CI-MES * 100) + CAJA-CI-DIA.
030200     COMPUTE WS-CI-HORA = (CAJA-CI-HOR * 10000) +
030300         (CAJA-CI-MIN * 100) + CAJA-CI-SEG.
030400     MOVE WS-CI-FECHA TO LD-CI-FECHA.
030500     MOVE WS-CI-HORA  TO LD-CI-HORA.
030600     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
030700     ADD CAJA-DIF-EFECTIVO TO WS-TOT-DIF-EFEC.
030800     ADD CAJA-DIF-TARJETA  TO WS-TOT-DIF-TARJ.
030900 IMPRIMIR-CIERRE-FIN.
031000     EXIT.
