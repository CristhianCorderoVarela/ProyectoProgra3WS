000100*****************************************************************
000200*  RUFACT.CPY                                                  *
000300*  CABECERA DE FACTURA.  GENERADA POR RUFA03 A PARTIR DE UNA   *
000400*  COMANDA (O DE VENTA DIRECTA) Y DE LOS PARAMETROS VIGENTES   *
000500*  DE IMPUESTOS Y DESCUENTO.  UNA FACTURA NUNCA SE BORRA; SI   *
000600*  SE ANULA, PASA A ESTADO 'C' Y SE CONSERVA PARA AUDITORIA.   *
000700*                                                                *
000800*  FACT-TOTAL SE MUESTRA TAMBIEN DESGLOSADO EN ENTERO/DECIMAL  *
000900*  MEDIANTE UN REDEFINES, TAL COMO SE VENIA HACIENDO CON LOS   *
001000*  SALDOS EN LOS PROGRAMAS DEL CAJERO AUTOMATICO ANTIGUOS.     *
001100*-----------------------------------------------------------  *
001200*  MANTENIMIENTO                                               *
001300*  20/11/1995 J.PEREZ   RQ-0132 CREACION ORIGINAL              *  RQ-0132 
001400*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - EL TIMESTAMP DE  * RQ-0201 
001500*                       FACTURACION YA VENIA A 4 DIGITOS DE     * RQ-0201 
001600*                       AÑO, SIN CAMBIOS DE FORMATO             * RQ-0201 
001700*  15/01/1999 L.VEGA    RQ-0214 SE AÑADE EL REDEFINES DEL       * RQ-0214 
001800*                       TIMESTAMP Y EL DESGLOSE DE FACT-TOTAL   * RQ-0214 
001900*  30/05/2001 C.DIAZ    RQ-0288 SE AÑADE FACT-CAJA-ID PARA      * RQ-0288 
002000*                       ENGANCHAR LA FACTURA A SU CIERRE DE CAJA* RQ-0288 
002100*  02/10/2003 M.ALONSO  RQ-0355 SE AÑADE FACT-CLIENTE-ID        * RQ-0355 
002200*****************************************************************
002300 01  FACT-REG.
002400     05  FACT-ID                    PIC 9(10).
002500     05  FACT-COMANDA-ID            PIC 9(10).
002600     05  FACT-CLIENTE-ID            PIC 9(10).
002700     05  FACT-USUARIO-ID            PIC 9(10).
002800     05  FACT-CAJA-ID               PIC 9(10).
002900     05  FACT-TIMESTAMP             PIC 9(14).
003000     05  FACT-TIMESTAMP-R REDEFINES FACT-TIMESTAMP.
003100         10  FACT-TS-ANO            PIC 9(04).
003200         10  FACT-TS-MES            PIC 9(02).
003300         10  FACT-TS-DIA            PIC 9(02).
003400         10  FACT-TS-HOR            PIC 9(02).
003500         10  FACT-TS-MIN            PIC 9(02).
003600         10  FACT-TS-SEG            PIC 9(02).
003700     05  FACT-SUBTOTAL              PIC 9(8)V99.
003800     05  FACT-IVA                   PIC 9(8)V99.
003900     05  FACT-SERVICIO              PIC 9(8)V99.
004000     05  FACT-DESCUENTO             PIC 9(8)V99.
004100     05  FACT-TOTAL                 PIC 9(8)V99.
004200     05  FACT-TOTAL-R REDEFINES FACT-TOTAL.
004300         10  FACT-TOTAL-ENTERO      PIC 9(08).
004400         10  FACT-TOTAL-DECIMAL     PIC 9(02).
004500     05  FACT-IMPORTE-EFECTIVO      PIC 9(8)V99.
004600     05  FACT-IMPORTE-TARJETA       PIC 9(8)V99.
004700     05  FACT-VUELTO                PIC 9(8)V99.
004800     05  FACT-ESTADO                PIC X(01).
004900         88  FACT-ACTIVA                VALUE "A".
005000         88  FACT-CANCELADA             VALUE "C".
005100     05  FILLER                     PIC X(15).
