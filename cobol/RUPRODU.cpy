000100*****************************************************************
000200*  RUPRODU.CPY                                                 *
000300*  MAESTRO DE PRODUCTOS DE CARTA.  LLEVA EL PRECIO VIGENTE Y   *
000400*  EL CONTADOR ACUMULADO DE VENTAS QUE ALIMENTA LOS INFORMES   *
000500*  DE PRODUCTOS MAS VENDIDOS Y EL ESTUDIO DE POPULARIDAD.      *
000600*-----------------------------------------------------------  *
000700*  MANTENIMIENTO                                               *
000800*  14/06/1991 M.ALONSO  RQ-0001 CREACION ORIGINAL              *  RQ-0001 
000900*  02/02/1993 M.ALONSO  RQ-0045 SE AÑADE NOMBRE CORTO PARA     *  RQ-0045 
001000*                       TICKETS DE COCINA (PRODU-NOMBRE-CORTO) *  RQ-0045 
001100*  20/11/1995 J.PEREZ   RQ-0132 SE AÑADE INDICADOR DE MENU     *  RQ-0132 
001200*                       RAPIDO                                  * RQ-0132 
001300*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
001400*  15/01/1999 L.VEGA    RQ-0214 VALIDACION DE PRECIO A CERO    *  RQ-0214 
001500*                       EN EL PROCESO DE ALTA (VER RUFA02)     *  RQ-0214 
001600*****************************************************************
001700 01  PRODU-REG.
001800     05  PRODU-ID                   PIC 9(10).
001900     05  PRODU-GRUPO-ID             PIC 9(10).
002000     05  PRODU-NOMBRE               PIC X(40).
002100     05  PRODU-NOMBRE-CORTO         PIC X(20).
002200     05  PRODU-PRECIO-UNIT          PIC 9(8)V99.
002300     05  PRODU-MENU-RAPIDO          PIC X(01).
002400         88  PRODU-EN-MENU-RAPIDO       VALUE "S".
002500         88  PRODU-FUERA-MENU-RAPIDO    VALUE "N".
002600     05  PRODU-TOTAL-VENTAS         PIC 9(09).
002700     05  PRODU-ESTADO               PIC X(01).
002800         88  PRODU-ACTIVO               VALUE "A".
002900         88  PRODU-INACTIVO             VALUE "I".
003000     05  FILLER                     PIC X(10).
