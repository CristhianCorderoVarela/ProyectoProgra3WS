000100*****************************************************************
000200*  RUPARAM.CPY                                                 *
000300*  REGISTRO UNICO DE PARAMETROS GENERALES DEL SISTEMA DE       *
000400*  FACTURACION RESTUNA (PORCENTAJES DE IMPUESTOS Y DESCUENTO   *
000500*  MAXIMO).  FICHERO DE UN SOLO REGISTRO, LEIDO AL ARRANQUE    *
000600*  DE CADA PROCESO POR LOTES.                                  *
000700*-----------------------------------------------------------  *
000800*  MANTENIMIENTO                                               *
000900*  14/06/1991 M.ALONSO  RQ-0001 CREACION ORIGINAL              *  RQ-0001 
001000*  02/02/1993 M.ALONSO  RQ-0045 SE AMPLIA NOMBRE RESTAURANTE   *  RQ-0045 
001100*                       DE X(20) A X(40)                       *  RQ-0045 
001200*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS,    *  RQ-0201 
001300*                       EL REGISTRO NO LLEVA FECHAS             * RQ-0201 
001400*  30/05/2001 C.DIAZ    RQ-0288 FILLER DE RESERVA AL FINAL      * RQ-0288 
001500*****************************************************************
001600 01  PARAM-REG.
001700     05  PARAM-ID                   PIC 9(10).
001800     05  PARAM-RESTAURANT-NAME      PIC X(40).
001900     05  PARAM-SALES-TAX-PCT        PIC 9(3)V99.
002000     05  PARAM-SERVICE-TAX-PCT      PIC 9(3)V99.
002100     05  PARAM-MAX-DISCOUNT-PCT     PIC 9(3)V99.
002200     05  FILLER                     PIC X(20).
