000100*****************************************************************
000200*  RUFLIN.CPY                                                  *
000300*  LINEA DE FACTURA.  COPIA CONGELADA DE LA LINEA DE COMANDA   *
000400*  EN EL MOMENTO DE FACTURAR; CADA LINEA SUMA 1 AL CONTADOR    *
000500*  DE VENTAS DE SU PRODUCTO Y DE SU GRUPO (VER RUFA04).        *
000600*-----------------------------------------------------------  *
000700*  MANTENIMIENTO                                               *
000800*  20/11/1995 J.PEREZ   RQ-0132 CREACION ORIGINAL              *  RQ-0132 
000900*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
001000*****************************************************************
001100 01  FLIN-REG.
001200     05  FLIN-ID                    PIC 9(10).
001300     05  FLIN-FACTURA-ID            PIC 9(10).
001400     05  FLIN-PRODUCTO-ID           PIC 9(10).
001500     05  FLIN-CANTIDAD              PIC 9(05).
001600     05  FLIN-PRECIO-UNIT           PIC 9(8)V99.
001700     05  FLIN-SUBTOTAL              PIC 9(8)V99.
001800     05  FILLER                     PIC X(10).
