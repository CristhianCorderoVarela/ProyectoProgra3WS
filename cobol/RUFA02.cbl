000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA02.
000300 AUTHOR. M.ALONSO.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 02/02/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA02 - ALTA/ACTUALIZACION DE LINEA DE COMANDA              *
001100*  SUBPROGRAMA INVOCADO CADA VEZ QUE UN CAMARERO AÑADE UN       *
001200*  PRODUCTO A UNA COMANDA ABIERTA.  SI LA COMANDA YA TENIA UNA  *
001300*  LINEA DE ESE MISMO PRODUCTO SE FUNDEN (SE SUMA LA CANTIDAD Y *
001400*  SE RECALCULA EL SUBTOTAL); SI NO LA TENIA, SE CREA UNA LINEA *
001500*  NUEVA CONGELANDO EL PRECIO VIGENTE DEL PRODUCTO EN ESE       *
001600*  INSTANTE (RUOLIN-PRECIO-UNIT NO CAMBIA AUNQUE CAMBIE LA      *
001700*  CARTA DESPUES).  TOMA LA FORMA DE LA ANTIGUA CONSULTA DE     *
001800*  SALDO DEL CAJERO AUTOMATICO.                                  *
001900*-----------------------------------------------------------   *
002000*  MANTENIMIENTO                                                *
002100*  02/02/1993 M.ALONSO  RQ-0045 CREACION ORIGINAL               * RQ-0045 
002200*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
002300*  15/01/1999 L.VEGA    RQ-0214 SE RECHAZA EL PRODUCTO CON      * RQ-0214 
002400*                       PRECIO A CERO O EN ESTADO INACTIVO      * RQ-0214 
002500*  22/03/2004 C.DIAZ    RQ-0372 SE AÑADE TRAZA DE ARRANQUE Y LA * RQ-0372 
002600*                       CLAVE COMPUESTA COMANDA/PRODUCTO PARA   * RQ-0372 
002700*                       DIAGNOSTICO EN EXPLOTACION              * RQ-0372 
002800*  21/06/2004 C.DIAZ    RQ-0398 SE AÑADE EL PARAMETRO           * RQ-0398 
002900*                       LK-OPERACION PARA DISTINGUIR EL ALTA/   * RQ-0398 
003000*                       FUSION DE LINEA (VALOR "A") DE LA       * RQ-0398 
003100*                       ACTUALIZACION DIRECTA DE LA CANTIDAD DE * RQ-0398 
003200*                       UNA LINEA YA EXISTENTE (VALOR "M"), A   * RQ-0398 
003300*                       PETICION DE SALA PARA CORREGIR          * RQ-0398 
003400*                       CANTIDADES SIN DUPLICAR EL ALTA; DE     * RQ-0398 
003500*                       PASO SE CORRIGE FUSIONAR-LINEA, QUE NO  * RQ-0398 
003600*                       REFRESCABA EL PRECIO DE LA LINEA CON EL * RQ-0398 
003700*                       VIGENTE DEL PRODUCTO AL FUNDIR CANTIDAD * RQ-0398 
003800*  26/07/2004 L.VEGA    RQ-0418 SE RECHAZA LA CANTIDAD A CERO   * RQ-0418 
003900*                       (LK-CANTIDAD), QUE SE COLABA SIN CONTROL* RQ-0418 
004000*                       PORQUE SOLO SE VALIDABA EL PRODUCTO     * RQ-0418 
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS MODO-PRUEBA-SW
004700         ON STATUS IS MODO-PRUEBA
004800         OFF STATUS IS MODO-NORMAL.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT F-PRODUCTOS ASSIGN TO DISK
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-PRO.
005500
005600     SELECT F-LINEAS-COM ASSIGN TO DISK
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FS-LIN.
005900
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  F-PRODUCTOS
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID IS "productos.ubd".
006600 COPY RUPRODU.
006700
006800 FD  F-LINEAS-COM
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID IS "lineascom.ubd".
007100 COPY RUOLIN.
007200
007300
007400 WORKING-STORAGE SECTION.
007500 77  FS-PRO                     PIC X(02).
007600 77  FS-LIN                     PIC X(02).
007700
007800 01  TB-LINEAS-COM.
007900     05  TB-LINEAS-COM-TOTAL    PIC 9(4) COMP.
008000     05  TB-LINEA-COM OCCURS 1500 TIMES.
008100         10  TB-OL-ID           PIC 9(10).
008200         10  TB-OL-COMANDA-ID   PIC 9(10).
008300         10  TB-OL-PRODUCTO-ID  PIC 9(10).
008400         10  TB-OL-CANTIDAD     PIC 9(05).
008500         10  TB-OL-PRECIO       PIC 9(8)V99.
008600         10  TB-OL-SUBTOTAL     PIC 9(8)V99.
008700     05  FILLER                 PIC X(04).
008800
008900 01  WS-INDICADORES.
009000     05  WS-PRO-HALLADO         PIC X(01)  VALUE "N".
009100         88  PRO-HALLADO            VALUE "S".
009200     05  WS-LINEA-HALLADA       PIC X(01)  VALUE "N".
009300         88  LINEA-HALLADA          VALUE "S".
009400     05  FILLER                 PIC X(04).
009500
009600 01  WS-DATOS-PRODUCTO.
009700     05  WS-PRO-PRECIO          PIC 9(8)V99.
009800     05  WS-PRO-ESTADO          PIC X(01).
009900     05  FILLER                 PIC X(04).
010000
010100 01  WS-CONTADORES.
010200     05  WS-IX-OL               PIC 9(4) COMP.
010300     05  WS-ULT-OL-ID           PIC 9(10) COMP.
010400     05  FILLER                 PIC X(04).
010500
010600 01  CAMPOS-FECHA.
010700     05  FECHA-HOY              PIC 9(08).
010800     05  FECHA-HOY-R REDEFINES FECHA-HOY.
010900         10  FH-ANO             PIC 9(04).
011000         10  FH-MES             PIC 9(02).
011100         10  FH-DIA             PIC 9(02).
011200     05  HORA-HOY               PIC 9(08).
011300     05  HORA-HOY-R REDEFINES HORA-HOY.
011400         10  HH-HOR             PIC 9(02).
011500         10  HH-MIN             PIC 9(02).
011600         10  HH-SEG             PIC 9(02).
011700     05  FILLER                 PIC X(04).
011800
011900 01  WS-CLAVE-BUSQUEDA.
012000     05  WS-CLAVE-COMANDA-ID    PIC 9(10).
012100     05  WS-CLAVE-PRODUCTO-ID   PIC 9(10).
012200     05  WS-CLAVE-BUSQUEDA-R REDEFINES WS-CLAVE-BUSQUEDA.
012300         10  WS-CLAVE-COMPUESTA PIC 9(20).
012400     05  FILLER                 PIC X(04).
012500
012600 LINKAGE SECTION.
012700 01  LK-ORDEN-ID                PIC 9(10).
012800 01  LK-PRODUCTO-ID             PIC 9(10).
012900 01  LK-CANTIDAD                PIC 9(05).
013000 01  LK-OPERACION               PIC X(01).
013100     88  LK-OP-AGREGAR              VALUE "A".
013200     88  LK-OP-ACTUALIZAR           VALUE "M".
013300 01  LK-CODIGO-RETORNO          PIC X(01).
013400     88  LK-RETORNO-OK              VALUE "S".
013500     88  LK-RETORNO-ERROR           VALUE "N".
013600
013700 PROCEDURE DIVISION USING LK-ORDEN-ID LK-PRODUCTO-ID
013800         LK-CANTIDAD LK-OPERACION LK-CODIGO-RETORNO.
013900 PROGRAMA-PRINCIPAL.
014000     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
014100     ACCEPT HORA-HOY  FROM TIME.
014200     MOVE LK-ORDEN-ID    TO WS-CLAVE-COMANDA-ID.
014300     MOVE LK-PRODUCTO-ID TO WS-CLAVE-PRODUCTO-ID.
014400     DISPLAY "RUFA02 - ALTA/ACTUALIZACION DE LINEA DE COMANDA".
014500     DISPLAY "RUFA02 - CLAVE COMANDA/PRODUCTO: "
014600              WS-CLAVE-COMPUESTA.
014700
014800     MOVE "S" TO LK-CODIGO-RETORNO.
014900
015000     PERFORM LOCALIZAR-PRODUCTO THRU LOCALIZAR-PRODUCTO-FIN.
015100     IF NOT PRO-HALLADO
015200         MOVE "N" TO LK-CODIGO-RETORNO
015300         GO TO PROGRAMA-PRINCIPAL-FIN.
015400     IF WS-PRO-ESTADO NOT = "A" OR WS-PRO-PRECIO = 0
015500         MOVE "N" TO LK-CODIGO-RETORNO
015600         GO TO PROGRAMA-PRINCIPAL-FIN.
015700*    LA CANTIDAD MINIMA POR LINEA ES 1 (RUOLIN, RQ-0045); SIN
015800*    ESTA VALIDACION UNA LK-CANTIDAD A CERO DABA DE ALTA O
015900*    ACTUALIZABA UNA LINEA SIN UNIDADES.  RQ-0418.
016000     IF LK-CANTIDAD < 1
016100         MOVE "N" TO LK-CODIGO-RETORNO
016200         GO TO PROGRAMA-PRINCIPAL-FIN.
016300
016400     PERFORM CARGAR-LINEAS-COM THRU CARGAR-LINEAS-COM-FIN.
016500     PERFORM LOCALIZAR-LINEA THRU LOCALIZAR-LINEA-FIN.
016600
016700*    LK-OP-ACTUALIZAR CORRIGE LA CANTIDAD DE UNA LINEA YA
016800*    EXISTENTE (LA SUSTITUYE, NO LA SUMA); SI NO EXISTE LINEA
016900*    QUE ACTUALIZAR SE DEVUELVE ERROR.  LK-OP-AGREGAR (POR
017000*    DEFECTO) MANTIENE EL ALTA/FUSION DE SIEMPRE.
017100     IF LK-OP-ACTUALIZAR
017200         IF NOT LINEA-HALLADA
017300             MOVE "N" TO LK-CODIGO-RETORNO
017400             GO TO PROGRAMA-PRINCIPAL-FIN
017500         END-IF
017600         PERFORM ACTUALIZAR-CANTIDAD THRU ACTUALIZAR-CANTIDAD-FIN
017700     ELSE
017800         IF LINEA-HALLADA
017900             PERFORM FUSIONAR-LINEA THRU FUSIONAR-LINEA-FIN
018000         ELSE
018100             PERFORM CREAR-LINEA THRU CREAR-LINEA-FIN
018200         END-IF
018300     END-IF.
018400
018500     PERFORM VOLCAR-LINEAS-COM THRU VOLCAR-LINEAS-COM-FIN.
018600
018700 PROGRAMA-PRINCIPAL-FIN.
018800     GOBACK.
018900
019000*----------------------------------------------------------
019100*    PRECIO Y ESTADO VIGENTES DEL PRODUCTO SOLICITADO
019200*----------------------------------------------------------
019300 LOCALIZAR-PRODUCTO.
019400     MOVE "N" TO WS-PRO-HALLADO.
019500     OPEN INPUT F-PRODUCTOS.
019600     IF FS-PRO NOT = "00"
019700         GO TO LOCALIZAR-PRODUCTO-FIN.
019800 LOCALIZAR-PRODUCTO-LEER.
019900     READ F-PRODUCTOS NEXT RECORD AT END
020000         GO TO LOCALIZAR-PRODUCTO-CERRAR.
020100     IF PRODU-ID = LK-PRODUCTO-ID
020200         MOVE "S"              TO WS-PRO-HALLADO
020300         MOVE PRODU-PRECIO-UNIT TO WS-PRO-PRECIO
020400         MOVE PRODU-ESTADO      TO WS-PRO-ESTADO
020500         GO TO LOCALIZAR-PRODUCTO-CERRAR.
020600     GO TO LOCALIZAR-PRODUCTO-LEER.
020700 LOCALIZAR-PRODUCTO-CERRAR.
020800     CLOSE F-PRODUCTOS.
020900 LOCALIZAR-PRODUCTO-FIN.
021000     EXIT.
021100
021200 CARGAR-LINEAS-COM.
021300     MOVE 0 TO TB-LINEAS-COM-TOTAL.
021400     MOVE 0 TO WS-ULT-OL-ID.
021500     OPEN INPUT F-LINEAS-COM.
021600     IF FS-LIN NOT = "00"
021700         GO TO CARGAR-LINEAS-COM-FIN.
021800 CARGAR-LINEAS-COM-LEER.
021900     READ F-LINEAS-COM NEXT RECORD AT END
022000         GO TO CARGAR-LINEAS-COM-CERRAR.
022100     ADD 1 TO TB-LINEAS-COM-TOTAL.
022200     MOVE OLIN-ID          TO TB-OL-ID (TB-LINEAS-COM-TOTAL).
022300     MOVE OLIN-ORDEN-ID    TO TB-OL-COMANDA-ID
022400                                 (TB-LINEAS-COM-TOTAL).
022500     MOVE OLIN-PRODUCTO-ID TO TB-OL-PRODUCTO-ID
022600                                 (TB-LINEAS-COM-TOTAL).
022700     MOVE OLIN-CANTIDAD    TO TB-OL-CANTIDAD
022800                                 (TB-LINEAS-COM-TOTAL).
022900     MOVE OLIN-PRECIO-UNIT TO TB-OL-PRECIO (TB-LINEAS-COM-TOTAL).
023000     MOVE OLIN-SUBTOTAL    TO TB-OL-SUBTOTAL
023100                                 (TB-LINEAS-COM-TOTAL).
023200     IF OLIN-ID > WS-ULT-OL-ID
023300         MOVE OLIN-ID TO WS-ULT-OL-ID.
023400     GO TO CARGAR-LINEAS-COM-LEER.
023500 CARGAR-LINEAS-COM-CERRAR.
023600     CLOSE F-LINEAS-COM.
023700 CARGAR-LINEAS-COM-FIN.
023800     EXIT.
023900
024000 LOCALIZAR-LINEA.
024100     MOVE "N" TO WS-LINEA-HALLADA.
024200     MOVE 0 TO WS-IX-OL.
024300 LOCALIZAR-LINEA-LOOP.
024400     ADD 1 TO WS-IX-OL.
024500     IF WS-IX-OL > TB-LINEAS-COM-TOTAL
024600         GO TO LOCALIZAR-LINEA-FIN.
024700     IF TB-OL-COMANDA-ID (WS-IX-OL) = LK-ORDEN-ID
024800         IF TB-OL-PRODUCTO-ID (WS-IX-OL) = LK-PRODUCTO-ID
024900             MOVE "S" TO WS-LINEA-HALLADA
025000             GO TO LOCALIZAR-LINEA-FIN.
025100     GO TO LOCALIZAR-LINEA-LOOP.
025200 LOCALIZAR-LINEA-FIN.
025300     EXIT.
025400
025500 FUSIONAR-LINEA.
025600     ADD LK-CANTIDAD TO TB-OL-CANTIDAD (WS-IX-OL).
025700     MOVE WS-PRO-PRECIO TO TB-OL-PRECIO (WS-IX-OL).
025800     COMPUTE TB-OL-SUBTOTAL (WS-IX-OL) =
025900         TB-OL-CANTIDAD (WS-IX-OL) * TB-OL-PRECIO (WS-IX-OL).
026000 FUSIONAR-LINEA-FIN.
026100     EXIT.
026200
026300*----------------------------------------------------------
026400*    ACTUALIZACION DIRECTA DE LA CANTIDAD DE UNA LINEA YA
026500*    EXISTENTE (SUSTITUYE, NO SUMA), REFRESCANDO TAMBIEN EL
026600*    PRECIO VIGENTE DEL PRODUCTO Y EL SUBTOTAL
026700*----------------------------------------------------------
026800 ACTUALIZAR-CANTIDAD.
026900     MOVE LK-CANTIDAD   TO TB-OL-CANTIDAD (WS-IX-OL).
027000     MOVE WS-PRO-PRECIO TO TB-OL-PRECIO (WS-IX-OL).
027100     COMPUTE TB-OL-SUBTOTAL (WS-IX-OL) =
027200         TB-OL-CANTIDAD (WS-IX-OL) * TB-OL-PRECIO (WS-IX-OL).
027300 ACTUALIZAR-CANTIDAD-FIN.
027400     EXIT.
027500
027600 CREAR-LINEA.
027700     ADD 1 TO TB-LINEAS-COM-TOTAL.
027800     ADD 1 TO WS-ULT-OL-ID.
027900     MOVE TB-LINEAS-COM-TOTAL TO WS-IX-OL.
028000     MOVE WS-ULT-OL-ID      TO TB-OL-ID (WS-IX-OL).
028100     MOVE LK-ORDEN-ID       TO TB-OL-COMANDA-ID (WS-IX-OL).
028200     MOVE LK-PRODUCTO-ID    TO TB-OL-PRODUCTO-ID (WS-IX-OL).
028300     MOVE LK-CANTIDAD       TO TB-OL-CANTIDAD (WS-IX-OL).
028400     MOVE WS-PRO-PRECIO     TO TB-OL-PRECIO (WS-IX-OL).
028500     COMPUTE TB-OL-SUBTOTAL (WS-IX-OL) =
028600         TB-OL-CANTIDAD (WS-IX-OL) * TB-OL-PRECIO (WS-IX-OL).
028700 CREAR-LINEA-FIN.
028800     EXIT.
028900
029000 VOLCAR-LINEAS-COM.
029100     OPEN OUTPUT F-LINEAS-COM.
029200     MOVE 0 TO WS-IX-OL.
029300 VOLCAR-LINEAS-COM-LOOP.
029400     ADD 1 TO WS-IX-OL.
029500     IF WS-IX-OL > TB-LINEAS-COM-TOTAL
029600         GO TO VOLCAR-LINEAS-COM-CERRAR.
029700     MOVE TB-OL-ID (WS-IX-OL)          TO OLIN-ID.
029800     MOVE TB-OL-COMANDA-ID (WS-IX-OL)  TO OLIN-ORDEN-ID.
029900     MOVE TB-OL-PRODUCTO-ID (WS-IX-OL) TO OLIN-PRODUCTO-ID.
030000     MOVE TB-OL-CANTIDAD (WS-IX-OL)    TO OLIN-CANTIDAD.
030100     MOVE TB-OL-PRECIO (WS-IX-OL)      TO OLIN-PRECIO-UNIT.
030200     MOVE TB-OL-SUBTOTAL (WS-IX-OL)    TO OLIN-SUBTOTAL.
030300     WRITE OLIN-REG.
030400     GO TO VOLCAR-LINEAS-COM-LOOP.
030500 VOLCAR-LINEAS-COM-CERRAR.
030600     CLOSE F-LINEAS-COM.
030700 VOLCAR-LINEAS-COM-FIN.
030800     EXIT.
