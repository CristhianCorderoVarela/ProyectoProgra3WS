000100*****************************************************************
000200*  RUPETI.CPY                                                  *
000300*  PETICION DE FACTURACION.  REGISTRO DE ENTRADA DEL PROCESO   *
000400*  RUFA03; UNA PETICION POR COMANDA A LIQUIDAR (O POR VENTA    *
000500*  DIRECTA CUANDO PETI-COMANDA-ID VIENE A CEROS).              *
000600*-----------------------------------------------------------  *
000700*  MANTENIMIENTO                                               *
000800*  20/11/1995 J.PEREZ   RQ-0132 CREACION ORIGINAL (ANTES LA    *  RQ-0132 
000900*                       FACTURACION SE LANZABA DESDE EL PROPIO *  RQ-0132 
001000*                       PROGRAMA DE COMANDAS)                  *  RQ-0132 
001100*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
001200*  30/05/2001 C.DIAZ    RQ-0288 SE AÑADE PETI-CLIENTE-ID        * RQ-0288 
001300*****************************************************************
001400 01  PETI-REG.
001500     05  PETI-COMANDA-ID            PIC 9(10).
001600     05  PETI-CLIENTE-ID            PIC 9(10).
001700     05  PETI-USUARIO-ID            PIC 9(10).
001800     05  PETI-APLICA-IVA            PIC X(01).
001900         88  PETI-APLICA-IVA-SI         VALUE "S".
002000         88  PETI-APLICA-IVA-NO         VALUE "N".
002100     05  PETI-APLICA-SERVICIO       PIC X(01).
002200         88  PETI-APLICA-SERVICIO-SI    VALUE "S".
002300         88  PETI-APLICA-SERVICIO-NO    VALUE "N".
002400     05  PETI-DESCUENTO-PCT         PIC 9(3)V99.
002500     05  PETI-IMPORTE-EFECTIVO      PIC 9(8)V99.
002600     05  PETI-IMPORTE-TARJETA       PIC 9(8)V99.
002700     05  FILLER                     PIC X(10).
