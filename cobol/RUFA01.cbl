000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA01.
000300 AUTHOR. M.ALONSO.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA01 - MONITOR DEL PROCESO DIARIO DE FACTURACION           *
001100*  LANZA, EN ORDEN, LOS PASOS DEL CIERRE DIARIO DE RESTUNA:      *
001200*  FACTURACION DE PETICIONES PENDIENTES (RUFA03) Y LOS CUATRO   *
001300*  INFORMES DE EXPLOTACION (RUFA06 LISTADO DE FACTURAS, RUFA07  *
001400*  INFORME DE CIERRES DE CAJA, RUFA08 PRODUCTOS MAS VENDIDOS Y  *
001500*  RUFA09 ESTUDIO DE POPULARIDAD).  ES EL SUCESOR DEL ANTIGUO   *
001600*  MENU DEL CAJERO AUTOMATICO, QUE EN AQUEL PROGRAMA DESPACHABA *
001700*  LAS OPCIONES DE PANTALLA LLAMANDO A BANK2..BANK9; AQUI       *
001800*  DESPACHA LOS PASOS DEL LOTE, UNO DETRAS DE OTRO, SIN         *
001900*  INTERVENCION DE OPERADOR.                                     *
002000*-----------------------------------------------------------   *
002100*  MANTENIMIENTO                                                *
002200*  14/06/1991 M.ALONSO  RQ-0001 CREACION ORIGINAL (MENU DE      * RQ-0001 
002300*                       CAJERO AUTOMATICO)                      * RQ-0001 
002400*  02/02/1993 M.ALONSO  RQ-0045 SE AÑADE LA CARGA DE PARAMETROS * RQ-0045 
002500*                       CON VALORES POR DEFECTO SI NO EXISTEN   * RQ-0045 
002600*  20/11/1995 J.PEREZ   RQ-0132 EL PROGRAMA DEJA DE SER UN MENU * RQ-0132 
002700*                       DE PANTALLA Y PASA A SER EL MONITOR DEL * RQ-0132 
002800*                       LOTE DIARIO DE RESTUNA                  * RQ-0132 
002900*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - LAS FECHAS DE    * RQ-0201 
003000*                       CABECERA DE LOS INFORMES SE VERIFICAN A * RQ-0201 
003100*                       4 DIGITOS DE AÑO                        * RQ-0201 
003200*  30/05/2001 C.DIAZ    RQ-0288 SE AÑADE LA LLAMADA A RUFA08    * RQ-0288 
003300*                       (PRODUCTOS MAS VENDIDOS)                * RQ-0288 
003400*  02/10/2003 M.ALONSO  RQ-0355 SE AÑADE LA LLAMADA A RUFA09    * RQ-0355 
003500*                       (ESTUDIO DE POPULARIDAD)                * RQ-0355 
003600*****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 IS MODO-PRUEBA-SW
004200         ON STATUS IS MODO-PRUEBA
004300         OFF STATUS IS MODO-NORMAL.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT F-PARAMETROS ASSIGN TO DISK
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-PAR.
005000
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  F-PARAMETROS
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID IS "parametros.ubd".
005700 COPY RUPARAM.
005800
005900
006000 WORKING-STORAGE SECTION.
006100 77  FS-PAR                     PIC X(02).
006200
006300 01  CAMPOS-FECHA.
006400     05  FECHA-HOY              PIC 9(08).
006500     05  FECHA-HOY-R REDEFINES FECHA-HOY.
006600         10  FH-ANO             PIC 9(04).
006700         10  FH-MES             PIC 9(02).
006800         10  FH-DIA             PIC 9(02).
006900     05  HORA-HOY               PIC 9(08).
007000     05  HORA-HOY-R REDEFINES HORA-HOY.
007100         10  HH-HOR             PIC 9(02).
007200         10  HH-MIN             PIC 9(02).
007300         10  HH-SEG             PIC 9(02).
007400         10  FILLER             PIC 9(02).
007500     05  TIMESTAMP-LOTE         PIC 9(14).
007600     05  TIMESTAMP-LOTE-R REDEFINES TIMESTAMP-LOTE.
007700         10  TL-ANO             PIC 9(04).
007800         10  TL-MES             PIC 9(02).
007900         10  TL-DIA             PIC 9(02).
008000         10  TL-HOR             PIC 9(02).
008100         10  TL-MIN             PIC 9(02).
008200         10  TL-SEG             PIC 9(02).
008300     05  FILLER                 PIC X(04).
008400
008500 01  WS-CABECERA-LOTE.
008600     05  WS-NOMBRE-RESTAURANTE  PIC X(40).
008700     05  WS-PASOS-EJECUTADOS    PIC 9(2) COMP.
008800     05  FILLER                 PIC X(10).
008900
009000 LINKAGE SECTION.
009100
009200 PROCEDURE DIVISION.
009300 PROGRAMA-PRINCIPAL.
009400     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
009500     ACCEPT HORA-HOY  FROM TIME.
009600     STRING FH-ANO FH-MES FH-DIA HH-HOR HH-MIN HH-SEG
009700         DELIMITED BY SIZE INTO TIMESTAMP-LOTE.
009800     DISPLAY "RUFA01 - MONITOR DE PROCESO DIARIO RESTUNA".
009900     DISPLAY "RUFA01 - FECHA DE PROCESO: " FECHA-HOY.
010000     DISPLAY "RUFA01 - MARCA DE ARRANQUE DEL LOTE: "
010100              TIMESTAMP-LOTE.
010200
010300     PERFORM LEER-PARAMETROS THRU LEER-PARAMETROS-FIN.
010400
010500     MOVE 0 TO WS-PASOS-EJECUTADOS.
010600
010700     DISPLAY "RUFA01 - PASO 1 - FACTURACION DE PETICIONES".
010800     CALL "RUFA03".
010900     ADD 1 TO WS-PASOS-EJECUTADOS.
011000
011100     DISPLAY "RUFA01 - PASO 2 - LISTADO DE FACTURAS".
011200     CALL "RUFA06".
011300     ADD 1 TO WS-PASOS-EJECUTADOS.
011400
011500     DISPLAY "RUFA01 - PASO 3 - INFORME DE CIERRES DE CAJA".
011600     CALL "RUFA07".
011700     ADD 1 TO WS-PASOS-EJECUTADOS.
011800
011900     DISPLAY "RUFA01 - PASO 4 - PRODUCTOS MAS VENDIDOS".
012000     CALL "RUFA08".
012100     ADD 1 TO WS-PASOS-EJECUTADOS.
012200
012300     DISPLAY "RUFA01 - PASO 5 - ESTUDIO DE POPULARIDAD".
012400     CALL "RUFA09".
012500     ADD 1 TO WS-PASOS-EJECUTADOS.
012600
012700     DISPLAY "RUFA01 - LOTE DIARIO FINALIZADO. PASOS: "
012800              WS-PASOS-EJECUTADOS.
012900
013000     STOP RUN.
013100
013200*----------------------------------------------------------
013300*    CARGA DEL REGISTRO UNICO DE PARAMETROS.  SI EL FICHERO
013400*    NO EXISTE TODAVIA (PRIMER ARRANQUE DEL SISTEMA) SE CREA
013500*    CON LOS VALORES POR DEFECTO DE LA INSTALACION.
013600*----------------------------------------------------------
013700 LEER-PARAMETROS.
013800     OPEN INPUT F-PARAMETROS.
013900     IF FS-PAR = "35"
014000         PERFORM CREAR-PARAMETROS-DEFECTO
014100             THRU CREAR-PARAMETROS-DEFECTO-FIN
014200         GO TO LEER-PARAMETROS-FIN.
014300     IF FS-PAR NOT = "00"
014400         DISPLAY "RUFA01 - ERROR ABRIENDO PARAMETROS: " FS-PAR
014500         GO TO LEER-PARAMETROS-FIN.
014600
014700     READ F-PARAMETROS
014800         AT END
014900             CLOSE F-PARAMETROS
015000             PERFORM CREAR-PARAMETROS-DEFECTO
015100                 THRU CREAR-PARAMETROS-DEFECTO-FIN
015200         NOT AT END
015300             MOVE PARAM-RESTAURANT-NAME TO WS-NOMBRE-RESTAURANTE
015400             CLOSE F-PARAMETROS
015500     END-READ.
015600
015700     DISPLAY "RUFA01 - RESTAURANTE: " WS-NOMBRE-RESTAURANTE.
015800 LEER-PARAMETROS-FIN.
015900     EXIT.
016000
016100 CREAR-PARAMETROS-DEFECTO.
016200     INITIALIZE PARAM-REG.
016300     MOVE 1              TO PARAM-ID.
016400     MOVE "RESTUNA"      TO PARAM-RESTAURANT-NAME.
016500     MOVE 13.00          TO PARAM-SALES-TAX-PCT.
016600     MOVE 10.00          TO PARAM-SERVICE-TAX-PCT.
016700     MOVE 10.00          TO PARAM-MAX-DISCOUNT-PCT.
016800     OPEN OUTPUT F-PARAMETROS.
016900     WRITE PARAM-REG.
017000     CLOSE F-PARAMETROS.
017100     MOVE PARAM-RESTAURANT-NAME TO WS-NOMBRE-RESTAURANTE.
017200     DISPLAY "RUFA01 - PARAMETROS CREADOS POR DEFECTO".
017300 CREAR-PARAMETROS-DEFECTO-FIN.
017400     EXIT.
017500
017600