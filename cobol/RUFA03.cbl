000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA03.
000300 AUTHOR. M.ALONSO.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 20/11/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA03 - MOTOR DE FACTURACION                               *
001100*  LIQUIDA LAS PETICIONES DE FACTURACION (RUPETI) CONTRA LA    *
001200*  COMANDA INDICADA: TASA LAS LINEAS, APLICA DESCUENTO Y       *
001300*  AMBOS IMPUESTOS, CALCULA TOTAL, COBRO Y VUELTO, GRABA        *
001400*  FACTURA Y LINEAS, MARCA LA COMANDA FACTURADA Y LIBERA SU     *
001500*  MESA, SUMA LOS CONTADORES DE VENTAS DE PRODUCTO Y GRUPO, Y   *
001600*  ENGANCHA LA FACTURA A LA CAJA ABIERTA DEL CAJERO (O ABRE     *
001700*  UNA NUEVA SI NO TENIA).  ES EL PROGRAMA MAS VOLUMINOSO DE LA *
001800*  SUITE, IGUAL QUE EN SU DIA LO FUE LA COMPRA DE ENTRADAS DEL  *
001900*  CAJERO AUTOMATICO, DE LA QUE TOMA LA FORMA.                  *
002000*-----------------------------------------------------------   *
002100*  MANTENIMIENTO                                                *
002200*  20/11/1995 M.ALONSO  RQ-0132 CREACION ORIGINAL               * RQ-0132 
002300*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - LOS TIMESTAMPS   * RQ-0201 
002400*                       YA VENIAN A 4 DIGITOS DE AÑO, SIN       * RQ-0201 
002500*                       CAMBIOS DE FORMATO                      * RQ-0201 
002600*  15/01/1999 L.VEGA    RQ-0214 SE AÑADE LA VALIDACION DEL      * RQ-0214 
002700*                       DESCUENTO MAXIMO Y DEL IMPORTE MINIMO   * RQ-0214 
002800*                       RECIBIDO (ANTES SE ACEPTABA CUALQUIER   * RQ-0214 
002900*                       COBRO)                                  * RQ-0214 
003000*  30/05/2001 C.DIAZ    RQ-0288 SE AÑADE EL ENGANCHE A CAJA     * RQ-0288 
003100*                       ABIERTA DEL CAJERO                      * RQ-0288 
003200*  02/10/2003 M.ALONSO  RQ-0355 LAS FACTURAS YA NO SE BORRAN,   * RQ-0355 
003300*                       SOLO SE MARCAN CANCELADAS DESDE OTRO     *RQ-0355 
003400*                       PROCESO                                 * RQ-0355 
003500*  20/07/2004 J.PEREZ   RQ-0410 LA VENTA DIRECTA (PETI-COMANDA-  *RQ-0410 
003600*                       ID A CEROS) FACTURABA SIEMPRE SUBTOTAL   *RQ-0410 
003700*                       CERO; AHORA SUMA Y GRABA SUS PROPIAS     *RQ-0410 
003800*                       LINEAS IGUAL QUE UNA COMANDA, YA QUE     *RQ-0410 
003900*                       VIENEN EN RUOLIN CON OLIN-ORDEN-ID A     *RQ-0410 
004000*                       CEROS (VER CABECERA DE RUPETI)           *RQ-0410 
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS MODO-PRUEBA-SW
004700         ON STATUS IS MODO-PRUEBA
004800         OFF STATUS IS MODO-NORMAL.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT F-PARAMETROS ASSIGN TO DISK
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-PAR.
005500
005600     SELECT F-PRODUCTOS ASSIGN TO DISK
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FS-PRO.
005900
006000     SELECT F-GRUPOS ASSIGN TO DISK
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FS-GRP.
006300
006400     SELECT F-COMANDAS ASSIGN TO DISK
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-COM.
006700
006800     SELECT F-LINEAS-COM ASSIGN TO DISK
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS FS-LIN.
007100
007200     SELECT F-MESAS ASSIGN TO DISK
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FS-MSA.
007500
007600     SELECT F-PETICIONES ASSIGN TO DISK
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS FS-PET.
007900
008000     SELECT F-CAJAS ASSIGN TO DISK
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS FS-CAJ.
008300
008400     SELECT F-FACTURAS ASSIGN TO DISK
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS FS-FAC.
008700
008800     SELECT F-LINEAS-FAC ASSIGN TO DISK
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS FS-FLN.
009100
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  F-PARAMETROS
009600     LABEL RECORD STANDARD
009700     VALUE OF FILE-ID IS "parametros.ubd".
009800 COPY RUPARAM.
009900
010000 FD  F-PRODUCTOS
010100     LABEL RECORD STANDARD
010200     VALUE OF FILE-ID IS "productos.ubd".
010300 COPY RUPRODU.
010400
010500 FD  F-GRUPOS
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID IS "grupos.ubd".
010800 COPY RUGRUPO.
010900
011000 FD  F-COMANDAS
011100     LABEL RECORD STANDARD
011200     VALUE OF FILE-ID IS "comandas.ubd".
011300 COPY RUORDEN.
011400
011500 FD  F-LINEAS-COM
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID IS "lineascom.ubd".
011800 COPY RUOLIN.
011900
012000 FD  F-MESAS
012100     LABEL RECORD STANDARD
012200     VALUE OF FILE-ID IS "mesas.ubd".
012300 COPY RUMESA.
012400
012500 FD  F-PETICIONES
012600     LABEL RECORD STANDARD
012700     VALUE OF FILE-ID IS "peticion.ubd".
012800 COPY RUPETI.
012900
013000 FD  F-CAJAS
013100     LABEL RECORD STANDARD
013200     VALUE OF FILE-ID IS "cierres.ubd".
013300 COPY RUCAJA.
013400
013500 FD  F-FACTURAS
013600     LABEL RECORD STANDARD
013700     VALUE OF FILE-ID IS "facturas.ubd".
013800 COPY RUFACT.
013900
014000 FD  F-LINEAS-FAC
014100     LABEL RECORD STANDARD
014200     VALUE OF FILE-ID IS "lineasfac.ubd".
014300 COPY RUFLIN.
014400
014500
014600 WORKING-STORAGE SECTION.
014700 77  FS-PAR                     PIC X(02).
014800 77  FS-PRO                     PIC X(02).
014900 77  FS-GRP                     PIC X(02).
015000 77  FS-COM                     PIC X(02).
015100 77  FS-LIN                     PIC X(02).
015200 77  FS-MSA                     PIC X(02).
015300 77  FS-PET                     PIC X(02).
015400 77  FS-CAJ                     PIC X(02).
015500 77  FS-FAC                     PIC X(02).
015600 77  FS-FLN                     PIC X(02).
015700
015800 01  CAMPOS-FECHA.
015900     05  FECHA-HOY              PIC 9(08).
016000     05  FECHA-HOY-R REDEFINES FECHA-HOY.
016100         10  FH-ANO             PIC 9(04).
016200         10  FH-MES             PIC 9(02).
016300         10  FH-DIA             PIC 9(02).
016400     05  HORA-HOY               PIC 9(08).
016500     05  HORA-HOY-R REDEFINES HORA-HOY.
016600         10  HH-HOR             PIC 9(02).
016700         10  HH-MIN             PIC 9(02).
016800         10  HH-SEG             PIC 9(02).
016900         10  FILLER             PIC 9(02).
017000     05  TIMESTAMP-HOY          PIC 9(14).
017100     05  FILLER                 PIC X(04).
017200
017300 01  WS-PARAMETROS-VIGENTES.
017400     05  WS-PAR-IVA-PCT         PIC 9(3)V99.
017500     05  WS-PAR-SERVICIO-PCT    PIC 9(3)V99.
017600     05  WS-PAR-DESC-MAX-PCT    PIC 9(3)V99.
017700     05  FILLER                 PIC X(05).
017800
017900*----------------------------------------------------------
018000*    TABLAS EN MEMORIA DE LOS FICHEROS MAESTROS.  AL SER
018100*    FICHEROS SECUENCIALES ORDENADOS Y DE TAMAÑO MODESTO
018200*    (CARTA Y SALON DE UN UNICO RESTAURANTE), SE CARGAN
018300*    ENTEROS EN TABLA AL ARRANQUE Y SE VUELCAN COMPLETOS AL
018400*    FINAL, EN LUGAR DE ACCEDER AL DISCO REGISTRO A REGISTRO.
018500*----------------------------------------------------------
018600 01  TB-PRODUCTOS.
018700     05  TB-PRODUCTOS-TOTAL     PIC 9(4) COMP.
018800     05  TB-PRODUCTO OCCURS 200 TIMES.
018900         10  TB-PRO-ID          PIC 9(10).
019000         10  TB-PRO-GRUPO-ID    PIC 9(10).
019100         10  TB-PRO-NOMBRE      PIC X(40).
019200         10  TB-PRO-NOM-CORTO   PIC X(20).
019300         10  TB-PRO-PRECIO      PIC 9(8)V99.
019400         10  TB-PRO-MENU-RAP    PIC X(01).
019500         10  TB-PRO-TOT-VENTAS  PIC 9(09).
019600         10  TB-PRO-ESTADO      PIC X(01).
019700     05  FILLER                 PIC X(04).
019800
019900 01  TB-GRUPOS.
020000     05  TB-GRUPOS-TOTAL        PIC 9(4) COMP.
020100     05  TB-GRUPO OCCURS 30 TIMES.
020200         10  TB-GRP-ID          PIC 9(10).
020300         10  TB-GRP-NOMBRE      PIC X(30).
020400         10  TB-GRP-MENU-RAP    PIC X(01).
020500         10  TB-GRP-TOT-VENTAS  PIC 9(09).
020600         10  TB-GRP-ESTADO      PIC X(01).
020700     05  FILLER                 PIC X(04).
020800
020900 01  TB-COMANDAS.
021000     05  TB-COMANDAS-TOTAL      PIC 9(4) COMP.
021100     05  TB-COMANDA OCCURS 300 TIMES.
021200         10  TB-COM-ID          PIC 9(10).
021300         10  TB-COM-MESA-ID     PIC 9(10).
021400         10  TB-COM-USUARIO-ID  PIC 9(10).
021500         10  TB-COM-TIMESTAMP   PIC 9(14).
021600         10  TB-COM-ESTADO      PIC X(10).
021700     05  FILLER                 PIC X(04).
021800
021900 01  TB-LINEAS-COM.
022000     05  TB-LINEAS-COM-TOTAL    PIC 9(4) COMP.
022100     05  TB-LINEA-COM OCCURS 1500 TIMES.
022200         10  TB-OL-ID           PIC 9(10).
022300         10  TB-OL-COMANDA-ID   PIC 9(10).
022400         10  TB-OL-PRODUCTO-ID  PIC 9(10).
022500         10  TB-OL-CANTIDAD     PIC 9(05).
022600         10  TB-OL-PRECIO       PIC 9(8)V99.
022700         10  TB-OL-SUBTOTAL     PIC 9(8)V99.
022800     05  FILLER                 PIC X(04).
022900
023000 01  TB-MESAS.
023100     05  TB-MESAS-TOTAL         PIC 9(4) COMP.
023200     05  TB-MESA OCCURS 100 TIMES.
023300         10  TB-MSA-ID          PIC 9(10).
023400         10  TB-MSA-SALON-ID    PIC 9(10).
023500         10  TB-MSA-ETIQUETA    PIC X(20).
023600         10  TB-MSA-ESTADO      PIC X(10).
023700     05  FILLER                 PIC X(04).
023800
023900 01  TB-CAJAS.
024000     05  TB-CAJAS-TOTAL         PIC 9(4) COMP.
024100     05  TB-CAJA OCCURS 50 TIMES.
024200         10  TB-CAJ-ID          PIC 9(10).
024300         10  TB-CAJ-USUARIO-ID  PIC 9(10).
024400         10  TB-CAJ-APERTURA    PIC 9(14).
024500         10  TB-CAJ-CIERRE      PIC 9(14).
024600         10  TB-CAJ-EFEC-DECL   PIC 9(8)V99.
024700         10  TB-CAJ-TARJ-DECL   PIC 9(8)V99.
024800         10  TB-CAJ-EFEC-SIS    PIC 9(8)V99.
024900         10  TB-CAJ-TARJ-SIS    PIC 9(8)V99.
025000         10  TB-CAJ-DIF-EFEC    PIC S9(8)V99.
025100         10  TB-CAJ-DIF-TARJ    PIC S9(8)V99.
025200         10  TB-CAJ-ESTADO      PIC X(10).
025300     05  FILLER                 PIC X(04).
025400
025500 01  WS-CONTADORES.
025600     05  WS-IX-PRO              PIC 9(4) COMP.
025700     05  WS-IX-GRP              PIC 9(4) COMP.
025800     05  WS-IX-COM              PIC 9(4) COMP.
025900     05  WS-IX-OL               PIC 9(4) COMP.
026000     05  WS-IX-MSA              PIC 9(4) COMP.
026100     05  WS-IX-CAJ              PIC 9(4) COMP.
026200     05  WS-ULT-FACT-ID         PIC 9(10) COMP.
026300     05  WS-ULT-FLIN-ID         PIC 9(10) COMP.
026400     05  WS-PETICIONES-LEIDAS   PIC 9(6) COMP.
026500     05  WS-FACTURAS-EMITIDAS   PIC 9(6) COMP.
026600     05  WS-PETICIONES-RECHAZ   PIC 9(6) COMP.
026700     05  FILLER                 PIC X(04).
026800
026900 01  WS-INDICADORES.
027000     05  WS-PRO-HALLADO         PIC X(01)  VALUE "N".
027100         88  PRO-HALLADO            VALUE "S".
027200     05  WS-COM-HALLADA         PIC X(01)  VALUE "N".
027300         88  COM-HALLADA            VALUE "S".
027400     05  WS-MSA-HALLADA         PIC X(01)  VALUE "N".
027500         88  MSA-HALLADA            VALUE "S".
027600     05  WS-CAJ-HALLADA         PIC X(01)  VALUE "N".
027700         88  CAJ-HALLADA            VALUE "S".
027800     05  WS-PETICION-VALIDA     PIC X(01)  VALUE "S".
027900         88  PETICION-VALIDA         VALUE "S".
028000         88  PETICION-RECHAZADA      VALUE "N".
028100     05  FILLER                 PIC X(04).
028200
028300 01  WS-CALCULO-FACTURA.
028400     05  WS-SUBTOTAL            PIC 9(8)V99.
028500     05  WS-DESCUENTO           PIC 9(8)V99.
028600     05  WS-BASE                PIC 9(8)V99.
028700     05  WS-IVA                 PIC 9(8)V99.
028800     05  WS-SERVICIO            PIC 9(8)V99.
028900     05  WS-TOTAL               PIC 9(8)V99.
029000     05  WS-RECIBIDO            PIC 9(8)V99.
029100     05  WS-VUELTO              PIC 9(8)V99.
029200     05  FILLER                 PIC X(06).
029300
029400 LINKAGE SECTION.
029500
029600 PROCEDURE DIVISION.
029700 PROGRAMA-PRINCIPAL.
029800
029900     PERFORM ABRIR-Y-CARGAR-MAESTROS THRU ABRIR-Y-CARGAR-FIN.
030000     PERFORM PROCESAR-PETICIONES THRU PROCESAR-PETICIONES-FIN.
030100     PERFORM VOLCAR-MAESTROS THRU VOLCAR-MAESTROS-FIN.
030200
030300     DISPLAY "RUFA03 - PETICIONES LEIDAS.....: "
030400              WS-PETICIONES-LEIDAS.
030500     DISPLAY "RUFA03 - FACTURAS EMITIDAS......: "
030600              WS-FACTURAS-EMITIDAS.
030700     DISPLAY "RUFA03 - PETICIONES RECHAZADAS..: "
030800              WS-PETICIONES-RECHAZ.
030900
031000     STOP RUN.
031100
031200
031300*----------------------------------------------------------
031400*    CARGA DE PARAMETROS Y MAESTROS EN MEMORIA
031500*----------------------------------------------------------
031600 ABRIR-Y-CARGAR-MAESTROS.
031700     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
031800     ACCEPT HORA-HOY  FROM TIME.
031900     MOVE FH-ANO TO TIMESTAMP-HOY (1:4).
032000     STRING FH-ANO FH-MES FH-DIA HH-HOR HH-MIN HH-SEG
032100         DELIMITED BY SIZE INTO TIMESTAMP-HOY.
032200
032300     OPEN INPUT F-PARAMETROS.
032400     IF FS-PAR = "35"
032500         PERFORM CREAR-PARAMETROS-DEFECTO
032600             THRU CREAR-PARAMETROS-DEFECTO-FIN
032700     ELSE
032800         IF FS-PAR NOT = "00"
032900             GO TO ABRIR-Y-CARGAR-FIN
033000         ELSE
033100             READ F-PARAMETROS
033200                 AT END PERFORM CREAR-PARAMETROS-DEFECTO
033300                     THRU CREAR-PARAMETROS-DEFECTO-FIN
033400                 NOT AT END
033500                     MOVE PARAM-SALES-TAX-PCT
033600                         TO WS-PAR-IVA-PCT
033700                     MOVE PARAM-SERVICE-TAX-PCT
033800                         TO WS-PAR-SERVICIO-PCT
033900                     MOVE PARAM-MAX-DISCOUNT-PCT
034000                         TO WS-PAR-DESC-MAX-PCT
034100             END-READ
034200             CLOSE F-PARAMETROS
034300         END-IF
034400     END-IF.
034500
034600     PERFORM CARGAR-PRODUCTOS THRU CARGAR-PRODUCTOS-FIN.
034700     PERFORM CARGAR-GRUPOS THRU CARGAR-GRUPOS-FIN.
034800     PERFORM CARGAR-COMANDAS THRU CARGAR-COMANDAS-FIN.
034900     PERFORM CARGAR-LINEAS-COM THRU CARGAR-LINEAS-COM-FIN.
035000     PERFORM CARGAR-MESAS THRU CARGAR-MESAS-FIN.
035100     PERFORM CARGAR-CAJAS THRU CARGAR-CAJAS-FIN.
035200     PERFORM LOCALIZAR-ULTIMOS-ID THRU LOCALIZAR-ULTIMOS-ID-FIN.
035300 ABRIR-Y-CARGAR-FIN.
035400     EXIT.
035500
035600 CREAR-PARAMETROS-DEFECTO.
035700     MOVE 13.00 TO WS-PAR-IVA-PCT.
035800     MOVE 10.00 TO WS-PAR-SERVICIO-PCT.
035900     MOVE 10.00 TO WS-PAR-DESC-MAX-PCT.
036000     IF FS-PAR = "00"
036100         CLOSE F-PARAMETROS.
036200 CREAR-PARAMETROS-DEFECTO-FIN.
036300     EXIT.
036400
036500 CARGAR-PRODUCTOS.
036600     MOVE 0 TO TB-PRODUCTOS-TOTAL.
036700     OPEN INPUT F-PRODUCTOS.
036800     IF FS-PRO NOT = "00"
036900         GO TO CARGAR-PRODUCTOS-FIN.
037000 CARGAR-PRODUCTOS-LEER.
037100     READ F-PRODUCTOS NEXT RECORD AT END
037200         GO TO CARGAR-PRODUCTOS-CERRAR.
037300     ADD 1 TO TB-PRODUCTOS-TOTAL.
037400     MOVE PRODU-ID          TO TB-PRO-ID (TB-PRODUCTOS-TOTAL).
037500     MOVE PRODU-GRUPO-ID    TO TB-PRO-GRUPO-ID
037600                                 (TB-PRODUCTOS-TOTAL).
037700     MOVE PRODU-NOMBRE      TO TB-PRO-NOMBRE (TB-PRODUCTOS-TOTAL).
037800     MOVE PRODU-NOMBRE-CORTO
037900                            TO TB-PRO-NOM-CORTO
038000                                 (TB-PRODUCTOS-TOTAL).
038100     MOVE PRODU-PRECIO-UNIT TO TB-PRO-PRECIO (TB-PRODUCTOS-TOTAL).
038200     MOVE PRODU-MENU-RAPIDO TO TB-PRO-MENU-RAP
038300                                 (TB-PRODUCTOS-TOTAL).
038400     MOVE PRODU-TOTAL-VENTAS
038500                            TO TB-PRO-TOT-VENTAS
038600                                 (TB-PRODUCTOS-TOTAL).
038700     MOVE PRODU-ESTADO      TO TB-PRO-ESTADO (TB-PRODUCTOS-TOTAL).
038800     GO TO CARGAR-PRODUCTOS-LEER.
038900 CARGAR-PRODUCTOS-CERRAR.
039000     CLOSE F-PRODUCTOS.
039100 CARGAR-PRODUCTOS-FIN.
039200     EXIT.
039300
039400 CARGAR-GRUPOS.
039500     MOVE 0 TO TB-GRUPOS-TOTAL.
039600     OPEN INPUT F-GRUPOS.
039700     IF FS-GRP NOT = "00"
039800         GO TO CARGAR-GRUPOS-FIN.
039900 CARGAR-GRUPOS-LEER.
040000     READ F-GRUPOS NEXT RECORD AT END GO TO CARGAR-GRUPOS-CERRAR.
040100     ADD 1 TO TB-GRUPOS-TOTAL.
040200     MOVE GRUPO-ID          TO TB-GRP-ID (TB-GRUPOS-TOTAL).
040300     MOVE GRUPO-NOMBRE      TO TB-GRP-NOMBRE (TB-GRUPOS-TOTAL).
040400     MOVE GRUPO-MENU-RAPIDO TO TB-GRP-MENU-RAP (TB-GRUPOS-TOTAL).
040500     MOVE GRUPO-TOTAL-VENTAS
040600                            TO TB-GRP-TOT-VENTAS
040700                                 (TB-GRUPOS-TOTAL).
040800     MOVE GRUPO-ESTADO      TO TB-GRP-ESTADO (TB-GRUPOS-TOTAL).
040900     GO TO CARGAR-GRUPOS-LEER.
041000 CARGAR-GRUPOS-CERRAR.
041100     CLOSE F-GRUPOS.
041200 CARGAR-GRUPOS-FIN.
041300     EXIT.
041400
041500 CARGAR-COMANDAS.
041600     MOVE 0 TO TB-COMANDAS-TOTAL.
041700     OPEN INPUT F-COMANDAS.
041800     IF FS-COM NOT = "00"
041900         GO TO CARGAR-COMANDAS-FIN.
042000 CARGAR-COMANDAS-LEER.
042100     READ F-COMANDAS NEXT RECORD AT END
042200         GO TO CARGAR-COMANDAS-CERRAR.
042300     ADD 1 TO TB-COMANDAS-TOTAL.
042400     MOVE ORDEN-ID          TO TB-COM-ID (TB-COMANDAS-TOTAL).
042500     MOVE ORDEN-MESA-ID     TO TB-COM-MESA-ID (TB-COMANDAS-TOTAL).
042600     MOVE ORDEN-USUARIO-ID  TO TB-COM-USUARIO-ID
042700                                 (TB-COMANDAS-TOTAL).
042800     MOVE ORDEN-TIMESTAMP   TO TB-COM-TIMESTAMP
042900                                 (TB-COMANDAS-TOTAL).
043000     MOVE ORDEN-ESTADO      TO TB-COM-ESTADO (TB-COMANDAS-TOTAL).
043100     GO TO CARGAR-COMANDAS-LEER.
043200 CARGAR-COMANDAS-CERRAR.
043300     CLOSE F-COMANDAS.
043400 CARGAR-COMANDAS-FIN.
043500     EXIT.
043600
043700 CARGAR-LINEAS-COM.
043800     MOVE 0 TO TB-LINEAS-COM-TOTAL.
043900     OPEN INPUT F-LINEAS-COM.
044000     IF FS-LIN NOT = "00"
044100         GO TO CARGAR-LINEAS-COM-FIN.
044200 CARGAR-LINEAS-COM-LEER.
044300     READ F-LINEAS-COM NEXT RECORD AT END
044400         GO TO CARGAR-LINEAS-COM-CERRAR.
044500     ADD 1 TO TB-LINEAS-COM-TOTAL.
044600     MOVE OLIN-ID          TO TB-OL-ID (TB-LINEAS-COM-TOTAL).
044700     MOVE OLIN-ORDEN-ID    TO TB-OL-COMANDA-ID
044800                                 (TB-LINEAS-COM-TOTAL).
044900     MOVE OLIN-PRODUCTO-ID TO TB-OL-PRODUCTO-ID
045000                                 (TB-LINEAS-COM-TOTAL).
045100     MOVE OLIN-CANTIDAD    TO TB-OL-CANTIDAD
045200                                 (TB-LINEAS-COM-TOTAL).
045300     MOVE OLIN-PRECIO-UNIT TO TB-OL-PRECIO (TB-LINEAS-COM-TOTAL).
045400     MOVE OLIN-SUBTOTAL    TO TB-OL-SUBTOTAL
045500                                 (TB-LINEAS-COM-TOTAL).
045600     GO TO CARGAR-LINEAS-COM-LEER.
045700 CARGAR-LINEAS-COM-CERRAR.
045800     CLOSE F-LINEAS-COM.
045900 CARGAR-LINEAS-COM-FIN.
046000     EXIT.
046100
046200 CARGAR-MESAS.
046300     MOVE 0 TO TB-MESAS-TOTAL.
046400     OPEN INPUT F-MESAS.
046500     IF FS-MSA NOT = "00"
046600         GO TO CARGAR-MESAS-FIN.
046700 CARGAR-MESAS-LEER.
046800     READ F-MESAS NEXT RECORD AT END GO TO CARGAR-MESAS-CERRAR.
046900     ADD 1 TO TB-MESAS-TOTAL.
047000     MOVE MESA-ID       TO TB-MSA-ID (TB-MESAS-TOTAL).
047100     MOVE MESA-SALON-ID TO TB-MSA-SALON-ID (TB-MESAS-TOTAL).
047200     MOVE MESA-ETIQUETA TO TB-MSA-ETIQUETA (TB-MESAS-TOTAL).
047300     MOVE MESA-ESTADO   TO TB-MSA-ESTADO (TB-MESAS-TOTAL).
047400     GO TO CARGAR-MESAS-LEER.
047500 CARGAR-MESAS-CERRAR.
047600     CLOSE F-MESAS.
047700 CARGAR-MESAS-FIN.
047800     EXIT.
047900
048000 CARGAR-CAJAS.
048100     MOVE 0 TO TB-CAJAS-TOTAL.
048200     OPEN INPUT F-CAJAS.
048300     IF FS-CAJ NOT = "00"
048400         GO TO CARGAR-CAJAS-FIN.
048500 CARGAR-CAJAS-LEER.
048600     READ F-CAJAS NEXT RECORD AT END GO TO CARGAR-CAJAS-CERRAR.
048700     ADD 1 TO TB-CAJAS-TOTAL.
048800     MOVE CAJA-ID                TO TB-CAJ-ID (TB-CAJAS-TOTAL).
048900     MOVE CAJA-USUARIO-ID        TO TB-CAJ-USUARIO-ID
049000                                 (TB-CAJAS-TOTAL).
049100     MOVE CAJA-APERTURA-TS       TO TB-CAJ-APERTURA
049200                                 (TB-CAJAS-TOTAL).
049300     MOVE CAJA-CIERRE-TS         TO TB-CAJ-CIERRE
049400                                 (TB-CAJAS-TOTAL).
049500     MOVE CAJA-EFECTIVO-DECLARADO
049600                                 TO TB-CAJ-EFEC-DECL
049700                                 (TB-CAJAS-TOTAL).
049800     MOVE CAJA-TARJETA-DECLARADO
049900                                 TO TB-CAJ-TARJ-DECL
050000                                 (TB-CAJAS-TOTAL).
050100     MOVE CAJA-EFECTIVO-SISTEMA  TO TB-CAJ-EFEC-SIS
050200                                 (TB-CAJAS-TOTAL).
050300     MOVE CAJA-TARJETA-SISTEMA   TO TB-CAJ-TARJ-SIS
050400                                 (TB-CAJAS-TOTAL).
050500     MOVE CAJA-DIF-EFECTIVO      TO TB-CAJ-DIF-EFEC
050600                                 (TB-CAJAS-TOTAL).
050700     MOVE CAJA-DIF-TARJETA       TO TB-CAJ-DIF-TARJ
050800                                 (TB-CAJAS-TOTAL).
050900     MOVE CAJA-ESTADO            TO TB-CAJ-ESTADO
051000                                 (TB-CAJAS-TOTAL).
051100     GO TO CARGAR-CAJAS-LEER.
051200 CARGAR-CAJAS-CERRAR.
051300     CLOSE F-CAJAS.
051400 CARGAR-CAJAS-FIN.
051500     EXIT.
051600
051700*----------------------------------------------------------
051800*    EL ULTIMO ID DE FACTURA Y DE LINEA DE FACTURA SE
051900*    LOCALIZA LEYENDO LO YA EMITIDO, EXACTAMENTE IGUAL QUE
052000*    SE HACIA CON LAST-MOV-NUM EN LOS PROGRAMAS DEL CAJERO.
052100*----------------------------------------------------------
052200 LOCALIZAR-ULTIMOS-ID.
052300     MOVE 0 TO WS-ULT-FACT-ID.
052400     MOVE 0 TO WS-ULT-FLIN-ID.
052500     OPEN INPUT F-FACTURAS.
052600     IF FS-FAC NOT = "00"
052700         GO TO LOCALIZAR-ULTIMOS-ID-FIN.
052800 LOCALIZAR-ULT-FACT-LEER.
052900     READ F-FACTURAS NEXT RECORD AT END
053000         GO TO LOCALIZAR-ULT-FACT-CERRAR.
053100     IF FACT-ID > WS-ULT-FACT-ID
053200         MOVE FACT-ID TO WS-ULT-FACT-ID.
053300     GO TO LOCALIZAR-ULT-FACT-LEER.
053400 LOCALIZAR-ULT-FACT-CERRAR.
053500     CLOSE F-FACTURAS.
053600     OPEN INPUT F-LINEAS-FAC.
053700     IF FS-FLN NOT = "00"
053800         GO TO LOCALIZAR-ULTIMOS-ID-FIN.
053900 LOCALIZAR-ULT-FLIN-LEER.
054000     READ F-LINEAS-FAC NEXT RECORD AT END
054100         GO TO LOCALIZAR-ULT-FLIN-CERRAR.
054200     IF FLIN-ID > WS-ULT-FLIN-ID
054300         MOVE FLIN-ID TO WS-ULT-FLIN-ID.
054400     GO TO LOCALIZAR-ULT-FLIN-LEER.
054500 LOCALIZAR-ULT-FLIN-CERRAR.
054600     CLOSE F-LINEAS-FAC.
054700 LOCALIZAR-ULTIMOS-ID-FIN.
054800     EXIT.
054900
055000*----------------------------------------------------------
055100*    CICLO PRINCIPAL - UNA PASADA POR CADA PETICION
055200*----------------------------------------------------------
055300 PROCESAR-PETICIONES.
055400     MOVE 0 TO WS-PETICIONES-LEIDAS.
055500     MOVE 0 TO WS-FACTURAS-EMITIDAS.
055600     MOVE 0 TO WS-PETICIONES-RECHAZ.
055700
055800     OPEN INPUT F-PETICIONES.
055900     IF FS-PET NOT = "00"
056000         GO TO PROCESAR-PETICIONES-FIN.
056100
056200     OPEN EXTEND F-FACTURAS.
056300     IF FS-FAC = "35"
056400         OPEN OUTPUT F-FACTURAS.
056500     OPEN EXTEND F-LINEAS-FAC.
056600     IF FS-FLN = "35"
056700         OPEN OUTPUT F-LINEAS-FAC.
056800
056900 PROCESAR-PETICIONES-LEER.
057000     READ F-PETICIONES NEXT RECORD AT END
057100         GO TO PROCESAR-PETICIONES-CERRAR.
057200     ADD 1 TO WS-PETICIONES-LEIDAS.
057300     PERFORM LIQUIDAR-PETICION THRU LIQUIDAR-PETICION-FIN.
057400     GO TO PROCESAR-PETICIONES-LEER.
057500
057600 PROCESAR-PETICIONES-CERRAR.
057700     CLOSE F-PETICIONES.
057800     CLOSE F-FACTURAS.
057900     CLOSE F-LINEAS-FAC.
058000 PROCESAR-PETICIONES-FIN.
058100     EXIT.
058200
058300*----------------------------------------------------------
058400*    LIQUIDACION DE UNA PETICION CONCRETA
058500*----------------------------------------------------------
058600 LIQUIDAR-PETICION.
058700     MOVE "S" TO WS-PETICION-VALIDA.
058800     MOVE 0 TO WS-SUBTOTAL.
058900     MOVE 0 TO WS-DESCUENTO.
059000
059100*    LA VENTA DIRECTA (PETI-COMANDA-ID A CEROS) NO TIENE
059200*    COMANDA QUE LOCALIZAR NI QUE LIBERAR, PERO SUS LINEAS
059300*    VIENEN EN RUOLIN CON OLIN-ORDEN-ID A CEROS IGUAL QUE
059400*    LAS DE CUALQUIER OTRA COMANDA, ASI QUE SE SUMAN Y SE
059500*    GRABAN POR LA MISMA RUTINA (RQ-0410).
059600     IF PETI-COMANDA-ID NOT = 0
059700         PERFORM LOCALIZAR-COMANDA THRU LOCALIZAR-COMANDA-FIN
059800         IF NOT COM-HALLADA
059900             ADD 1 TO WS-PETICIONES-RECHAZ
060000             DISPLAY "RUFA03 - COMANDA NO ENCONTRADA: "
060100                      PETI-COMANDA-ID
060200             GO TO LIQUIDAR-PETICION-FIN
060300         END-IF
060400     END-IF.
060500     PERFORM SUMAR-LINEAS-COMANDA THRU SUMAR-LINEAS-COMANDA-FIN.
060600
060700     PERFORM CALCULAR-DESCUENTO THRU CALCULAR-DESCUENTO-FIN.
060800     IF PETICION-RECHAZADA
060900         ADD 1 TO WS-PETICIONES-RECHAZ
061000         DISPLAY "RUFA03 - DESCUENTO SUPERA EL MAXIMO: "
061100                  PETI-COMANDA-ID
061200         GO TO LIQUIDAR-PETICION-FIN
061300     END-IF.
061400
061500     COMPUTE WS-BASE = WS-SUBTOTAL - WS-DESCUENTO.
061600     PERFORM CALCULAR-IMPUESTOS THRU CALCULAR-IMPUESTOS-FIN.
061700     COMPUTE WS-TOTAL = WS-BASE + WS-IVA + WS-SERVICIO.
061800
061900     PERFORM CALCULAR-PAGO-VUELTO THRU CALCULAR-PAGO-VUELTO-FIN.
062000     IF PETICION-RECHAZADA
062100         ADD 1 TO WS-PETICIONES-RECHAZ
062200         DISPLAY "RUFA03 - IMPORTE RECIBIDO INSUFICIENTE: "
062300                  PETI-COMANDA-ID
062400         GO TO LIQUIDAR-PETICION-FIN
062500     END-IF.
062600
062700     PERFORM LOCALIZAR-O-ABRIR-CAJA
062800         THRU LOCALIZAR-O-ABRIR-CAJA-FIN.
062900     PERFORM GRABAR-FACTURA THRU GRABAR-FACTURA-FIN.
063000
063100     PERFORM GRABAR-LINEAS-FACTURA THRU GRABAR-LINEAS-FACTURA-FIN.
063200
063300     IF PETI-COMANDA-ID NOT = 0
063400         PERFORM MARCAR-COMANDA-FACTURADA
063500             THRU MARCAR-COMANDA-FACTURADA-FIN
063600     END-IF.
063700
063800     ADD 1 TO WS-FACTURAS-EMITIDAS.
063900 LIQUIDAR-PETICION-FIN.
064000     EXIT.
064100
064200 LOCALIZAR-COMANDA.
064300     MOVE "N" TO WS-COM-HALLADA.
064400     MOVE 0 TO WS-IX-COM.
064500 LOCALIZAR-COMANDA-LOOP.
064600     ADD 1 TO WS-IX-COM.
064700     IF WS-IX-COM > TB-COMANDAS-TOTAL
064800         GO TO LOCALIZAR-COMANDA-FIN.
064900     IF TB-COM-ID (WS-IX-COM) = PETI-COMANDA-ID
065000         MOVE "S" TO WS-COM-HALLADA
065100         GO TO LOCALIZAR-COMANDA-FIN.
065200     GO TO LOCALIZAR-COMANDA-LOOP.
065300 LOCALIZAR-COMANDA-FIN.
065400     EXIT.
065500
065600*----------------------------------------------------------
065700*    RECORRE LA TABLA DE LINEAS DE COMANDA, ACUMULA EL
065800*    SUBTOTAL DE FACTURA Y VA GRABANDO LAS LINEAS DE FACTURA
065900*    EN EL ORDEN EN QUE ESTABAN LAS LINEAS DE COMANDA (LA
066000*    ESCRITURA REAL SE HACE EN GRABAR-LINEAS-FACTURA, UNA VEZ
066100*    SE CONOCE EL ID DE FACTURA DEFINITIVO).
066200*----------------------------------------------------------
066300 SUMAR-LINEAS-COMANDA.
066400     MOVE 0 TO WS-IX-OL.
066500 SUMAR-LINEAS-COMANDA-LOOP.
066600     ADD 1 TO WS-IX-OL.
066700     IF WS-IX-OL > TB-LINEAS-COM-TOTAL
066800         GO TO SUMAR-LINEAS-COMANDA-FIN.
066900     IF TB-OL-COMANDA-ID (WS-IX-OL) = PETI-COMANDA-ID
067000         ADD TB-OL-SUBTOTAL (WS-IX-OL) TO WS-SUBTOTAL.
067100     GO TO SUMAR-LINEAS-COMANDA-LOOP.
067200 SUMAR-LINEAS-COMANDA-FIN.
067300     EXIT.
067400
067500*----------------------------------------------------------
067600*    REGLA DEL DESCUENTO: SI VIENE A CERO NO HAY DESCUENTO;
067700*    SI VIENE INFORMADO DEBE SER <= AL MAXIMO PARAMETRIZADO,
067800*    SI NO SE RECHAZA LA PETICION.
067900*----------------------------------------------------------
068000 CALCULAR-DESCUENTO.
068100     MOVE "S" TO WS-PETICION-VALIDA.
068200     IF PETI-DESCUENTO-PCT > 0
068300         IF PETI-DESCUENTO-PCT > WS-PAR-DESC-MAX-PCT
068400             MOVE "N" TO WS-PETICION-VALIDA
068500             GO TO CALCULAR-DESCUENTO-FIN
068600         ELSE
068700             COMPUTE WS-DESCUENTO ROUNDED =
068800                 WS-SUBTOTAL * PETI-DESCUENTO-PCT / 100
068900         END-IF
069000     ELSE
069100         MOVE 0 TO WS-DESCUENTO
069200     END-IF.
069300 CALCULAR-DESCUENTO-FIN.
069400     EXIT.
069500
069600 CALCULAR-IMPUESTOS.
069700     MOVE 0 TO WS-IVA.
069800     MOVE 0 TO WS-SERVICIO.
069900     IF PETI-APLICA-IVA-SI
070000         COMPUTE WS-IVA ROUNDED =
070100             WS-BASE * WS-PAR-IVA-PCT / 100.
070200     IF PETI-APLICA-SERVICIO-SI
070300         COMPUTE WS-SERVICIO ROUNDED =
070400             WS-BASE * WS-PAR-SERVICIO-PCT / 100.
070500 CALCULAR-IMPUESTOS-FIN.
070600     EXIT.
070700
070800 CALCULAR-PAGO-VUELTO.
070900     MOVE "S" TO WS-PETICION-VALIDA.
071000     COMPUTE WS-RECIBIDO =
071100         PETI-IMPORTE-EFECTIVO + PETI-IMPORTE-TARJETA.
071200     IF WS-RECIBIDO < WS-TOTAL
071300         MOVE "N" TO WS-PETICION-VALIDA
071400         GO TO CALCULAR-PAGO-VUELTO-FIN.
071500     COMPUTE WS-VUELTO = WS-RECIBIDO - WS-TOTAL.
071600 CALCULAR-PAGO-VUELTO-FIN.
071700     EXIT.
071800
071900*----------------------------------------------------------
072000*    LA CAJA ABIERTA DEL CAJERO, O UNA NUEVA A CERO SI NO
072100*    TENIA (UN CAJERO NUNCA TIENE MAS DE UNA CAJA ABIERTA).
072200*----------------------------------------------------------
072300 LOCALIZAR-O-ABRIR-CAJA.
072400     MOVE "N" TO WS-CAJ-HALLADA.
072500     MOVE 0 TO WS-IX-CAJ.
072600 LOCALIZAR-CAJA-LOOP.
072700     ADD 1 TO WS-IX-CAJ.
072800     IF WS-IX-CAJ > TB-CAJAS-TOTAL
072900         GO TO LOCALIZAR-CAJA-NO-HALLADA.
073000     IF TB-CAJ-USUARIO-ID (WS-IX-CAJ) = PETI-USUARIO-ID
073100         IF TB-CAJ-ESTADO (WS-IX-CAJ) = "ABIERTO   "
073200             MOVE "S" TO WS-CAJ-HALLADA
073300             GO TO LOCALIZAR-O-ABRIR-CAJA-FIN.
073400     GO TO LOCALIZAR-CAJA-LOOP.
073500 LOCALIZAR-CAJA-NO-HALLADA.
073600     ADD 1 TO TB-CAJAS-TOTAL.
073700     MOVE TB-CAJAS-TOTAL TO WS-IX-CAJ.
073800     COMPUTE TB-CAJ-ID (WS-IX-CAJ) =
073900         TB-CAJ-ID (WS-IX-CAJ - 1) + 1.
074000     IF WS-IX-CAJ = 1
074100         MOVE 1 TO TB-CAJ-ID (WS-IX-CAJ).
074200     MOVE PETI-USUARIO-ID   TO TB-CAJ-USUARIO-ID (WS-IX-CAJ).
074300     MOVE TIMESTAMP-HOY     TO TB-CAJ-APERTURA (WS-IX-CAJ).
074400     MOVE 0                 TO TB-CAJ-CIERRE (WS-IX-CAJ).
074500     MOVE 0                 TO TB-CAJ-EFEC-DECL (WS-IX-CAJ).
074600     MOVE 0                 TO TB-CAJ-TARJ-DECL (WS-IX-CAJ).
074700     MOVE 0                 TO TB-CAJ-EFEC-SIS (WS-IX-CAJ).
074800     MOVE 0                 TO TB-CAJ-TARJ-SIS (WS-IX-CAJ).
074900     MOVE 0                 TO TB-CAJ-DIF-EFEC (WS-IX-CAJ).
075000     MOVE 0                 TO TB-CAJ-DIF-TARJ (WS-IX-CAJ).
075100     MOVE "ABIERTO   "      TO TB-CAJ-ESTADO (WS-IX-CAJ).
075200 LOCALIZAR-O-ABRIR-CAJA-FIN.
075300     EXIT.
075400
075500 GRABAR-FACTURA.
075600     ADD 1 TO WS-ULT-FACT-ID.
075700     INITIALIZE FACT-REG.
075800     MOVE WS-ULT-FACT-ID    TO FACT-ID.
075900     MOVE PETI-COMANDA-ID   TO FACT-COMANDA-ID.
076000     MOVE PETI-CLIENTE-ID   TO FACT-CLIENTE-ID.
076100     MOVE PETI-USUARIO-ID   TO FACT-USUARIO-ID.
076200     MOVE TB-CAJ-ID (WS-IX-CAJ) TO FACT-CAJA-ID.
076300     MOVE TIMESTAMP-HOY     TO FACT-TIMESTAMP.
076400     MOVE WS-SUBTOTAL       TO FACT-SUBTOTAL.
076500     MOVE WS-IVA            TO FACT-IVA.
076600     MOVE WS-SERVICIO       TO FACT-SERVICIO.
076700     MOVE WS-DESCUENTO      TO FACT-DESCUENTO.
076800     MOVE WS-TOTAL          TO FACT-TOTAL.
076900     MOVE PETI-IMPORTE-EFECTIVO TO FACT-IMPORTE-EFECTIVO.
077000     MOVE PETI-IMPORTE-TARJETA  TO FACT-IMPORTE-TARJETA.
077100     MOVE WS-VUELTO         TO FACT-VUELTO.
077200     MOVE "A"               TO FACT-ESTADO.
077300     WRITE FACT-REG INVALID KEY
077400         DISPLAY "RUFA03 - ERROR ESCRIBIENDO FACTURA "
077500                  WS-ULT-FACT-ID.
077600 GRABAR-FACTURA-FIN.
077700     EXIT.
077800
077900*----------------------------------------------------------
078000*    UNA LINEA DE FACTURA POR CADA LINEA DE LA COMANDA, Y UN
078100*    +1 AL CONTADOR DE VENTAS DE SU PRODUCTO Y DE SU GRUPO
078200*    (LA CANTIDAD DE LA LINEA NO MULTIPLICA AL CONTADOR).
078300*----------------------------------------------------------
078400 GRABAR-LINEAS-FACTURA.
078500     MOVE 0 TO WS-IX-OL.
078600 GRABAR-LINEAS-FACTURA-LOOP.
078700     ADD 1 TO WS-IX-OL.
078800     IF WS-IX-OL > TB-LINEAS-COM-TOTAL
078900         GO TO GRABAR-LINEAS-FACTURA-FIN.
079000     IF TB-OL-COMANDA-ID (WS-IX-OL) NOT = PETI-COMANDA-ID
079100         GO TO GRABAR-LINEAS-FACTURA-LOOP.
079200
079300     ADD 1 TO WS-ULT-FLIN-ID.
079400     INITIALIZE FLIN-REG.
079500     MOVE WS-ULT-FLIN-ID          TO FLIN-ID.
079600     MOVE WS-ULT-FACT-ID          TO FLIN-FACTURA-ID.
079700     MOVE TB-OL-PRODUCTO-ID (WS-IX-OL) TO FLIN-PRODUCTO-ID.
079800     MOVE TB-OL-CANTIDAD (WS-IX-OL)    TO FLIN-CANTIDAD.
079900     MOVE TB-OL-PRECIO (WS-IX-OL)      TO FLIN-PRECIO-UNIT.
080000     COMPUTE FLIN-SUBTOTAL =
080100         FLIN-CANTIDAD * FLIN-PRECIO-UNIT.
080200     WRITE FLIN-REG INVALID KEY
080300         DISPLAY "RUFA03 - ERROR ESCRIBIENDO LINEA FACTURA "
080400                  WS-ULT-FLIN-ID.
080500
080600     PERFORM INCREMENTAR-CONTADOR-VENTAS
080700         THRU INCREMENTAR-CONTADOR-VENTAS-FIN.
080800
080900     GO TO GRABAR-LINEAS-FACTURA-LOOP.
081000 GRABAR-LINEAS-FACTURA-FIN.
081100     EXIT.
081200
081300 INCREMENTAR-CONTADOR-VENTAS.
081400     MOVE 0 TO WS-IX-PRO.
081500 INCREM-BUSCAR-PRODUCTO.
081600     ADD 1 TO WS-IX-PRO.
081700     IF WS-IX-PRO > TB-PRODUCTOS-TOTAL
081800         GO TO INCREMENTAR-CONTADOR-VENTAS-FIN.
081900     IF TB-PRO-ID (WS-IX-PRO) NOT = TB-OL-PRODUCTO-ID (WS-IX-OL)
082000         GO TO INCREM-BUSCAR-PRODUCTO.
082100
082200     ADD 1 TO TB-PRO-TOT-VENTAS (WS-IX-PRO).
082300
082400     MOVE 0 TO WS-IX-GRP.
082500 INCREM-BUSCAR-GRUPO.
082600     ADD 1 TO WS-IX-GRP.
082700     IF WS-IX-GRP > TB-GRUPOS-TOTAL
082800         GO TO INCREMENTAR-CONTADOR-VENTAS-FIN.
082900     IF TB-GRP-ID (WS-IX-GRP) NOT = TB-PRO-GRUPO-ID (WS-IX-PRO)
083000         GO TO INCREM-BUSCAR-GRUPO.
083100
083200     ADD 1 TO TB-GRP-TOT-VENTAS (WS-IX-GRP).
083300 INCREMENTAR-CONTADOR-VENTAS-FIN.
083400     EXIT.
083500
083600*----------------------------------------------------------
083700*    LA FACTURACION MARCA LA COMANDA FACTURADA Y, SI TENIA
083800*    MESA ASIGNADA, LA DEJA LIBRE.
083900*----------------------------------------------------------
084000 MARCAR-COMANDA-FACTURADA.
084100     MOVE "FACTURADA " TO TB-COM-ESTADO (WS-IX-COM).
084200     IF TB-COM-MESA-ID (WS-IX-COM) NOT = 0
084300         PERFORM LIBERAR-MESA THRU LIBERAR-MESA-FIN.
084400 MARCAR-COMANDA-FACTURADA-FIN.
084500     EXIT.
084600
084700 LIBERAR-MESA.
084800     MOVE 0 TO WS-IX-MSA.
084900 LIBERAR-MESA-LOOP.
085000     ADD 1 TO WS-IX-MSA.
085100     IF WS-IX-MSA > TB-MESAS-TOTAL
085200         GO TO LIBERAR-MESA-FIN.
085300     IF TB-MSA-ID (WS-IX-MSA) = TB-COM-MESA-ID (WS-IX-COM)
085400         MOVE "LIBRE     " TO TB-MSA-ESTADO (WS-IX-MSA)
085500         GO TO LIBERAR-MESA-FIN.
085600     GO TO LIBERAR-MESA-LOOP.
085700 LIBERAR-MESA-FIN.
085800     EXIT.
085900
086000*----------------------------------------------------------
086100*    VOLCADO FINAL DE LOS MAESTROS ACTUALIZADOS EN MEMORIA
086200*----------------------------------------------------------
086300 VOLCAR-MAESTROS.
086400     PERFORM VOLCAR-PRODUCTOS THRU VOLCAR-PRODUCTOS-FIN.
086500     PERFORM VOLCAR-GRUPOS THRU VOLCAR-GRUPOS-FIN.
086600     PERFORM VOLCAR-COMANDAS THRU VOLCAR-COMANDAS-FIN.
086700     PERFORM VOLCAR-MESAS THRU VOLCAR-MESAS-FIN.
086800     PERFORM VOLCAR-CAJAS THRU VOLCAR-CAJAS-FIN.
086900 VOLCAR-MAESTROS-FIN.
087000     EXIT.
087100
087200 VOLCAR-PRODUCTOS.
087300     OPEN OUTPUT F-PRODUCTOS.
087400     MOVE 0 TO WS-IX-PRO.
087500 VOLCAR-PRODUCTOS-LOOP.
087600     ADD 1 TO WS-IX-PRO.
087700     IF WS-IX-PRO > TB-PRODUCTOS-TOTAL
087800         GO TO VOLCAR-PRODUCTOS-CERRAR.
087900     MOVE TB-PRO-ID (WS-IX-PRO)         TO PRODU-ID.
088000     MOVE TB-PRO-GRUPO-ID (WS-IX-PRO)   TO PRODU-GRUPO-ID.
088100     MOVE TB-PRO-NOMBRE (WS-IX-PRO)     TO PRODU-NOMBRE.
088200     MOVE TB-PRO-NOM-CORTO (WS-IX-PRO)  TO PRODU-NOMBRE-CORTO.
088300     MOVE TB-PRO-PRECIO (WS-IX-PRO)     TO PRODU-PRECIO-UNIT.
088400     MOVE TB-PRO-MENU-RAP (WS-IX-PRO)   TO PRODU-MENU-RAPIDO.
088500     MOVE TB-PRO-TOT-VENTAS (WS-IX-PRO) TO PRODU-TOTAL-VENTAS.
088600     MOVE TB-PRO-ESTADO (WS-IX-PRO)     TO PRODU-ESTADO.
088700     WRITE PRODU-REG.
088800     GO TO VOLCAR-PRODUCTOS-LOOP.
088900 VOLCAR-PRODUCTOS-CERRAR.
089000     CLOSE F-PRODUCTOS.
089100 VOLCAR-PRODUCTOS-FIN.
089200     EXIT.
089300
089400 VOLCAR-GRUPOS.
089500     OPEN OUTPUT F-GRUPOS.
089600     MOVE 0 TO WS-IX-GRP.
089700 VOLCAR-GRUPOS-LOOP.
089800     ADD 1 TO WS-IX-GRP.
089900     IF WS-IX-GRP > TB-GRUPOS-TOTAL
090000         GO TO VOLCAR-GRUPOS-CERRAR.
090100     MOVE TB-GRP-ID (WS-IX-GRP)         TO GRUPO-ID.
090200     MOVE TB-GRP-NOMBRE (WS-IX-GRP)     TO GRUPO-NOMBRE.
090300     MOVE TB-GRP-MENU-RAP (WS-IX-GRP)   TO GRUPO-MENU-RAPIDO.
090400     MOVE TB-GRP-TOT-VENTAS (WS-IX-GRP) TO GRUPO-TOTAL-VENTAS.
090500     MOVE TB-GRP-ESTADO (WS-IX-GRP)     TO GRUPO-ESTADO.
090600     WRITE GRUPO-REG.
090700     GO TO VOLCAR-GRUPOS-LOOP.
090800 VOLCAR-GRUPOS-CERRAR.
090900     CLOSE F-GRUPOS.
091000 VOLCAR-GRUPOS-FIN.
091100     EXIT.
091200
091300 VOLCAR-COMANDAS.
091400     OPEN OUTPUT F-COMANDAS.
091500     MOVE 0 TO WS-IX-COM.
091600 VOLCAR-COMANDAS-LOOP.
091700     ADD 1 TO WS-IX-COM.
091800     IF WS-IX-COM > TB-COMANDAS-TOTAL
091900         GO TO VOLCAR-COMANDAS-CERRAR.
092000     MOVE TB-COM-ID (WS-IX-COM)         TO ORDEN-ID.
092100     MOVE TB-COM-MESA-ID (WS-IX-COM)    TO ORDEN-MESA-ID.
092200     MOVE TB-COM-USUARIO-ID (WS-IX-COM) TO ORDEN-USUARIO-ID.
092300     MOVE TB-COM-TIMESTAMP (WS-IX-COM)  TO ORDEN-TIMESTAMP.
092400     MOVE TB-COM-ESTADO (WS-IX-COM)     TO ORDEN-ESTADO.
092500     WRITE ORDEN-REG.
092600     GO TO VOLCAR-COMANDAS-LOOP.
092700 VOLCAR-COMANDAS-CERRAR.
092800     CLOSE F-COMANDAS.
092900 VOLCAR-COMANDAS-FIN.
093000     EXIT.
093100
093200 VOLCAR-MESAS.
093300     OPEN OUTPUT F-MESAS.
093400     MOVE 0 TO WS-IX-MSA.
093500 VOLCAR-MESAS-LOOP.
093600     ADD 1 TO WS-IX-MSA.
093700     IF WS-IX-MSA > TB-MESAS-TOTAL
093800         GO TO VOLCAR-MESAS-CERRAR.
093900     MOVE TB-MSA-ID (WS-IX-MSA)      TO MESA-ID.
094000     MOVE TB-MSA-SALON-ID (WS-IX-MSA) TO MESA-SALON-ID.
094100     MOVE TB-MSA-ETIQUETA (WS-IX-MSA) TO MESA-ETIQUETA.
094200     MOVE TB-MSA-ESTADO (WS-IX-MSA)   TO MESA-ESTADO.
094300     WRITE MESA-REG.
094400     GO TO VOLCAR-MESAS-LOOP.
094500 VOLCAR-MESAS-CERRAR.
094600     CLOSE F-MESAS.
094700 VOLCAR-MESAS-FIN.
094800     EXIT.
094900
095000 VOLCAR-CAJAS.
095100     OPEN OUTPUT F-CAJAS.
095200     MOVE 0 TO WS-IX-CAJ.
095300 VOLCAR-CAJAS-LOOP.
095400     ADD 1 TO WS-IX-CAJ.
095500     IF WS-IX-CAJ > TB-CAJAS-TOTAL
095600         GO TO VOLCAR-CAJAS-CERRAR.
095700     MOVE TB-CAJ-ID (WS-IX-CAJ)         TO CAJA-ID.
095800     MOVE TB-CAJ-USUARIO-ID (WS-IX-CAJ) TO CAJA-USUARIO-ID.
095900     MOVE TB-CAJ-APERTURA (WS-IX-CAJ)   TO CAJA-APERTURA-TS.
096000     MOVE TB-CAJ-CIERRE (WS-IX-CAJ)     TO CAJA-CIERRE-TS.
096100     MOVE TB-CAJ-EFEC-DECL (WS-IX-CAJ)  TO
096200                                 CAJA-EFECTIVO-DECLARADO.
096300     MOVE TB-CAJ-TARJ-DECL (WS-IX-CAJ)  TO CAJA-TARJETA-DECLARADO.
096400     MOVE TB-CAJ-EFEC-SIS (WS-IX-CAJ)   TO CAJA-EFECTIVO-SISTEMA.
096500     MOVE TB-CAJ-TARJ-SIS (WS-IX-CAJ)   TO CAJA-TARJETA-SISTEMA.
096600     MOVE TB-CAJ-DIF-EFEC (WS-IX-CAJ)   TO CAJA-DIF-EFECTIVO.
096700     MOVE TB-CAJ-DIF-TARJ (WS-IX-CAJ)   TO CAJA-DIF-TARJETA.
096800     MOVE TB-CAJ-ESTADO (WS-IX-CAJ)     TO CAJA-ESTADO.
096900     WRITE CAJA-REG.
097000     GO TO VOLCAR-CAJAS-LOOP.
097100 VOLCAR-CAJAS-CERRAR.
097200     CLOSE F-CAJAS.
097300 VOLCAR-CAJAS-FIN.
097400     EXIT.
