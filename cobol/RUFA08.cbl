000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA08.
000300 AUTHOR. C.DIAZ.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 30/05/2001.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA08 - PRODUCTOS MAS VENDIDOS DEL PERIODO                  *
001100*  SOBRE LAS FACTURAS ACTIVAS DE LO QUE VA DE MES SUMA LAS      *
001200*  UNIDADES VENDIDAS DE CADA PRODUCTO (LINEAS DE FACTURA) E     *
001300*  IMPRIME LOS DIEZ PRIMEROS DE MAYOR A MENOR.  LA TABLA DEL    *
001400*  TOP-10 SE MANTIENE ORDENADA POR INSERCION, IGUAL QUE SE      *
001500*  HACIA CON LA PANTALLA DE MOVIMIENTOS DEL CAJERO AUTOMATICO   *
001600*  (REORDENAR-1/REORDENAR-2), DESPLAZANDO HACIA ABAJO LOS       *
001700*  PUESTOS DE MENOR VENTA CADA VEZ QUE ENTRA UNO NUEVO.         *
001800*-----------------------------------------------------------   *
001900*  MANTENIMIENTO                                                *
002000*  30/05/2001 C.DIAZ    RQ-0288 CREACION ORIGINAL               * RQ-0288 
002100*  02/10/2003 M.ALONSO  RQ-0355 EL RANKING PASA A CALCULARSE    * RQ-0355 
002200*                       SOBRE LAS VENTAS DEL PERIODO EN VEZ DEL * RQ-0355 
002300*                       CONTADOR ACUMULADO DE TODA LA VIDA DEL  * RQ-0355 
002400*                       PRODUCTO, Y SE AÑADE EL PRECIO UNITARIO * RQ-0355 
002500*  09/06/2004 C.DIAZ    RQ-0381 SE AÑADE EL ID DE PRODUCTO A LA * RQ-0381 
002600*                       LINEA DE DETALLE; EL DEPARTAMENTO DE    * RQ-0381 
002700*                       COMPRAS LO NECESITA PARA CRUZAR CONTRA  * RQ-0381 
002800*                       SU PROPIO LISTADO DE REFERENCIAS        * RQ-0381 
002900*****************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 IS MODO-PRUEBA-SW
003600         ON STATUS IS MODO-PRUEBA
003700         OFF STATUS IS MODO-NORMAL.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT F-FACTURAS ASSIGN TO DISK
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS FS-FAC.
004400
004500     SELECT F-LINEAS-FAC ASSIGN TO DISK
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-FLN.
004800
004900     SELECT F-PRODUCTOS ASSIGN TO DISK
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-PRO.
005200
005300     SELECT F-GRUPOS ASSIGN TO DISK
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-GRP.
005600
005700     SELECT F-REPORTE ASSIGN TO PRINTER
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-REP.
006000
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  F-FACTURAS
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "facturas.ubd".
006700 COPY RUFACT.
006800
006900 FD  F-LINEAS-FAC
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "lineasfac.ubd".
007200 COPY RUFLIN.
007300
007400 FD  F-PRODUCTOS
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID IS "productos.ubd".
007700 COPY RUPRODU.
007800
007900 FD  F-GRUPOS
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID IS "grupos.ubd".
008200 COPY RUGRUPO.
008300
008400 FD  F-REPORTE
008500     LABEL RECORD OMITTED
008600     VALUE OF FILE-ID IS "topvent.prt".
008700 01  LIN-REPORTE                PIC X(132).
008800
008900
009000 WORKING-STORAGE SECTION.
009100 77  FS-FAC                     PIC X(02).
009200 77  FS-FLN                     PIC X(02).
009300 77  FS-PRO                     PIC X(02).
009400 77  FS-GRP                     PIC X(02).
009500 77  FS-REP                     PIC X(02).
009600
009700 01  CAMPOS-FECHA.
009800     05  FECHA-HOY              PIC 9(08).
009900     05  FECHA-HOY-R REDEFINES FECHA-HOY.
010000         10  FH-ANO             PIC 9(04).
010100         10  FH-MES             PIC 9(02).
010200         10  FH-DIA             PIC 9(02).
010300     05  WS-FECHA-DESDE         PIC 9(08).
010400     05  WS-FECHA-FACTURA       PIC 9(08).
010500     05  FILLER                 PIC X(04).
010600
010700 01  TB-GRUPOS.
010800     05  TB-GRUPOS-TOTAL        PIC 9(4) COMP.
010900     05  TB-GRUPO OCCURS 30 TIMES.
011000         10  TB-GRP-ID          PIC 9(10).
011100         10  TB-GRP-NOMBRE      PIC X(30).
011200     05  FILLER                 PIC X(04).
011300
011400*----------------------------------------------------------
011500*    FACTURAS ACTIVAS DEL PERIODO QUE CALIFICAN PARA EL TOP
011600*----------------------------------------------------------
011700 01  TB-FACTURAS-PERIODO.
011800     05  TB-FACT-PER-TOTAL      PIC 9(6) COMP.
011900     05  TB-FACT-PER OCCURS 2000 TIMES.
012000         10  TB-FP-ID           PIC 9(10).
012100     05  FILLER                 PIC X(04).
012200
012300*----------------------------------------------------------
012400*    UNIDADES VENDIDAS EN EL PERIODO, UNA ENTRADA POR
012500*    PRODUCTO DISTINTO APARECIDO EN LAS LINEAS DE FACTURA
012600*----------------------------------------------------------
012700 01  TB-VENTAS-PERIODO.
012800     05  TB-VTA-TOTAL           PIC 9(4) COMP.
012900     05  TB-VTA OCCURS 200 TIMES.
013000         10  TB-VTA-PRODUCTO-ID PIC 9(10).
013100         10  TB-VTA-UNIDADES    PIC 9(9) COMP.
013200     05  FILLER                 PIC X(04).
013300
013400*----------------------------------------------------------
013500*    TOP-10 MANTENIDO ORDENADO POR INSERCION
013600*----------------------------------------------------------
013700 01  TB-TOP-PRODUCTOS.
013800     05  TB-TOP-TOTAL           PIC 9(2) COMP.
013900     05  TB-TOP OCCURS 10 TIMES.
014000         10  TB-TOP-ID          PIC 9(10).
014100         10  TB-TOP-NOMBRE      PIC X(40).
014200         10  TB-TOP-GRUPO       PIC X(30).
014300         10  TB-TOP-PRECIO      PIC 9(8)V99.
014400         10  TB-TOP-VENTAS      PIC 9(09).
014500     05  FILLER                 PIC X(04).
014600
014700 01  WS-CONTADORES.
014800     05  WS-IX-FP               PIC 9(6) COMP.
014900     05  WS-IX-VTA              PIC 9(4) COMP.
015000     05  WS-IX-TOP              PIC 9(2) COMP.
015100     05  WS-IX-GRP              PIC 9(4) COMP.
015200     05  WS-PRODUCTOS-LEIDOS    PIC 9(6) COMP.
015300     05  FILLER                 PIC X(04).
015400
015500 01  WS-INDICADORES.
015600     05  WS-FACT-CALIFICA       PIC X(01)  VALUE "N".
015700         88  FACT-CALIFICA          VALUE "S".
015800     05  WS-GRP-HALLADO         PIC X(01)  VALUE "N".
015900         88  GRP-HALLADO            VALUE "S".
016000     05  WS-GRUPO-ACTUAL        PIC X(30).
016100     05  WS-UNIDADES-PRODUCTO   PIC 9(9) COMP.
016200     05  FILLER                 PIC X(04).
016300
016400 01  LIN-CABECERA-1.
016500     05  FILLER                 PIC X(01)  VALUE SPACE.
016600     05  FILLER                 PIC X(50)  VALUE
016700         "RESTUNA - LOS 10 PRODUCTOS MAS VENDIDOS DEL PERIODO".
016800     05  FILLER                 PIC X(81)  VALUE SPACES.
016900
017000 01  LIN-CABECERA-2.
017100     05  FILLER                 PIC X(01)  VALUE SPACE.
017200     05  FILLER                 PIC X(06)  VALUE "PUESTO".
017300     05  FILLER                 PIC X(12)  VALUE "ID".
017400     05  FILLER                 PIC X(41)  VALUE "PRODUCTO".
017500     05  FILLER                 PIC X(31)  VALUE "GRUPO".
017600     05  FILLER                 PIC X(13)  VALUE "PRECIO".
017700     05  FILLER                 PIC X(12)  VALUE "UNIDADES".
017800     05  FILLER                 PIC X(17)  VALUE SPACES.
017900
018000 01  LIN-DETALLE.
018100     05  FILLER                 PIC X(01)  VALUE SPACE.
018200     05  LD-PUESTO              PIC Z9.
018300     05  FILLER                 PIC X(01)  VALUE SPACE.
018400     05  LD-ID                  PIC ZZZZZZZZZ9.
018500     05  FILLER                 PIC X(04)  VALUE SPACE.
018600     05  LD-NOMBRE              PIC X(40).
018700     05  FILLER                 PIC X(01)  VALUE SPACE.
018800     05  LD-GRUPO               PIC X(30).
018900     05  FILLER                 PIC X(01)  VALUE SPACE.
019000     05  LD-PRECIO              PIC ZZZ,ZZ9.99.
019100     05  FILLER                 PIC X(01)  VALUE SPACE.
019200     05  LD-VENTAS              PIC ZZZ,ZZZ,ZZ9.
019300     05  FILLER                 PIC X(19)  VALUE SPACES.
019400
019500 LINKAGE SECTION.
019600
019700 PROCEDURE DIVISION.
019800 PROGRAMA-PRINCIPAL.
019900     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
020000     COMPUTE WS-FECHA-DESDE = (FH-ANO * 10000) + (FH-MES * 100) +
020100                                 1.
020200     MOVE 0 TO TB-FACT-PER-TOTAL.
020300     MOVE 0 TO TB-VTA-TOTAL.
020400     MOVE 0 TO TB-TOP-TOTAL.
020500     MOVE 0 TO WS-PRODUCTOS-LEIDOS.
020600
020700     PERFORM CARGAR-GRUPOS THRU CARGAR-GRUPOS-FIN.
020800     PERFORM SELECCIONAR-FACTURAS-PERIODO
020900         THRU SELECCIONAR-FACTURAS-PERIODO-FIN.
021000     PERFORM ACUMULAR-VENTAS-PRODUCTO
021100         THRU ACUMULAR-VENTAS-PRODUCTO-FIN.
021200
021300     OPEN INPUT F-PRODUCTOS.
021400     IF FS-PRO = "00"
021500         PERFORM CONSTRUIR-TOP THRU CONSTRUIR-TOP-FIN
021600     END-IF.
021700     CLOSE F-PRODUCTOS.
021800
021900     OPEN OUTPUT F-REPORTE.
022000     WRITE LIN-REPORTE FROM LIN-CABECERA-1
022100         AFTER ADVANCING TOP-OF-FORM.
022200     WRITE LIN-REPORTE FROM LIN-CABECERA-2 AFTER ADVANCING 2 LINE.
022300     PERFORM IMPRIMIR-TOP THRU IMPRIMIR-TOP-FIN.
022400     CLOSE F-REPORTE.
022500
022600     DISPLAY "RUFA08 - PRODUCTOS LEIDOS: " WS-PRODUCTOS-LEIDOS.
022700     STOP RUN.
022800
022900 CARGAR-GRUPOS.
023000     MOVE 0 TO TB-GRUPOS-TOTAL.
023100     OPEN INPUT F-GRUPOS.
023200     IF FS-GRP NOT = "00"
023300         GO TO CARGAR-GRUPOS-FIN.
023400 CARGAR-GRUPOS-LEER.
023500     READ F-GRUPOS NEXT RECORD AT END GO TO CARGAR-GRUPOS-CERRAR.
023600     ADD 1 TO TB-GRUPOS-TOTAL.
023700     MOVE GRUPO-ID     TO TB-GRP-ID (TB-GRUPOS-TOTAL).
023800     MOVE GRUPO-NOMBRE TO TB-GRP-NOMBRE (TB-GRUPOS-TOTAL).
023900     GO TO CARGAR-GRUPOS-LEER.
024000 CARGAR-GRUPOS-CERRAR.
024100     CLOSE F-GRUPOS.
024200 CARGAR-GRUPOS-FIN.
024300     EXIT.
024400
024500*----------------------------------------------------------
024600*    FACTURAS ACTIVAS DEL MES EN CURSO
024700*----------------------------------------------------------
024800 SELECCIONAR-FACTURAS-PERIODO.
024900     OPEN INPUT F-FACTURAS.
025000     IF FS-FAC NOT = "00"
025100         GO TO SELECCIONAR-FACTURAS-PERIODO-FIN.
025200 SELECCIONAR-FACTURAS-LEER.
025300     READ F-FACTURAS NEXT RECORD AT END
025400         GO TO SELECCIONAR-FACTURAS-CERRAR.
025500     COMPUTE WS-FECHA-FACTURA =
025600         (FACT-TS-ANO * 10000) + (FACT-TS-MES * 100) +
025700                                 FACT-TS-DIA.
025800     IF FACT-ACTIVA AND WS-FECHA-FACTURA NOT < WS-FECHA-DESDE
025900         ADD 1 TO TB-FACT-PER-TOTAL
026000         MOVE FACT-ID TO TB-FP-ID (TB-FACT-PER-TOTAL)
026100     END-IF.
026200     GO TO SELECCIONAR-FACTURAS-LEER.
026300 SELECCIONAR-FACTURAS-CERRAR.
026400     CLOSE F-FACTURAS.
026500 SELECCIONAR-FACTURAS-PERIODO-FIN.
026600     EXIT.
026700
026800*----------------------------------------------------------
026900*    SUMA UNIDADES POR PRODUCTO PARA LAS FACTURAS QUE
027000*    CALIFICAN, EN UNA TABLA DE PRODUCTOS DISTINTOS
027100*----------------------------------------------------------
027200 ACUMULAR-VENTAS-PRODUCTO.
027300     OPEN INPUT F-LINEAS-FAC.
027400     IF FS-FLN NOT = "00"
027500         GO TO ACUMULAR-VENTAS-PRODUCTO-FIN.
027600 ACUMULAR-VENTAS-LEER.
027700     READ F-LINEAS-FAC NEXT RECORD AT END
027800         GO TO ACUMULAR-VENTAS-CERRAR.
027900     PERFORM VERIFICAR-FACTURA-CALIFICA
028000         THRU VERIFICAR-FACTURA-CALIFICA-FIN.
028100     IF FACT-CALIFICA
028200         PERFORM ACUMULAR-UNA-LINEA THRU ACUMULAR-UNA-LINEA-FIN
028300     END-IF.
028400     GO TO ACUMULAR-VENTAS-LEER.
028500 ACUMULAR-VENTAS-CERRAR.
028600     CLOSE F-LINEAS-FAC.
028700 ACUMULAR-VENTAS-PRODUCTO-FIN.
028800     EXIT.
028900
029000 VERIFICAR-FACTURA-CALIFICA.
029100     MOVE "N" TO WS-FACT-CALIFICA.
029200     MOVE 0 TO WS-IX-FP.
029300 VERIFICAR-FACTURA-CALIFICA-LOOP.
029400     ADD 1 TO WS-IX-FP.
029500     IF WS-IX-FP > TB-FACT-PER-TOTAL
029600         GO TO VERIFICAR-FACTURA-CALIFICA-FIN.
029700     IF TB-FP-ID (WS-IX-FP) = FLIN-FACTURA-ID
029800         MOVE "S" TO WS-FACT-CALIFICA
029900         GO TO VERIFICAR-FACTURA-CALIFICA-FIN.
030000     GO TO VERIFICAR-FACTURA-CALIFICA-LOOP.
030100 VERIFICAR-FACTURA-CALIFICA-FIN.
030200     EXIT.
030300
030400 ACUMULAR-UNA-LINEA.
030500     MOVE 0 TO WS-IX-VTA.
030600 ACUMULAR-UNA-LINEA-LOOP.
030700     ADD 1 TO WS-IX-VTA.
030800     IF WS-IX-VTA > TB-VTA-TOTAL
030900         GO TO ACUMULAR-UNA-LINEA-ALTA.
031000     IF TB-VTA-PRODUCTO-ID (WS-IX-VTA) = FLIN-PRODUCTO-ID
031100         ADD FLIN-CANTIDAD TO TB-VTA-UNIDADES (WS-IX-VTA)
031200         GO TO ACUMULAR-UNA-LINEA-FIN.
031300     GO TO ACUMULAR-UNA-LINEA-LOOP.
031400 ACUMULAR-UNA-LINEA-ALTA.
031500     IF TB-VTA-TOTAL > 199
031600         GO TO ACUMULAR-UNA-LINEA-FIN.
031700     ADD 1 TO TB-VTA-TOTAL.
031800     MOVE FLIN-PRODUCTO-ID TO TB-VTA-PRODUCTO-ID (TB-VTA-TOTAL).
031900     MOVE FLIN-CANTIDAD    TO TB-VTA-UNIDADES (TB-VTA-TOTAL).
032000 ACUMULAR-UNA-LINEA-FIN.
032100     EXIT.
032200
032300 CONSTRUIR-TOP.
032400 CONSTRUIR-TOP-LEER.
032500     READ F-PRODUCTOS NEXT RECORD AT END GO TO CONSTRUIR-TOP-FIN.
032600     ADD 1 TO WS-PRODUCTOS-LEIDOS.
032700     PERFORM BUSCAR-UNIDADES-PRODUCTO
032800         THRU BUSCAR-UNIDADES-PRODUCTO-FIN.
032900     IF WS-UNIDADES-PRODUCTO > 0
033000         PERFORM LOCALIZAR-NOMBRE-GRUPO
033100             THRU LOCALIZAR-NOMBRE-GRUPO-FIN
033200         PERFORM INSERTAR-EN-TOP THRU INSERTAR-EN-TOP-FIN
033300     END-IF.
033400     GO TO CONSTRUIR-TOP-LEER.
033500 CONSTRUIR-TOP-FIN.
033600     EXIT.
033700
033800 BUSCAR-UNIDADES-PRODUCTO.
033900     MOVE 0 TO WS-UNIDADES-PRODUCTO.
034000     MOVE 0 TO WS-IX-VTA.
034100 BUSCAR-UNIDADES-PRODUCTO-LOOP.
034200     ADD 1 TO WS-IX-VTA.
034300     IF WS-IX-VTA > TB-VTA-TOTAL
034400         GO TO BUSCAR-UNIDADES-PRODUCTO-FIN.
034500     IF TB-VTA-PRODUCTO-ID (WS-IX-VTA) = PRODU-ID
034600         MOVE TB-VTA-UNIDADES (WS-IX-VTA) TO WS-UNIDADES-PRODUCTO
034700         GO TO BUSCAR-UNIDADES-PRODUCTO-FIN.
034800     GO TO BUSCAR-UNIDADES-PRODUCTO-LOOP.
034900 BUSCAR-UNIDADES-PRODUCTO-FIN.
035000     EXIT.
035100
035200 LOCALIZAR-NOMBRE-GRUPO.
035300     MOVE "N" TO WS-GRP-HALLADO.
035400     MOVE SPACES TO WS-GRUPO-ACTUAL.
035500     MOVE 0 TO WS-IX-GRP.
035600 LOCALIZAR-NOMBRE-GRUPO-LOOP.
035700     ADD 1 TO WS-IX-GRP.
035800     IF WS-IX-GRP > TB-GRUPOS-TOTAL
035900         GO TO LOCALIZAR-NOMBRE-GRUPO-FIN.
036000     IF TB-GRP-ID (WS-IX-GRP) = PRODU-GRUPO-ID
036100         MOVE "S" TO WS-GRP-HALLADO
036200         MOVE TB-GRP-NOMBRE (WS-IX-GRP) TO WS-GRUPO-ACTUAL
036300         GO TO LOCALIZAR-NOMBRE-GRUPO-FIN.
036400     GO TO LOCALIZAR-NOMBRE-GRUPO-LOOP.
036500 LOCALIZAR-NOMBRE-GRUPO-FIN.
036600     EXIT.
036700
036800*----------------------------------------------------------
036900*    INSERTA EL PRODUCTO EN LA TABLA DEL TOP-10 SI SU
037000*    NUMERO DE VENTAS DEL PERIODO SUPERA AL DEL ULTIMO
037100*    PUESTO, O SI TODAVIA HAY HUECO.  LOS PUESTOS DE MENOR
037200*    VENTA SE DESPLAZAN UNA POSICION HACIA ABAJO.
037300*----------------------------------------------------------
037400 INSERTAR-EN-TOP.
037500     IF TB-TOP-TOTAL < 10
037600         ADD 1 TO TB-TOP-TOTAL
037700         MOVE TB-TOP-TOTAL TO WS-IX-TOP
037800     ELSE
037900         IF WS-UNIDADES-PRODUCTO <= TB-TOP-VENTAS (10)
038000             GO TO INSERTAR-EN-TOP-FIN
038100         END-IF
038200         MOVE 10 TO WS-IX-TOP
038300     END-IF.
038400
038500*    BUSCA EL PUESTO QUE LE CORRESPONDE
038600 INSERTAR-EN-TOP-BUSCAR.
038700     IF WS-IX-TOP = 1
038800         GO TO INSERTAR-EN-TOP-COLOCAR.
038900     IF WS-UNIDADES-PRODUCTO <= TB-TOP-VENTAS (WS-IX-TOP - 1)
039000         GO TO INSERTAR-EN-TOP-COLOCAR.
039100     MOVE TB-TOP-ID (WS-IX-TOP - 1)     TO TB-TOP-ID (WS-IX-TOP).
039200     MOVE TB-TOP-NOMBRE (WS-IX-TOP - 1) TO TB-TOP-NOMBRE
039300                                 (WS-IX-TOP).
039400     MOVE TB-TOP-GRUPO (WS-IX-TOP - 1)  TO TB-TOP-GRUPO
039500                                 (WS-IX-TOP).
039600     MOVE TB-TOP-PRECIO (WS-IX-TOP - 1) TO TB-TOP-PRECIO
039700                                 (WS-IX-TOP).
039800     MOVE TB-TOP-VENTAS (WS-IX-TOP - 1) TO TB-TOP-VENTAS
039900                                 (WS-IX-TOP).
040000     SUBTRACT 1 FROM WS-IX-TOP.
040100     GO TO INSERTAR-EN-TOP-BUSCAR.
040200
040300 INSERTAR-EN-TOP-COLOCAR.
040400     MOVE PRODU-ID             TO TB-TOP-ID (WS-IX-TOP).
040500     MOVE PRODU-NOMBRE         TO TB-TOP-NOMBRE (WS-IX-TOP).
040600     MOVE WS-GRUPO-ACTUAL      TO TB-TOP-GRUPO (WS-IX-TOP).
040700     MOVE PRODU-PRECIO-UNIT    TO TB-TOP-PRECIO (WS-IX-TOP).
040800     MOVE WS-UNIDADES-PRODUCTO TO TB-TOP-VENTAS (WS-IX-TOP).
040900 INSERTAR-EN-TOP-FIN.
041000     EXIT.
041100
041200 IMPRIMIR-TOP.
041300     MOVE 0 TO WS-IX-TOP.
041400 IMPRIMIR-TOP-LOOP.
041500     ADD 1 TO WS-IX-TOP.
041600     IF WS-IX-TOP > TB-TOP-TOTAL
041700         GO TO IMPRIMIR-TOP-FIN.
041800     MOVE WS-IX-TOP                 TO LD-PUESTO.
041900     MOVE TB-TOP-ID (WS-IX-TOP)     TO LD-ID.
042000     MOVE TB-TOP-NOMBRE (WS-IX-TOP) TO LD-NOMBRE.
042100     MOVE TB-TOP-GRUPO (WS-IX-TOP)  TO LD-GRUPO.
042200     MOVE TB-TOP-PRECIO (WS-IX-TOP) TO LD-PRECIO.
042300     MOVE TB-TOP-VENTAS (WS-IX-TOP) TO LD-VENTAS.
042400     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
042500     GO TO IMPRIMIR-TOP-LOOP.
042600 IMPRIMIR-TOP-FIN.
042700     EXIT.
