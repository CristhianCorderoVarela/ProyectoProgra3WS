000100*****************************************************************
000200*  RUGRUPO.CPY                                                 *
000300*  MAESTRO DE GRUPOS DE PRODUCTOS (FAMILIAS DE CARTA).  CADA   *
000400*  PRODUCTO CUELGA DE UN GRUPO; EL GRUPO LLEVA SU PROPIO       *
000500*  CONTADOR ACUMULADO DE VENTAS PARA LOS INFORMES DE CARTA.    *
000600*-----------------------------------------------------------  *
000700*  MANTENIMIENTO                                               *
000800*  14/06/1991 M.ALONSO  RQ-0001 CREACION ORIGINAL              *  RQ-0001 
000900*  20/11/1995 J.PEREZ   RQ-0132 SE AÑADE INDICADOR DE MENU     *  RQ-0132 
001000*                       RAPIDO (GRUPO-MENU-RAPIDO)              * RQ-0132 
001100*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
001200*****************************************************************
001300 01  GRUPO-REG.
001400     05  GRUPO-ID                   PIC 9(10).
001500     05  GRUPO-NOMBRE               PIC X(30).
001600     05  GRUPO-MENU-RAPIDO          PIC X(01).
001700         88  GRUPO-EN-MENU-RAPIDO       VALUE "S".
001800         88  GRUPO-FUERA-MENU-RAPIDO    VALUE "N".
001900     05  GRUPO-TOTAL-VENTAS         PIC 9(09).
002000     05  GRUPO-ESTADO               PIC X(01).
002100         88  GRUPO-ACTIVO               VALUE "A".
002200         88  GRUPO-INACTIVO             VALUE "I".
002300     05  FILLER                     PIC X(15).
