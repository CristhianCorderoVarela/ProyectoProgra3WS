000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA09.
000300 AUTHOR. M.ALONSO.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 02/10/2003.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA09 - ESTUDIO DE POPULARIDAD DE LA CARTA                  *
001100*  SOBRE LAS FACTURAS ACTIVAS DE LO QUE VA DE MES ACUMULA POR   *
001200*  PRODUCTO LAS UNIDADES VENDIDAS Y LA FACTURACION (SUMA DE     *
001300*  IL-SUBTOTAL), CALCULA LOS CONTROLES DEL PERIODO (UNIDADES Y  *
001400*  FACTURACION TOTALES, NUMERO DE PRODUCTOS Y FACTURACION MEDIA *
001500*  POR PRODUCTO) Y, POR SEPARADO, SOBRE LOS ULTIMOS 7 DIAS      *
001600*  SEÑALA EL PRODUCTO ESTRELLA (EL MAS VENDIDO) Y RELACIONA LOS *
001700*  PRODUCTOS ACTIVOS QUE EN ESOS 7 DIAS NO HAN VENDIDO NADA,    *
001800*  CANDIDATOS A REVISION O BAJA DE CARTA.  LA TABLA DE          *
001900*  ACUMULADOS SE ORDENA POR INSERCION IGUAL QUE EN RUFA08.      *
002000*-----------------------------------------------------------   *
002100*  MANTENIMIENTO                                                *
002200*  02/10/2003 M.ALONSO  RQ-0355 CREACION ORIGINAL               * RQ-0355 
002300*  02/10/2003 M.ALONSO  RQ-0355 SE AÑADE EL CONTROL DE LOS      * RQ-0355 
002400*                       ULTIMOS 7 DIAS PARA ESTRELLA Y RIESGO   * RQ-0355 
002500*  14/07/2004 L.VEGA    RQ-0406 SE AÑADE LA COLUMNA DE GRUPO Y  * RQ-0406 
002600*                       EL FILTRADO OPCIONAL POR UN GRUPO,      * RQ-0406 
002700*                       IGUAL QUE EN RUFA08                     * RQ-0406 
002800*  29/07/2004 J.PEREZ    RQ-0419 EL SWITCH UPSI-1 NO TENIA COMO * RQ-0419 
002900*                       RECIBIR EL GRUPO A FILTRAR; SE LEE DE  * RQ-0419
003000*                       LA TARJETA DE PARAMETROS POR SYSIN,     * RQ-0419 
003100*                       IGUAL QUE EN RUFA06/RUFA07 (RQ-0416/17) * RQ-0419 
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS MODO-PRUEBA-SW
003900         ON STATUS IS MODO-PRUEBA
004000         OFF STATUS IS MODO-NORMAL
004100     UPSI-1 IS FILTRO-GRUPO-SW
004200         ON STATUS IS FILTRO-GRUPO-ACTIVO
004300         OFF STATUS IS FILTRO-GRUPO-INACTIVO.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT F-FACTURAS ASSIGN TO DISK
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-FAC.
005000
005100     SELECT F-LINEAS-FAC ASSIGN TO DISK
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-FLN.
005400
005500     SELECT F-PRODUCTOS ASSIGN TO DISK
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-PRO.
005800
005900     SELECT F-GRUPOS ASSIGN TO DISK
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FS-GRP.
006200
006300     SELECT F-REPORTE ASSIGN TO PRINTER
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-REP.
006600
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  F-FACTURAS
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID IS "facturas.ubd".
007300 COPY RUFACT.
007400
007500 FD  F-LINEAS-FAC
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "lineasfac.ubd".
007800 COPY RUFLIN.
007900
008000 FD  F-PRODUCTOS
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID IS "productos.ubd".
008300 COPY RUPRODU.
008400
008500 FD  F-GRUPOS
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID IS "grupos.ubd".
008800 COPY RUGRUPO.
008900
009000 FD  F-REPORTE
009100     LABEL RECORD OMITTED
009200     VALUE OF FILE-ID IS "populari.prt".
009300 01  LIN-REPORTE                PIC X(132).
009400
009500
009600 WORKING-STORAGE SECTION.
009700 77  FS-FAC                     PIC X(02).
009800 77  FS-FLN                     PIC X(02).
009900 77  FS-PRO                     PIC X(02).
010000 77  FS-GRP                     PIC X(02).
010100 77  FS-REP                     PIC X(02).
010200
010300*----------------------------------------------------------
010400*    TABLA DE DIAS POR MES, SOLO PARA RESTAR 7 DIAS A LA
010500*    FECHA DE HOY SIN RECURRIR A FUNCIONES DE FECHA.  NO
010600*    CONTEMPLA EL 29 DE FEBRERO DE LOS AÑOS BISIESTOS, QUE
010700*    NO AFECTA A UNA VENTANA DE SOLO 7 DIAS HACIA ATRAS.
010800*----------------------------------------------------------
010900 01  TB-DIAS-POR-MES-INI.
011000     05  FILLER                 PIC 9(02)  VALUE 31.
011100     05  FILLER                 PIC 9(02)  VALUE 28.
011200     05  FILLER                 PIC 9(02)  VALUE 31.
011300     05  FILLER                 PIC 9(02)  VALUE 30.
011400     05  FILLER                 PIC 9(02)  VALUE 31.
011500     05  FILLER                 PIC 9(02)  VALUE 30.
011600     05  FILLER                 PIC 9(02)  VALUE 31.
011700     05  FILLER                 PIC 9(02)  VALUE 31.
011800     05  FILLER                 PIC 9(02)  VALUE 30.
011900     05  FILLER                 PIC 9(02)  VALUE 31.
012000     05  FILLER                 PIC 9(02)  VALUE 30.
012100     05  FILLER                 PIC 9(02)  VALUE 31.
012200 01  TB-DIAS-POR-MES-R REDEFINES TB-DIAS-POR-MES-INI.
012300     05  TB-DIAS-MES            PIC 9(02) OCCURS 12 TIMES.
012400
012500 01  CAMPOS-FECHA.
012600     05  FECHA-HOY              PIC 9(08).
012700     05  FECHA-HOY-R REDEFINES FECHA-HOY.
012800         10  FH-ANO             PIC 9(04).
012900         10  FH-MES             PIC 9(02).
013000         10  FH-DIA             PIC 9(02).
013100     05  WS-FECHA-DESDE         PIC 9(08).
013200     05  WS-FECHA-7DIAS         PIC 9(08).
013300     05  WS-FECHA-7DIAS-R REDEFINES WS-FECHA-7DIAS.
013400         10  W7-ANO             PIC 9(04).
013500         10  W7-MES             PIC 9(02).
013600         10  W7-DIA             PIC 9(02).
013700     05  WS-FECHA-FACTURA       PIC 9(08).
013800     05  WS-DIA-TRABAJO         PIC S9(03) COMP.
013900     05  FILLER                 PIC X(04).
014000
014100*----------------------------------------------------------
014200*    MAESTRO DE GRUPOS DE PRODUCTO, CARGADO EN TABLA PARA
014300*    RESOLVER EL NOMBRE DE GRUPO DE CADA PRODUCTO SIN TENER
014400*    QUE RELEER grupos.ubd, IGUAL QUE EN RUFA08.
014500*----------------------------------------------------------
014600 01  TB-GRUPOS.
014700     05  TB-GRUPOS-TOTAL        PIC 9(4) COMP.
014800     05  TB-GRUPO OCCURS 30 TIMES.
014900         10  TB-GRP-ID          PIC 9(10).
015000         10  TB-GRP-NOMBRE      PIC X(30).
015100     05  FILLER                 PIC X(04).
015200
015300*----------------------------------------------------------
015400*    FACTURAS ACTIVAS QUE CALIFICAN PARA CADA VENTANA (DEL
015500*    MES EN CURSO Y DE LOS ULTIMOS 7 DIAS); SOLO SE PRECISA
015600*    SU ID PARA CASAR CONTRA LAS LINEAS DE FACTURA.
015700*----------------------------------------------------------
015800 01  TB-FACTURAS-PERIODO.
015900     05  TB-FACT-PER-TOTAL      PIC 9(6) COMP.
016000     05  TB-FACT-PER OCCURS 2000 TIMES.
016100         10  TB-FP-ID           PIC 9(10).
016200         10  TB-FP-EN-7DIAS     PIC X(01).
016300             88  FP-EN-7DIAS        VALUE "S".
016400     05  FILLER                 PIC X(04).
016500
016600 01  TB-POPULARIDAD.
016700     05  TB-POP-TOTAL           PIC 9(4) COMP.
016800     05  TB-POP OCCURS 200 TIMES.
016900         10  TB-POP-ID          PIC 9(10).
017000         10  TB-POP-NOMBRE      PIC X(40).
017100         10  TB-POP-GRUPO       PIC X(30).
017200         10  TB-POP-UNIDADES    PIC 9(9) COMP.
017300         10  TB-POP-FACTURACION PIC 9(10)V99.
017400         10  TB-POP-UNID-7DIAS  PIC 9(9) COMP.
017500     05  FILLER                 PIC X(04).
017600
017700 01  WS-CONTADORES.
017800     05  WS-IX-FP               PIC 9(6) COMP.
017900     05  WS-IX-POP              PIC 9(4) COMP.
018000     05  WS-IX-GRP              PIC 9(4) COMP.
018100     05  WS-IX-INS              PIC 9(4) COMP.
018200     05  WS-IX-ESTRELLA         PIC 9(4) COMP.
018300     05  WS-TOTAL-UNIDADES      PIC 9(9) COMP.
018400     05  WS-MAX-UNID-7DIAS      PIC 9(9) COMP.
018500     05  WS-PRODUCTOS-EN-RIESGO PIC 9(4) COMP.
018600     05  FILLER                 PIC X(04).
018700
018800 01  WS-INDICADORES.
018900     05  WS-FACT-CALIFICA       PIC X(01)  VALUE "N".
019000         88  FACT-CALIFICA          VALUE "S".
019100     05  WS-FACT-EN-7DIAS       PIC X(01)  VALUE "N".
019200         88  FACT-EN-7DIAS          VALUE "S".
019300     05  WS-PROD-EN-TABLA       PIC X(01)  VALUE "N".
019400         88  PROD-EN-TABLA          VALUE "S".
019500     05  WS-PROD-VENDE-7DIAS    PIC X(01)  VALUE "N".
019600         88  PROD-VENDE-7DIAS       VALUE "S".
019700     05  WS-GRP-HALLADO         PIC X(01)  VALUE "N".
019800         88  GRP-HALLADO            VALUE "S".
019900     05  FILLER                 PIC X(04).
020000
020100 01  WS-TOTAL-FACTURACION       PIC 9(10)V99.
020200 01  WS-MEDIA-FACTURACION       PIC 9(10)V99.
020300
020400 01  WS-GRUPO-ACTUAL            PIC X(30).
020500
020600 01  WS-PRODUCTO-TEMP.
020700     05  WS-PROD-NOMBRE-TEMP    PIC X(40).
020800     05  WS-PROD-GRUPO-ID-TEMP  PIC 9(10).
020900     05  FILLER                 PIC X(04).
021000
021100 01  WS-GRUPO-FILTRO            PIC 9(10)  VALUE ZEROS.
021200
021300*    TARJETA DE PARAMETROS LEIDA POR SYSIN CUANDO EL UPSI-1
021400*    VIENE ACTIVO EN EL JCL DE ARRANQUE.  RQ-0419.
021500 01  WS-TARJETA-PARAMETROS.
021600     05  WS-TP-GRUPO            PIC 9(10).
021700     05  FILLER                 PIC X(70).
021800
021900 01  WS-POP-TEMP.
022000     05  WS-POP-TMP-ID          PIC 9(10).
022100     05  WS-POP-TMP-NOMBRE      PIC X(40).
022200     05  WS-POP-TMP-GRUPO       PIC X(30).
022300     05  WS-POP-TMP-UNIDADES    PIC 9(9) COMP.
022400     05  WS-POP-TMP-FACTURACION PIC 9(10)V99.
022500     05  WS-POP-TMP-UNID-7DIAS  PIC 9(9) COMP.
022600     05  FILLER                 PIC X(04).
022700
022800 01  LIN-CABECERA-1.
022900     05  FILLER                 PIC X(01)  VALUE SPACE.
023000     05  FILLER                 PIC X(50)  VALUE
023100         "RESTUNA - ESTUDIO DE POPULARIDAD DE LA CARTA".
023200     05  FILLER                 PIC X(81)  VALUE SPACES.
023300
023400 01  LIN-CABECERA-2.
023500     05  FILLER                 PIC X(01)  VALUE SPACE.
023600     05  FILLER                 PIC X(41)  VALUE "PRODUCTO".
023700     05  FILLER                 PIC X(31)  VALUE "GRUPO".
023800     05  FILLER                 PIC X(12)  VALUE "UNIDADES".
023900     05  FILLER                 PIC X(17)  VALUE "FACTURACION".
024000     05  FILLER                 PIC X(30)  VALUE SPACES.
024100
024200 01  LIN-DETALLE.
024300     05  FILLER                 PIC X(01)  VALUE SPACE.
024400     05  LD-NOMBRE              PIC X(40).
024500     05  FILLER                 PIC X(01)  VALUE SPACE.
024600     05  LD-GRUPO               PIC X(30).
024700     05  LD-UNIDADES            PIC ZZZ,ZZZ,ZZ9.
024800     05  FILLER                 PIC X(01)  VALUE SPACE.
024900     05  LD-FACTURACION         PIC ZZZ,ZZZ,ZZ9.99.
025000     05  FILLER                 PIC X(34)  VALUE SPACES.
025100
025200 01  LIN-CONTROLES-1.
025300     05  FILLER                 PIC X(01)  VALUE SPACE.
025400     05  FILLER                 PIC X(30)  VALUE
025500         "TOTAL UNIDADES DEL PERIODO..".
025600     05  LC1-UNIDADES           PIC ZZZ,ZZZ,ZZ9.
025700     05  FILLER                 PIC X(91)  VALUE SPACES.
025800
025900 01  LIN-CONTROLES-2.
026000     05  FILLER                 PIC X(01)  VALUE SPACE.
026100     05  FILLER                 PIC X(30)  VALUE
026200         "TOTAL FACTURACION PERIODO...".
026300     05  LC2-FACTURACION        PIC ZZZ,ZZZ,ZZ9.99.
026400     05  FILLER                 PIC X(87)  VALUE SPACES.
026500
026600 01  LIN-CONTROLES-3.
026700     05  FILLER                 PIC X(01)  VALUE SPACE.
026800     05  FILLER                 PIC X(30)  VALUE
026900         "PRODUCTOS DISTINTOS VENDIDOS.".
027000     05  LC3-PRODUCTOS          PIC ZZZ,ZZ9.
027100     05  FILLER                 PIC X(95)  VALUE SPACES.
027200
027300 01  LIN-CONTROLES-4.
027400     05  FILLER                 PIC X(01)  VALUE SPACE.
027500     05  FILLER                 PIC X(30)  VALUE
027600         "FACTURACION MEDIA/PRODUCTO...".
027700     05  LC4-MEDIA              PIC ZZZ,ZZZ,ZZ9.99.
027800     05  FILLER                 PIC X(87)  VALUE SPACES.
027900
028000 01  LIN-ESTRELLA-CABECERA.
028100     05  FILLER                 PIC X(01)  VALUE SPACE.
028200     05  FILLER                 PIC X(60)  VALUE
028300         "PRODUCTO ESTRELLA DE LOS ULTIMOS 7 DIAS".
028400     05  FILLER                 PIC X(71)  VALUE SPACES.
028500
028600 01  LIN-ESTRELLA-DETALLE.
028700     05  FILLER                 PIC X(03)  VALUE SPACES.
028800     05  LE-NOMBRE              PIC X(40).
028900     05  FILLER                 PIC X(04)  VALUE SPACE.
029000     05  LE-UNIDADES            PIC ZZZ,ZZZ,ZZ9.
029100     05  FILLER                 PIC X(01)  VALUE SPACE.
029200     05  FILLER                 PIC X(20)  VALUE
029300         "UNIDADES EN 7 DIAS".
029400     05  FILLER                 PIC X(60)  VALUE SPACES.
029500
029600 01  LIN-RIESGO-CABECERA.
029700     05  FILLER                 PIC X(01)  VALUE SPACE.
029800     05  FILLER                 PIC X(60)  VALUE
029900         "PRODUCTOS ACTIVOS SIN VENTA EN LOS ULTIMOS 7 DIAS
030000                                 (RIESGO)".
030100     05  FILLER                 PIC X(71)  VALUE SPACES.
030200
030300 01  LIN-RIESGO-DETALLE.
030400     05  FILLER                 PIC X(03)  VALUE SPACES.
030500     05  LR-NOMBRE              PIC X(40).
030600     05  FILLER                 PIC X(89)  VALUE SPACES.
030700
030800 LINKAGE SECTION.
030900
031000 PROCEDURE DIVISION.
031100 PROGRAMA-PRINCIPAL.
031200     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
031300*    SI EL OPERADOR ACTIVO EL UPSI-1 EN EL JCL, SE LEE EL
031400*    GRUPO A FILTRAR DE LA TARJETA DE PARAMETROS.  RQ-0419.
031500     IF FILTRO-GRUPO-ACTIVO
031600         ACCEPT WS-TARJETA-PARAMETROS FROM SYSIN
031700         MOVE WS-TP-GRUPO TO WS-GRUPO-FILTRO
031800     END-IF.
031900     COMPUTE WS-FECHA-DESDE = (FH-ANO * 10000) + (FH-MES * 100) +
032000                                 1.
032100     PERFORM CALCULAR-FECHA-7DIAS THRU CALCULAR-FECHA-7DIAS-FIN.
032200
032300     PERFORM CARGAR-GRUPOS THRU CARGAR-GRUPOS-FIN.
032400
032500     MOVE 0 TO TB-FACT-PER-TOTAL.
032600     MOVE 0 TO TB-POP-TOTAL.
032700     MOVE 0 TO WS-TOTAL-UNIDADES.
032800     MOVE 0 TO WS-TOTAL-FACTURACION.
032900     MOVE 0 TO WS-PRODUCTOS-EN-RIESGO.
033000     MOVE 0 TO WS-MAX-UNID-7DIAS.
033100     MOVE 0 TO WS-IX-ESTRELLA.
033200
033300     PERFORM SELECCIONAR-FACTURAS-PERIODO
033400         THRU SELECCIONAR-FACTURAS-PERIODO-FIN.
033500     PERFORM ACUMULAR-VENTAS-PRODUCTO
033600         THRU ACUMULAR-VENTAS-PRODUCTO-FIN.
033700     PERFORM ORDENAR-POR-UNIDADES THRU ORDENAR-POR-UNIDADES-FIN.
033800     PERFORM CALCULAR-CONTROLES THRU CALCULAR-CONTROLES-FIN.
033900     PERFORM LOCALIZAR-PRODUCTO-ESTRELLA
034000         THRU LOCALIZAR-PRODUCTO-ESTRELLA-FIN.
034100
034200     OPEN OUTPUT F-REPORTE.
034300     WRITE LIN-REPORTE FROM LIN-CABECERA-1
034400         AFTER ADVANCING TOP-OF-FORM.
034500     WRITE LIN-REPORTE FROM LIN-CABECERA-2 AFTER ADVANCING 2 LINE.
034600     PERFORM IMPRIMIR-POPULARIDAD THRU IMPRIMIR-POPULARIDAD-FIN.
034700
034800     MOVE WS-TOTAL-UNIDADES    TO LC1-UNIDADES.
034900     WRITE LIN-REPORTE FROM LIN-CONTROLES-1 AFTER ADVANCING 2
035000                                 LINE.
035100     MOVE WS-TOTAL-FACTURACION TO LC2-FACTURACION.
035200     WRITE LIN-REPORTE FROM LIN-CONTROLES-2 AFTER ADVANCING 1
035300                                 LINE.
035400     MOVE TB-POP-TOTAL         TO LC3-PRODUCTOS.
035500     WRITE LIN-REPORTE FROM LIN-CONTROLES-3 AFTER ADVANCING 1
035600                                 LINE.
035700     MOVE WS-MEDIA-FACTURACION TO LC4-MEDIA.
035800     WRITE LIN-REPORTE FROM LIN-CONTROLES-4 AFTER ADVANCING 1
035900                                 LINE.
036000
036100     WRITE LIN-REPORTE FROM LIN-ESTRELLA-CABECERA
036200         AFTER ADVANCING 2 LINE.
036300     IF WS-IX-ESTRELLA > 0
036400         MOVE TB-POP-NOMBRE (WS-IX-ESTRELLA)   TO LE-NOMBRE
036500         MOVE TB-POP-UNID-7DIAS (WS-IX-ESTRELLA) TO LE-UNIDADES
036600         WRITE LIN-REPORTE FROM LIN-ESTRELLA-DETALLE
036700             AFTER ADVANCING 1 LINE
036800     END-IF.
036900
037000     WRITE LIN-REPORTE FROM LIN-RIESGO-CABECERA
037100         AFTER ADVANCING 2 LINE.
037200     PERFORM LOCALIZAR-PRODUCTOS-EN-RIESGO
037300         THRU LOCALIZAR-PRODUCTOS-EN-RIESGO-FIN.
037400     CLOSE F-REPORTE.
037500
037600     DISPLAY "RUFA09 - PRODUCTOS EN RIESGO: "
037700              WS-PRODUCTOS-EN-RIESGO.
037800     STOP RUN.
037900
038000*----------------------------------------------------------
038100*    RESTA 7 DIAS A LA FECHA DE HOY, CRUZANDO MES Y AÑO SI
038200*    ES PRECISO, CON APOYO DE LA TABLA TB-DIAS-MES.
038300*----------------------------------------------------------
038400 CALCULAR-FECHA-7DIAS.
038500     COMPUTE WS-DIA-TRABAJO = FH-DIA - 7.
038600     IF WS-DIA-TRABAJO > 0
038700         MOVE FH-ANO         TO W7-ANO
038800         MOVE FH-MES         TO W7-MES
038900         MOVE WS-DIA-TRABAJO TO W7-DIA
039000     ELSE
039100         IF FH-MES = 1
039200             COMPUTE W7-ANO = FH-ANO - 1
039300             MOVE 12 TO W7-MES
039400         ELSE
039500             MOVE FH-ANO TO W7-ANO
039600             COMPUTE W7-MES = FH-MES - 1
039700         END-IF
039800         COMPUTE W7-DIA = TB-DIAS-MES (W7-MES) + WS-DIA-TRABAJO
039900     END-IF.
040000 CALCULAR-FECHA-7DIAS-FIN.
040100     EXIT.
040200
040300*----------------------------------------------------------
040400*    CARGA EN TABLA TODOS LOS GRUPOS DE PRODUCTO, PARA
040500*    RESOLVER NOMBRE DE GRUPO Y FILTRO OPCIONAL (RQ-0406).
040600*----------------------------------------------------------
040700 CARGAR-GRUPOS.
040800     MOVE 0 TO TB-GRUPOS-TOTAL.
040900     OPEN INPUT F-GRUPOS.
041000     IF FS-GRP NOT = "00"
041100         GO TO CARGAR-GRUPOS-FIN.
041200 CARGAR-GRUPOS-LEER.
041300     READ F-GRUPOS NEXT RECORD AT END GO TO CARGAR-GRUPOS-CERRAR.
041400     ADD 1 TO TB-GRUPOS-TOTAL.
041500     MOVE GRUPO-ID     TO TB-GRP-ID (TB-GRUPOS-TOTAL).
041600     MOVE GRUPO-NOMBRE TO TB-GRP-NOMBRE (TB-GRUPOS-TOTAL).
041700     GO TO CARGAR-GRUPOS-LEER.
041800 CARGAR-GRUPOS-CERRAR.
041900     CLOSE F-GRUPOS.
042000 CARGAR-GRUPOS-FIN.
042100     EXIT.
042200
042300*----------------------------------------------------------
042400*    FACTURAS ACTIVAS DEL MES EN CURSO, MARCANDO ADEMAS LAS
042500*    QUE ENTRAN EN LA VENTANA DE LOS ULTIMOS 7 DIAS.
042600*----------------------------------------------------------
042700 SELECCIONAR-FACTURAS-PERIODO.
042800     OPEN INPUT F-FACTURAS.
042900     IF FS-FAC NOT = "00"
043000         GO TO SELECCIONAR-FACTURAS-PERIODO-FIN.
043100 SELECCIONAR-FACTURAS-LEER.
043200     READ F-FACTURAS NEXT RECORD AT END
043300         GO TO SELECCIONAR-FACTURAS-CERRAR.
043400     COMPUTE WS-FECHA-FACTURA =
043500         (FACT-TS-ANO * 10000) + (FACT-TS-MES * 100) +
043600                                 FACT-TS-DIA.
043700     IF FACT-ACTIVA AND WS-FECHA-FACTURA NOT < WS-FECHA-DESDE
043800         ADD 1 TO TB-FACT-PER-TOTAL
043900         MOVE FACT-ID TO TB-FP-ID (TB-FACT-PER-TOTAL)
044000         IF WS-FECHA-FACTURA NOT < WS-FECHA-7DIAS
044100             MOVE "S" TO TB-FP-EN-7DIAS (TB-FACT-PER-TOTAL)
044200         ELSE
044300             MOVE "N" TO TB-FP-EN-7DIAS (TB-FACT-PER-TOTAL)
044400         END-IF
044500     END-IF.
044600     GO TO SELECCIONAR-FACTURAS-LEER.
044700 SELECCIONAR-FACTURAS-CERRAR.
044800     CLOSE F-FACTURAS.
044900 SELECCIONAR-FACTURAS-PERIODO-FIN.
045000     EXIT.
045100
045200*----------------------------------------------------------
045300*    RECORRE LAS LINEAS DE FACTURA Y ACUMULA UNIDADES Y
045400*    FACTURACION POR PRODUCTO PARA LAS FACTURAS QUE
045500*    CALIFICAN, MAS LAS UNIDADES DE LOS ULTIMOS 7 DIAS.
045600*----------------------------------------------------------
045700 ACUMULAR-VENTAS-PRODUCTO.
045800     OPEN INPUT F-LINEAS-FAC.
045900     IF FS-FLN NOT = "00"
046000         GO TO ACUMULAR-VENTAS-PRODUCTO-FIN.
046100 ACUMULAR-VENTAS-LEER.
046200     READ F-LINEAS-FAC NEXT RECORD AT END
046300         GO TO ACUMULAR-VENTAS-CERRAR.
046400     PERFORM VERIFICAR-FACTURA-CALIFICA
046500         THRU VERIFICAR-FACTURA-CALIFICA-FIN.
046600     IF FACT-CALIFICA
046700         PERFORM ACUMULAR-UNA-LINEA THRU ACUMULAR-UNA-LINEA-FIN
046800     END-IF.
046900     GO TO ACUMULAR-VENTAS-LEER.
047000 ACUMULAR-VENTAS-CERRAR.
047100     CLOSE F-LINEAS-FAC.
047200 ACUMULAR-VENTAS-PRODUCTO-FIN.
047300     EXIT.
047400
047500 VERIFICAR-FACTURA-CALIFICA.
047600     MOVE "N" TO WS-FACT-CALIFICA.
047700     MOVE "N" TO WS-FACT-EN-7DIAS.
047800     MOVE 0 TO WS-IX-FP.
047900 VERIFICAR-FACTURA-CALIFICA-LOOP.
048000     ADD 1 TO WS-IX-FP.
048100     IF WS-IX-FP > TB-FACT-PER-TOTAL
048200         GO TO VERIFICAR-FACTURA-CALIFICA-FIN.
048300     IF TB-FP-ID (WS-IX-FP) = FLIN-FACTURA-ID
048400         MOVE "S" TO WS-FACT-CALIFICA
048500         IF FP-EN-7DIAS (WS-IX-FP)
048600             MOVE "S" TO WS-FACT-EN-7DIAS
048700         END-IF
048800         GO TO VERIFICAR-FACTURA-CALIFICA-FIN.
048900     GO TO VERIFICAR-FACTURA-CALIFICA-LOOP.
049000 VERIFICAR-FACTURA-CALIFICA-FIN.
049100     EXIT.
049200
049300 ACUMULAR-UNA-LINEA.
049400     MOVE "N" TO WS-PROD-EN-TABLA.
049500     MOVE 0 TO WS-IX-POP.
049600 ACUMULAR-UNA-LINEA-LOOP.
049700     ADD 1 TO WS-IX-POP.
049800     IF WS-IX-POP > TB-POP-TOTAL
049900         GO TO ACUMULAR-UNA-LINEA-ALTA.
050000     IF TB-POP-ID (WS-IX-POP) = FLIN-PRODUCTO-ID
050100         MOVE "S" TO WS-PROD-EN-TABLA
050200         ADD FLIN-CANTIDAD TO TB-POP-UNIDADES (WS-IX-POP)
050300         ADD FLIN-SUBTOTAL TO TB-POP-FACTURACION (WS-IX-POP)
050400         IF FACT-EN-7DIAS
050500             ADD FLIN-CANTIDAD TO TB-POP-UNID-7DIAS (WS-IX-POP)
050600         END-IF
050700         GO TO ACUMULAR-UNA-LINEA-FIN.
050800     GO TO ACUMULAR-UNA-LINEA-LOOP.
050900 ACUMULAR-UNA-LINEA-ALTA.
051000     IF TB-POP-TOTAL > 199
051100         GO TO ACUMULAR-UNA-LINEA-FIN.
051200     PERFORM LOCALIZAR-DATOS-PRODUCTO
051300         THRU LOCALIZAR-DATOS-PRODUCTO-FIN.
051400     IF FILTRO-GRUPO-ACTIVO AND
051500        WS-PROD-GRUPO-ID-TEMP NOT = WS-GRUPO-FILTRO
051600         GO TO ACUMULAR-UNA-LINEA-FIN.
051700     ADD 1 TO TB-POP-TOTAL.
051800     MOVE FLIN-PRODUCTO-ID    TO TB-POP-ID (TB-POP-TOTAL).
051900     MOVE WS-PROD-NOMBRE-TEMP TO TB-POP-NOMBRE (TB-POP-TOTAL).
052000     MOVE WS-GRUPO-ACTUAL     TO TB-POP-GRUPO (TB-POP-TOTAL).
052100     MOVE FLIN-CANTIDAD    TO TB-POP-UNIDADES (TB-POP-TOTAL).
052200     MOVE FLIN-SUBTOTAL    TO TB-POP-FACTURACION (TB-POP-TOTAL).
052300     IF FACT-EN-7DIAS
052400         MOVE FLIN-CANTIDAD TO TB-POP-UNID-7DIAS (TB-POP-TOTAL)
052500     ELSE
052600         MOVE 0 TO TB-POP-UNID-7DIAS (TB-POP-TOTAL)
052700     END-IF.
052800 ACUMULAR-UNA-LINEA-FIN.
052900     EXIT.
053000
053100*----------------------------------------------------------
053200*    RESUELVE NOMBRE Y GRUPO DEL PRODUCTO DE LA LINEA. SOLO
053300*    SE INVOCA AL DAR DE ALTA UN PRODUCTO NUEVO EN LA TABLA
053400*    DE POPULARIDAD, NUNCA POR CADA LINEA VENDIDA.
053500*----------------------------------------------------------
053600 LOCALIZAR-DATOS-PRODUCTO.
053700     MOVE SPACES TO WS-PROD-NOMBRE-TEMP.
053800     MOVE 0      TO WS-PROD-GRUPO-ID-TEMP.
053900     MOVE "N"    TO WS-GRP-HALLADO.
054000     MOVE SPACES TO WS-GRUPO-ACTUAL.
054100     OPEN INPUT F-PRODUCTOS.
054200     IF FS-PRO NOT = "00"
054300         GO TO LOCALIZAR-DATOS-PRODUCTO-FIN.
054400 LOCALIZAR-DATOS-PRODUCTO-LEER.
054500     READ F-PRODUCTOS NEXT RECORD AT END
054600         GO TO LOCALIZAR-DATOS-PRODUCTO-CERRAR.
054700     IF PRODU-ID = FLIN-PRODUCTO-ID
054800         MOVE PRODU-NOMBRE   TO WS-PROD-NOMBRE-TEMP
054900         MOVE PRODU-GRUPO-ID TO WS-PROD-GRUPO-ID-TEMP
055000         PERFORM LOCALIZAR-NOMBRE-GRUPO
055100             THRU LOCALIZAR-NOMBRE-GRUPO-FIN
055200         GO TO LOCALIZAR-DATOS-PRODUCTO-CERRAR.
055300     GO TO LOCALIZAR-DATOS-PRODUCTO-LEER.
055400 LOCALIZAR-DATOS-PRODUCTO-CERRAR.
055500     CLOSE F-PRODUCTOS.
055600 LOCALIZAR-DATOS-PRODUCTO-FIN.
055700     EXIT.
055800
055900*----------------------------------------------------------
056000*    RESUELVE EL NOMBRE DEL GRUPO A PARTIR DE SU CODIGO,
056100*    BUSCANDO EN LA TABLA CARGADA POR CARGAR-GRUPOS.
056200*----------------------------------------------------------
056300 LOCALIZAR-NOMBRE-GRUPO.
056400     MOVE "N" TO WS-GRP-HALLADO.
056500     MOVE SPACES TO WS-GRUPO-ACTUAL.
056600     MOVE 0 TO WS-IX-GRP.
056700 LOCALIZAR-NOMBRE-GRUPO-LOOP.
056800     ADD 1 TO WS-IX-GRP.
056900     IF WS-IX-GRP > TB-GRUPOS-TOTAL
057000         GO TO LOCALIZAR-NOMBRE-GRUPO-FIN.
057100     IF TB-GRP-ID (WS-IX-GRP) = WS-PROD-GRUPO-ID-TEMP
057200         MOVE "S" TO WS-GRP-HALLADO
057300         MOVE TB-GRP-NOMBRE (WS-IX-GRP) TO WS-GRUPO-ACTUAL
057400         GO TO LOCALIZAR-NOMBRE-GRUPO-FIN.
057500     GO TO LOCALIZAR-NOMBRE-GRUPO-LOOP.
057600 LOCALIZAR-NOMBRE-GRUPO-FIN.
057700     EXIT.
057800
057900*----------------------------------------------------------
058000*    ORDENACION POR INSERCION DE MAYOR A MENOR UNIDADES DEL
058100*    PERIODO, MISMA TECNICA QUE RUFA08.
058200*----------------------------------------------------------
058300 ORDENAR-POR-UNIDADES.
058400     MOVE 1 TO WS-IX-POP.
058500 ORDENAR-POR-UNIDADES-LOOP.
058600     ADD 1 TO WS-IX-POP.
058700     IF WS-IX-POP > TB-POP-TOTAL
058800         GO TO ORDENAR-POR-UNIDADES-FIN.
058900     MOVE WS-IX-POP TO WS-IX-INS.
059000 ORDENAR-INSERTAR-LOOP.
059100     IF WS-IX-INS = 1
059200         GO TO ORDENAR-POR-UNIDADES-LOOP.
059300     IF TB-POP-UNIDADES (WS-IX-INS) <=
059400        TB-POP-UNIDADES (WS-IX-INS - 1)
059500         GO TO ORDENAR-POR-UNIDADES-LOOP.
059600     PERFORM INTERCAMBIAR-POP THRU INTERCAMBIAR-POP-FIN.
059700     SUBTRACT 1 FROM WS-IX-INS.
059800     GO TO ORDENAR-INSERTAR-LOOP.
059900 ORDENAR-POR-UNIDADES-FIN.
060000     EXIT.
060100
060200 INTERCAMBIAR-POP.
060300     MOVE TB-POP-ID (WS-IX-INS)          TO WS-POP-TMP-ID.
060400     MOVE TB-POP-NOMBRE (WS-IX-INS)      TO WS-POP-TMP-NOMBRE.
060500     MOVE TB-POP-GRUPO (WS-IX-INS)       TO WS-POP-TMP-GRUPO.
060600     MOVE TB-POP-UNIDADES (WS-IX-INS)    TO WS-POP-TMP-UNIDADES.
060700     MOVE TB-POP-FACTURACION (WS-IX-INS) TO
060800                                 WS-POP-TMP-FACTURACION.
060900     MOVE TB-POP-UNID-7DIAS (WS-IX-INS)  TO WS-POP-TMP-UNID-7DIAS.
061000     MOVE TB-POP-ID (WS-IX-INS - 1)   TO TB-POP-ID (WS-IX-INS).
061100     MOVE TB-POP-NOMBRE (WS-IX-INS - 1)
061200                                       TO TB-POP-NOMBRE
061300                                 (WS-IX-INS).
061400     MOVE TB-POP-GRUPO (WS-IX-INS - 1)
061500                                       TO TB-POP-GRUPO
061600                                 (WS-IX-INS).
061700     MOVE TB-POP-UNIDADES (WS-IX-INS - 1)
061800                                       TO TB-POP-UNIDADES
061900                                 (WS-IX-INS).
062000     MOVE TB-POP-FACTURACION (WS-IX-INS - 1)
062100                                       TO TB-POP-FACTURACION
062200                                 (WS-IX-INS).
062300     MOVE TB-POP-UNID-7DIAS (WS-IX-INS - 1)
062400                                       TO TB-POP-UNID-7DIAS
062500                                 (WS-IX-INS).
062600     MOVE WS-POP-TMP-ID          TO TB-POP-ID (WS-IX-INS - 1).
062700     MOVE WS-POP-TMP-NOMBRE      TO TB-POP-NOMBRE (WS-IX-INS - 1).
062800     MOVE WS-POP-TMP-GRUPO       TO TB-POP-GRUPO (WS-IX-INS - 1).
062900     MOVE WS-POP-TMP-UNIDADES    TO TB-POP-UNIDADES (WS-IX-INS -
063000                                 1).
063100     MOVE WS-POP-TMP-FACTURACION TO
063200                                  TB-POP-FACTURACION (WS-IX-INS -
063300                                 1).
063400     MOVE WS-POP-TMP-UNID-7DIAS  TO
063500                                  TB-POP-UNID-7DIAS (WS-IX-INS -
063600                                 1).
063700 INTERCAMBIAR-POP-FIN.
063800     EXIT.
063900
064000 CALCULAR-CONTROLES.
064100     MOVE 0 TO WS-TOTAL-UNIDADES.
064200     MOVE 0 TO WS-TOTAL-FACTURACION.
064300     MOVE 0 TO WS-IX-POP.
064400 CALCULAR-CONTROLES-LOOP.
064500     ADD 1 TO WS-IX-POP.
064600     IF WS-IX-POP > TB-POP-TOTAL
064700         GO TO CALCULAR-CONTROLES-MEDIA.
064800     ADD TB-POP-UNIDADES (WS-IX-POP)    TO WS-TOTAL-UNIDADES.
064900     ADD TB-POP-FACTURACION (WS-IX-POP) TO WS-TOTAL-FACTURACION.
065000     GO TO CALCULAR-CONTROLES-LOOP.
065100 CALCULAR-CONTROLES-MEDIA.
065200     IF TB-POP-TOTAL = 0
065300         MOVE 0 TO WS-MEDIA-FACTURACION
065400     ELSE
065500         COMPUTE WS-MEDIA-FACTURACION ROUNDED =
065600             WS-TOTAL-FACTURACION / TB-POP-TOTAL.
065700 CALCULAR-CONTROLES-FIN.
065800     EXIT.
065900
066000*----------------------------------------------------------
066100*    EL PRODUCTO ESTRELLA ES EL DE MAYOR VENTA EN UNIDADES
066200*    DE LOS ULTIMOS 7 DIAS (NO TIENE POR QUE COINCIDIR CON
066300*    EL PRIMERO DE LA TABLA, QUE ESTA ORDENADA POR EL MES).
066400*----------------------------------------------------------
066500 LOCALIZAR-PRODUCTO-ESTRELLA.
066600     MOVE 0 TO WS-MAX-UNID-7DIAS.
066700     MOVE 0 TO WS-IX-ESTRELLA.
066800     MOVE 0 TO WS-IX-POP.
066900 LOCALIZAR-PRODUCTO-ESTRELLA-LOOP.
067000     ADD 1 TO WS-IX-POP.
067100     IF WS-IX-POP > TB-POP-TOTAL
067200         GO TO LOCALIZAR-PRODUCTO-ESTRELLA-FIN.
067300     IF TB-POP-UNID-7DIAS (WS-IX-POP) > WS-MAX-UNID-7DIAS
067400         MOVE TB-POP-UNID-7DIAS (WS-IX-POP) TO WS-MAX-UNID-7DIAS
067500         MOVE WS-IX-POP TO WS-IX-ESTRELLA
067600     END-IF.
067700     GO TO LOCALIZAR-PRODUCTO-ESTRELLA-LOOP.
067800 LOCALIZAR-PRODUCTO-ESTRELLA-FIN.
067900     EXIT.
068000
068100*----------------------------------------------------------
068200*    IMPRIME LA TABLA ORDENADA POR UNIDADES DEL PERIODO.
068300*----------------------------------------------------------
068400 IMPRIMIR-POPULARIDAD.
068500     MOVE 0 TO WS-IX-POP.
068600 IMPRIMIR-POPULARIDAD-LOOP.
068700     ADD 1 TO WS-IX-POP.
068800     IF WS-IX-POP > TB-POP-TOTAL
068900         GO TO IMPRIMIR-POPULARIDAD-FIN.
069000     MOVE TB-POP-NOMBRE (WS-IX-POP)      TO LD-NOMBRE.
069100     MOVE TB-POP-GRUPO (WS-IX-POP)       TO LD-GRUPO.
069200     MOVE TB-POP-UNIDADES (WS-IX-POP)    TO LD-UNIDADES.
069300     MOVE TB-POP-FACTURACION (WS-IX-POP) TO LD-FACTURACION.
069400     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
069500     GO TO IMPRIMIR-POPULARIDAD-LOOP.
069600 IMPRIMIR-POPULARIDAD-FIN.
069700     EXIT.
069800
069900*----------------------------------------------------------
070000*    PRODUCTOS ACTIVOS DE CARTA SIN NINGUNA VENTA EN LA
070100*    VENTANA DE LOS ULTIMOS 7 DIAS.
070200*----------------------------------------------------------
070300 LOCALIZAR-PRODUCTOS-EN-RIESGO.
070400     OPEN INPUT F-PRODUCTOS.
070500     IF FS-PRO NOT = "00"
070600         GO TO LOCALIZAR-PRODUCTOS-EN-RIESGO-FIN.
070700 LOCALIZAR-RIESGO-LEER.
070800     READ F-PRODUCTOS NEXT RECORD AT END
070900         GO TO LOCALIZAR-RIESGO-CERRAR.
071000     IF PRODU-ACTIVO
071100         PERFORM VERIFICAR-VENDE-EN-7DIAS
071200             THRU VERIFICAR-VENDE-EN-7DIAS-FIN
071300         IF NOT PROD-VENDE-7DIAS
071400             MOVE PRODU-NOMBRE TO LR-NOMBRE
071500             WRITE LIN-REPORTE FROM LIN-RIESGO-DETALLE
071600                 AFTER ADVANCING 1 LINE
071700             ADD 1 TO WS-PRODUCTOS-EN-RIESGO
071800         END-IF
071900     END-IF.
072000     GO TO LOCALIZAR-RIESGO-LEER.
072100 LOCALIZAR-RIESGO-CERRAR.
072200     CLOSE F-PRODUCTOS.
072300 LOCALIZAR-PRODUCTOS-EN-RIESGO-FIN.
072400     EXIT.
072500
072600 VERIFICAR-VENDE-EN-7DIAS.
072700     MOVE "N" TO WS-PROD-VENDE-7DIAS.
072800     MOVE 0 TO WS-IX-POP.
072900 VERIFICAR-VENDE-EN-7DIAS-LOOP.
073000     ADD 1 TO WS-IX-POP.
073100     IF WS-IX-POP > TB-POP-TOTAL
073200         GO TO VERIFICAR-VENDE-EN-7DIAS-FIN.
073300     IF TB-POP-ID (WS-IX-POP) = PRODU-ID AND
073400        TB-POP-UNID-7DIAS (WS-IX-POP) > 0
073500         MOVE "S" TO WS-PROD-VENDE-7DIAS
073600         GO TO VERIFICAR-VENDE-EN-7DIAS-FIN.
073700     GO TO VERIFICAR-VENDE-EN-7DIAS-LOOP.
073800 VERIFICAR-VENDE-EN-7DIAS-FIN.
073900     EXIT.
