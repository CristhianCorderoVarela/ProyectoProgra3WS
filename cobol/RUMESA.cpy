000100*****************************************************************
000200*  RUMESA.CPY                                                  *
000300*  MAESTRO DE MESAS DEL SALON.  UNA COMANDA SIN MESA (VENTA EN *
000400*  BARRA) LLEVA MESA-ID A CEROS Y NUNCA TOCA ESTE FICHERO.     *
000500*-----------------------------------------------------------  *
000600*  MANTENIMIENTO                                               *
000700*  14/06/1991 M.ALONSO  RQ-0001 CREACION ORIGINAL              *  RQ-0001 
000800*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
000900*****************************************************************
001000 01  MESA-REG.
001100     05  MESA-ID                    PIC 9(10).
001200     05  MESA-SALON-ID              PIC 9(10).
001300     05  MESA-ETIQUETA              PIC X(20).
001400     05  MESA-ESTADO                PIC X(10).
001500         88  MESA-LIBRE                 VALUE "LIBRE     ".
001600         88  MESA-OCUPADA               VALUE "OCUPADA   ".
001700     05  FILLER                     PIC X(10).
