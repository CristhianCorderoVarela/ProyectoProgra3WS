000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA04.
000300 AUTHOR. J.PEREZ.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 20/11/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA04 - ALTA Y BAJA DE COMANDA / ESTADO DE MESA             *
001100*  SUBPROGRAMA DE DOS ACCIONES, SEGUN LK-ACCION:                *
001200*    "ALTA" - ABRE UNA COMANDA NUEVA.  SI SE INDICA MESA        *
001300*             DISTINTA DE CERO, COMPRUEBA QUE ESTA LIBRE Y LA   *
001400*             PASA A OCUPADA; SI ES CERO ES UNA VENTA EN BARRA  *
001500*             Y NO SE TOCA EL MAESTRO DE MESAS.                 *
001600*    "BAJA" - CANCELA UNA COMANDA ABIERTA SIN FACTURAR (POR     *
001700*             EJEMPLO, EL CLIENTE SE MARCHA SIN CONSUMIR) Y     *
001800*             LIBERA SU MESA SI TENIA.                          *
001900*  TOMA LA FORMA DE LA ANTIGUA CONSULTA DE ULTIMO MOVIMIENTO    *
002000*  DEL CAJERO AUTOMATICO, EL PROGRAMA MAS SENCILLO DE AQUELLA   *
002100*  SUITE.                                                        *
002200*-----------------------------------------------------------   *
002300*  MANTENIMIENTO                                                *
002400*  20/11/1995 J.PEREZ   RQ-0132 CREACION ORIGINAL (SOLO ALTA)   * RQ-0132 
002500*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
002600*  15/01/1999 L.VEGA    RQ-0214 SE AÑADE LA ACCION "BAJA" PARA  * RQ-0214 
002700*                       CANCELAR COMANDAS SIN FACTURAR          * RQ-0214 
002800*****************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     UPSI-0 IS MODO-PRUEBA-SW
003400         ON STATUS IS MODO-PRUEBA
003500         OFF STATUS IS MODO-NORMAL.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT F-COMANDAS ASSIGN TO DISK
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS FS-COM.
004200
004300     SELECT F-MESAS ASSIGN TO DISK
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS FS-MSA.
004600
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  F-COMANDAS
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID IS "comandas.ubd".
005300 COPY RUORDEN.
005400
005500 FD  F-MESAS
005600     LABEL RECORD STANDARD
005700     VALUE OF FILE-ID IS "mesas.ubd".
005800 COPY RUMESA.
005900
006000
006100 WORKING-STORAGE SECTION.
006200 77  FS-COM                     PIC X(02).
006300 77  FS-MSA                     PIC X(02).
006400
006500 01  CAMPOS-FECHA.
006600     05  FECHA-HOY              PIC 9(08).
006700     05  FECHA-HOY-R REDEFINES FECHA-HOY.
006800         10  FH-ANO             PIC 9(04).
006900         10  FH-MES             PIC 9(02).
007000         10  FH-DIA             PIC 9(02).
007100     05  HORA-HOY               PIC 9(08).
007200     05  HORA-HOY-R REDEFINES HORA-HOY.
007300         10  HH-HOR             PIC 9(02).
007400         10  HH-MIN             PIC 9(02).
007500         10  HH-SEG             PIC 9(02).
007600         10  FILLER             PIC 9(02).
007700     05  TIMESTAMP-HOY          PIC 9(14).
007800     05  FILLER                 PIC X(04).
007900
008000 01  TB-COMANDAS.
008100     05  TB-COMANDAS-TOTAL      PIC 9(4) COMP.
008200     05  TB-COMANDA OCCURS 300 TIMES.
008300         10  TB-COM-ID          PIC 9(10).
008400         10  TB-COM-MESA-ID     PIC 9(10).
008500         10  TB-COM-USUARIO-ID  PIC 9(10).
008600         10  TB-COM-TIMESTAMP   PIC 9(14).
008700         10  TB-COM-ESTADO      PIC X(10).
008800     05  FILLER                 PIC X(04).
008900
009000 01  TB-MESAS.
009100     05  TB-MESAS-TOTAL         PIC 9(4) COMP.
009200     05  TB-MESA OCCURS 100 TIMES.
009300         10  TB-MSA-ID          PIC 9(10).
009400         10  TB-MSA-SALON-ID    PIC 9(10).
009500         10  TB-MSA-ETIQUETA    PIC X(20).
009600         10  TB-MSA-ESTADO      PIC X(10).
009700     05  FILLER                 PIC X(04).
009800
009900 01  WS-CONTADORES.
010000     05  WS-IX-COM              PIC 9(4) COMP.
010100     05  WS-IX-MSA              PIC 9(4) COMP.
010200     05  WS-ULT-COM-ID          PIC 9(10) COMP.
010300     05  FILLER                 PIC X(04).
010400
010500 01  WS-INDICADORES.
010600     05  WS-MSA-HALLADA         PIC X(01)  VALUE "N".
010700         88  MSA-HALLADA            VALUE "S".
010800     05  WS-COM-HALLADA         PIC X(01)  VALUE "N".
010900         88  COM-HALLADA            VALUE "S".
011000     05  FILLER                 PIC X(04).
011100
011200 LINKAGE SECTION.
011300 01  LK-ACCION                  PIC X(04).
011400 01  LK-MESA-ID                 PIC 9(10).
011500 01  LK-USUARIO-ID              PIC 9(10).
011600 01  LK-ORDEN-ID                PIC 9(10).
011700 01  LK-CODIGO-RETORNO          PIC X(01).
011800     88  LK-RETORNO-OK              VALUE "S".
011900     88  LK-RETORNO-ERROR           VALUE "N".
012000
012100 PROCEDURE DIVISION USING LK-ACCION LK-MESA-ID LK-USUARIO-ID
012200         LK-ORDEN-ID LK-CODIGO-RETORNO.
012300 PROGRAMA-PRINCIPAL.
012400     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
012500     ACCEPT HORA-HOY  FROM TIME.
012600     STRING FH-ANO FH-MES FH-DIA HH-HOR HH-MIN HH-SEG
012700         DELIMITED BY SIZE INTO TIMESTAMP-HOY.
012800
012900     MOVE "S" TO LK-CODIGO-RETORNO.
013000     PERFORM CARGAR-COMANDAS THRU CARGAR-COMANDAS-FIN.
013100     PERFORM CARGAR-MESAS THRU CARGAR-MESAS-FIN.
013200
013300     IF LK-ACCION = "ALTA"
013400         PERFORM ABRIR-COMANDA THRU ABRIR-COMANDA-FIN
013500     ELSE
013600         IF LK-ACCION = "BAJA"
013700             PERFORM CANCELAR-COMANDA THRU CANCELAR-COMANDA-FIN
013800         ELSE
013900             MOVE "N" TO LK-CODIGO-RETORNO
014000         END-IF
014100     END-IF.
014200
014300     IF LK-RETORNO-OK
014400         PERFORM VOLCAR-COMANDAS THRU VOLCAR-COMANDAS-FIN
014500         PERFORM VOLCAR-MESAS THRU VOLCAR-MESAS-FIN
014600     END-IF.
014700
014800     GOBACK.
014900
015000 CARGAR-COMANDAS.
015100     MOVE 0 TO TB-COMANDAS-TOTAL.
015200     MOVE 0 TO WS-ULT-COM-ID.
015300     OPEN INPUT F-COMANDAS.
015400     IF FS-COM NOT = "00"
015500         GO TO CARGAR-COMANDAS-FIN.
015600 CARGAR-COMANDAS-LEER.
015700     READ F-COMANDAS NEXT RECORD AT END
015800         GO TO CARGAR-COMANDAS-CERRAR.
015900     ADD 1 TO TB-COMANDAS-TOTAL.
016000     MOVE ORDEN-ID          TO TB-COM-ID (TB-COMANDAS-TOTAL).
016100     MOVE ORDEN-MESA-ID     TO TB-COM-MESA-ID (TB-COMANDAS-TOTAL).
016200     MOVE ORDEN-USUARIO-ID  TO TB-COM-USUARIO-ID
016300                                 (TB-COMANDAS-TOTAL).
016400     MOVE ORDEN-TIMESTAMP   TO TB-COM-TIMESTAMP
016500                                 (TB-COMANDAS-TOTAL).
016600     MOVE ORDEN-ESTADO      TO TB-COM-ESTADO (TB-COMANDAS-TOTAL).
016700     IF ORDEN-ID > WS-ULT-COM-ID
016800         MOVE ORDEN-ID TO WS-ULT-COM-ID.
016900     GO TO CARGAR-COMANDAS-LEER.
017000 CARGAR-COMANDAS-CERRAR.
017100     CLOSE F-COMANDAS.
017200 CARGAR-COMANDAS-FIN.
017300     EXIT.
017400
017500 CARGAR-MESAS.
017600     MOVE 0 TO TB-MESAS-TOTAL.
017700     OPEN INPUT F-MESAS.
017800     IF FS-MSA NOT = "00"
017900         GO TO CARGAR-MESAS-FIN.
018000 CARGAR-MESAS-LEER.
018100     READ F-MESAS NEXT RECORD AT END GO TO CARGAR-MESAS-CERRAR.
018200     ADD 1 TO TB-MESAS-TOTAL.
018300     MOVE MESA-ID       TO TB-MSA-ID (TB-MESAS-TOTAL).
018400     MOVE MESA-SALON-ID TO TB-MSA-SALON-ID (TB-MESAS-TOTAL).
018500     MOVE MESA-ETIQUETA TO TB-MSA-ETIQUETA (TB-MESAS-TOTAL).
018600     MOVE MESA-ESTADO   TO TB-MSA-ESTADO (TB-MESAS-TOTAL).
018700     GO TO CARGAR-MESAS-LEER.
018800 CARGAR-MESAS-CERRAR.
018900     CLOSE F-MESAS.
019000 CARGAR-MESAS-FIN.
019100     EXIT.
019200
019300*----------------------------------------------------------
019400*    ALTA DE COMANDA.  MESA A CERO = VENTA EN BARRA.
019500*----------------------------------------------------------
019600 ABRIR-COMANDA.
019700     IF LK-MESA-ID NOT = 0
019800         PERFORM OCUPAR-MESA THRU OCUPAR-MESA-FIN
019900         IF NOT MSA-HALLADA
020000             MOVE "N" TO LK-CODIGO-RETORNO
020100             GO TO ABRIR-COMANDA-FIN
020200         END-IF
020300     END-IF.
020400
020500     ADD 1 TO TB-COMANDAS-TOTAL.
020600     ADD 1 TO WS-ULT-COM-ID.
020700     MOVE TB-COMANDAS-TOTAL TO WS-IX-COM.
020800     MOVE WS-ULT-COM-ID     TO TB-COM-ID (WS-IX-COM).
020900     MOVE LK-MESA-ID        TO TB-COM-MESA-ID (WS-IX-COM).
021000     MOVE LK-USUARIO-ID     TO TB-COM-USUARIO-ID (WS-IX-COM).
021100     MOVE TIMESTAMP-HOY     TO TB-COM-TIMESTAMP (WS-IX-COM).
021200     MOVE "ABIERTA   "      TO TB-COM-ESTADO (WS-IX-COM).
021300     MOVE WS-ULT-COM-ID     TO LK-ORDEN-ID.
021400 ABRIR-COMANDA-FIN.
021500     EXIT.
021600
021700 OCUPAR-MESA.
021800     MOVE "N" TO WS-MSA-HALLADA.
021900     MOVE 0 TO WS-IX-MSA.
022000 OCUPAR-MESA-LOOP.
022100     ADD 1 TO WS-IX-MSA.
022200     IF WS-IX-MSA > TB-MESAS-TOTAL
022300         GO TO OCUPAR-MESA-FIN.
022400     IF TB-MSA-ID (WS-IX-MSA) = LK-MESA-ID
022500         IF TB-MSA-ESTADO (WS-IX-MSA) = "LIBRE     "
022600             MOVE "OCUPADA   " TO TB-MSA-ESTADO (WS-IX-MSA)
022700             MOVE "S" TO WS-MSA-HALLADA
022800         END-IF
022900         GO TO OCUPAR-MESA-FIN.
023000     GO TO OCUPAR-MESA-LOOP.
023100 OCUPAR-MESA-FIN.
023200     EXIT.
023300
023400*----------------------------------------------------------
023500*    BAJA DE COMANDA ABIERTA SIN FACTURAR (NUNCA DE UNA
023600*    COMANDA YA FACTURADA).
023700*----------------------------------------------------------
023800 CANCELAR-COMANDA.
023900     MOVE "N" TO WS-COM-HALLADA.
024000     MOVE 0 TO WS-IX-COM.
024100 CANCELAR-COMANDA-LOOP.
024200     ADD 1 TO WS-IX-COM.
024300     IF WS-IX-COM > TB-COMANDAS-TOTAL
024400         GO TO CANCELAR-COMANDA-NO-HALLADA.
024500     IF TB-COM-ID (WS-IX-COM) = LK-ORDEN-ID
024600         MOVE "S" TO WS-COM-HALLADA
024700         GO TO CANCELAR-COMANDA-VERIFICAR.
024800     GO TO CANCELAR-COMANDA-LOOP.
024900 CANCELAR-COMANDA-VERIFICAR.
025000     IF TB-COM-ESTADO (WS-IX-COM) NOT = "ABIERTA   "
025100         MOVE "N" TO LK-CODIGO-RETORNO
025200         GO TO CANCELAR-COMANDA-FIN.
025300     MOVE "CANCELADA " TO TB-COM-ESTADO (WS-IX-COM).
025400     IF TB-COM-MESA-ID (WS-IX-COM) NOT = 0
025500         PERFORM LIBERAR-MESA THRU LIBERAR-MESA-FIN.
025600     GO TO CANCELAR-COMANDA-FIN.
025700 CANCELAR-COMANDA-NO-HALLADA.
025800     MOVE "N" TO LK-CODIGO-RETORNO.
025900 CANCELAR-COMANDA-FIN.
026000     EXIT.
026100
026200 LIBERAR-MESA.
026300     MOVE 0 TO WS-IX-MSA.
026400 LIBERAR-MESA-LOOP.
026500     ADD 1 TO WS-IX-MSA.
026600     IF WS-IX-MSA > TB-MESAS-TOTAL
026700         GO TO LIBERAR-MESA-FIN.
026800     IF TB-MSA-ID (WS-IX-MSA) = TB-COM-MESA-ID (WS-IX-COM)
026900         MOVE "LIBRE     " TO TB-MSA-ESTADO (WS-IX-MSA)
027000         GO TO LIBERAR-MESA-FIN.
027100     GO TO LIBERAR-MESA-LOOP.
027200 LIBERAR-MESA-FIN.
027300     EXIT.
027400
027500 VOLCAR-COMANDAS.
027600     OPEN OUTPUT F-COMANDAS.
027700     MOVE 0 TO WS-IX-COM.
027800 VOLCAR-COMANDAS-LOOP.
027900     ADD 1 TO WS-IX-COM.
028000     IF WS-IX-COM > TB-COMANDAS-TOTAL
028100         GO TO VOLCAR-COMANDAS-CERRAR.
028200     MOVE TB-COM-ID (WS-IX-COM)         TO ORDEN-ID.
028300     MOVE TB-COM-MESA-ID (WS-IX-COM)    TO ORDEN-MESA-ID.
028400     MOVE TB-COM-USUARIO-ID (WS-IX-COM) TO ORDEN-USUARIO-ID.
028500     MOVE TB-COM-TIMESTAMP (WS-IX-COM)  TO ORDEN-TIMESTAMP.
028600     MOVE TB-COM-ESTADO (WS-IX-COM)     TO ORDEN-ESTADO.
028700     WRITE ORDEN-REG.
028800     GO TO VOLCAR-COMANDAS-LOOP.
028900 VOLCAR-COMANDAS-CERRAR.
029000     CLOSE F-COMANDAS.
029100 VOLCAR-COMANDAS-FIN.
029200     EXIT.
029300
029400 VOLCAR-MESAS.
029500     OPEN OUTPUT F-MESAS.
029600     MOVE 0 TO WS-IX-MSA.
029700 VOLCAR-MESAS-LOOP.
029800     ADD 1 TO WS-IX-MSA.
029900     IF WS-IX-MSA > TB-MESAS-TOTAL
030000         GO TO VOLCAR-MESAS-CERRAR.
030100     MOVE TB-MSA-ID (WS-IX-MSA)      TO MESA-ID.
030200     MOVE TB-MSA-SALON-ID (WS-IX-MSA) TO MESA-SALON-ID.
030300     MOVE TB-MSA-ETIQUETA (WS-IX-MSA) TO MESA-ETIQUETA.
030400     MOVE TB-MSA-ESTADO (WS-IX-MSA)   TO MESA-ESTADO.
030500     WRITE MESA-REG.
030600     GO TO VOLCAR-MESAS-LOOP.
030700 VOLCAR-MESAS-CERRAR.
030800     CLOSE F-MESAS.
030900 VOLCAR-MESAS-FIN.
031000     EXIT.
