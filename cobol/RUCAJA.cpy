000100*****************************************************************
000200*  RUCAJA.CPY                                                  *
000300*  CIERRE DE CAJA.  UN REGISTRO POR SESION DE CAJA DE UN       *
000400*  CAJERO; SE ABRE SOLO AL FACTURAR LA PRIMERA VENTA DEL DIA Y *
000500*  SE CIERRA UNA VEZ AL FINAL, CUADRANDO LO DECLARADO CONTRA    *
000600*  LO ACUMULADO POR EL SISTEMA (VER RUFA05).                    *
000700*-----------------------------------------------------------  *
000800*  MANTENIMIENTO                                               *
000900*  20/11/1995 J.PEREZ   RQ-0132 CREACION ORIGINAL              *  RQ-0132 
001000*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
001100*  15/01/1999 L.VEGA    RQ-0214 SE AÑADEN LOS REDEFINES DE      * RQ-0214 
001200*                       LAS MARCAS DE TIEMPO PARA EL INFORME    * RQ-0214 
001300*                       DE CIERRES (RUFA07)                     * RQ-0214 
001400*  02/10/2003 M.ALONSO  RQ-0355 CAJA-DIF-EFECTIVO Y             * RQ-0355 
001500*                       CAJA-DIF-TARJETA PASAN A CON SIGNO      * RQ-0355 
001600*                       PARA REFLEJAR DESCUADRES A LA BAJA      * RQ-0355 
001700*****************************************************************
001800 01  CAJA-REG.
001900     05  CAJA-ID                    PIC 9(10).
002000     05  CAJA-USUARIO-ID            PIC 9(10).
002100     05  CAJA-APERTURA-TS           PIC 9(14).
002200     05  CAJA-APERTURA-TS-R REDEFINES CAJA-APERTURA-TS.
002300         10  CAJA-AP-ANO            PIC 9(04).
002400         10  CAJA-AP-MES            PIC 9(02).
002500         10  CAJA-AP-DIA            PIC 9(02).
002600         10  CAJA-AP-HOR            PIC 9(02).
002700         10  CAJA-AP-MIN            PIC 9(02).
002800         10  CAJA-AP-SEG            PIC 9(02).
002900     05  CAJA-CIERRE-TS             PIC 9(14).
003000     05  CAJA-CIERRE-TS-R REDEFINES CAJA-CIERRE-TS.
003100         10  CAJA-CI-ANO            PIC 9(04).
003200         10  CAJA-CI-MES            PIC 9(02).
003300         10  CAJA-CI-DIA            PIC 9(02).
003400         10  CAJA-CI-HOR            PIC 9(02).
003500         10  CAJA-CI-MIN            PIC 9(02).
003600         10  CAJA-CI-SEG            PIC 9(02).
003700     05  CAJA-EFECTIVO-DECLARADO    PIC 9(8)V99.
003800     05  CAJA-TARJETA-DECLARADO     PIC 9(8)V99.
003900     05  CAJA-EFECTIVO-SISTEMA      PIC 9(8)V99.
004000     05  CAJA-TARJETA-SISTEMA       PIC 9(8)V99.
004100     05  CAJA-DIF-EFECTIVO          PIC S9(8)V99.
004200     05  CAJA-DIF-TARJETA           PIC S9(8)V99.
004300     05  CAJA-ESTADO                PIC X(10).
004400         88  CAJA-ABIERTA               VALUE "ABIERTO   ".
004500         88  CAJA-CERRADA               VALUE "CERRADO   ".
004600     05  FILLER                     PIC X(10).
