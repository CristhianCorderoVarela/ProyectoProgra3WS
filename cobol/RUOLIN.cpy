000100*****************************************************************
000200*  RUOLIN.CPY                                                  *
000300*  LINEA DE COMANDA.  UNA LINEA POR PRODUCTO DISTINTO PEDIDO   *
000400*  EN LA COMANDA; LOS PRODUCTOS REPETIDOS SE FUNDEN EN UNA     *
000500*  SOLA LINEA POR RUFA02 (VER CABECERA DE ESE PROGRAMA).       *
000600*-----------------------------------------------------------  *
000700*  MANTENIMIENTO                                               *
000800*  14/06/1991 M.ALONSO  RQ-0001 CREACION ORIGINAL              *  RQ-0001 
000900*  02/02/1993 M.ALONSO  RQ-0045 CANTIDAD MINIMA 1, SE AMPLIA   *  RQ-0045 
001000*                       OL-CANTIDAD DE 9(3) A 9(5)              * RQ-0045 
001100*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - SIN CAMBIOS      * RQ-0201 
001200*****************************************************************
001300 01  OLIN-REG.
001400     05  OLIN-ID                    PIC 9(10).
001500     05  OLIN-ORDEN-ID              PIC 9(10).
001600     05  OLIN-PRODUCTO-ID           PIC 9(10).
001700     05  OLIN-CANTIDAD              PIC 9(05).
001800     05  OLIN-PRECIO-UNIT           PIC 9(8)V99.
001900     05  OLIN-SUBTOTAL              PIC 9(8)V99.
002000     05  FILLER                     PIC X(10).
