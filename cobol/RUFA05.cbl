000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RUFA05.
000300 AUTHOR. C.DIAZ.
000400 INSTALLATION. RESTUNA - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 30/05/2001.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DE RESTUNA - PROHIBIDA SU DIFUSION.
000800
000900*****************************************************************
001000*  RUFA05 - CIERRE Y CUADRE DE CAJA                             *
001100*  SUBPROGRAMA INVOCADO POR EL CAJERO AL FINAL DE SU TURNO,     *
001200*  INDICANDO LO QUE DECLARA TENER EN EFECTIVO Y EN TARJETA.     *
001300*  SUMA LO REALMENTE FACTURADO (FACTURAS ACTIVAS ENGANCHADAS A  *
001400*  ESA CAJA) COMO TOTAL DEL SISTEMA, CALCULA LA DIFERENCIA      *
001500*  DECLARADO MENOS SISTEMA Y CIERRA LA CAJA.  UNA CAJA YA        *
001600*  CERRADA NO SE PUEDE VOLVER A CERRAR.  TOMA LA FORMA DE LA    *
001700*  ANTIGUA RETIRADA DE EFECTIVO DEL CAJERO AUTOMATICO.          *
001800*-----------------------------------------------------------   *
001900*  MANTENIMIENTO                                                *
002000*  30/05/2001 C.DIAZ    RQ-0288 CREACION ORIGINAL               * RQ-0288 
002100*  02/10/2003 M.ALONSO  RQ-0355 LAS DIFERENCIAS PASAN A CON     * RQ-0355 
002200*                       SIGNO; SE EXCLUYEN LAS FACTURAS         * RQ-0355 
002300*                       CANCELADAS DEL TOTAL DEL SISTEMA        * RQ-0355 
002400*****************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     UPSI-0 IS MODO-PRUEBA-SW
003000         ON STATUS IS MODO-PRUEBA
003100         OFF STATUS IS MODO-NORMAL.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT F-CAJAS ASSIGN TO DISK
003600         ORGANIZATION IS SEQUENTIAL
003700         FILE STATUS IS FS-CAJ.
003800
003900     SELECT F-FACTURAS ASSIGN TO DISK
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS FS-FAC.
004200
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  F-CAJAS
004700     LABEL RECORD STANDARD
004800     VALUE OF FILE-ID IS "cierres.ubd".
004900 COPY RUCAJA.
005000
005100 FD  F-FACTURAS
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID IS "facturas.ubd".
005400 COPY RUFACT.
005500
005600
005700 WORKING-STORAGE SECTION.
005800 77  FS-CAJ                     PIC X(02).
005900 77  FS-FAC                     PIC X(02).
006000
006100 01  CAMPOS-FECHA.
006200     05  FECHA-HOY              PIC 9(08).
006300     05  FECHA-HOY-R REDEFINES FECHA-HOY.
006400         10  FH-ANO             PIC 9(04).
006500         10  FH-MES             PIC 9(02).
006600         10  FH-DIA             PIC 9(02).
006700     05  HORA-HOY               PIC 9(08).
006800     05  HORA-HOY-R REDEFINES HORA-HOY.
006900         10  HH-HOR             PIC 9(02).
007000         10  HH-MIN             PIC 9(02).
007100         10  HH-SEG             PIC 9(02).
007200         10  FILLER             PIC 9(02).
007300     05  TIMESTAMP-HOY          PIC 9(14).
007400     05  FILLER                 PIC X(04).
007500
007600 01  TB-CAJAS.
007700     05  TB-CAJAS-TOTAL         PIC 9(4) COMP.
007800     05  TB-CAJA OCCURS 50 TIMES.
007900         10  TB-CAJ-ID          PIC 9(10).
008000         10  TB-CAJ-USUARIO-ID  PIC 9(10).
008100         10  TB-CAJ-APERTURA    PIC 9(14).
008200         10  TB-CAJ-CIERRE      PIC 9(14).
008300         10  TB-CAJ-EFEC-DECL   PIC 9(8)V99.
008400         10  TB-CAJ-TARJ-DECL   PIC 9(8)V99.
008500         10  TB-CAJ-EFEC-SIS    PIC 9(8)V99.
008600         10  TB-CAJ-TARJ-SIS    PIC 9(8)V99.
008700         10  TB-CAJ-DIF-EFEC    PIC S9(8)V99.
008800         10  TB-CAJ-DIF-TARJ    PIC S9(8)V99.
008900         10  TB-CAJ-ESTADO      PIC X(10).
009000     05  FILLER                 PIC X(04).
009100
009200 01  WS-CONTADORES.
009300     05  WS-IX-CAJ              PIC 9(4) COMP.
009400     05  FILLER                 PIC X(04).
009500
009600 01  WS-INDICADORES.
009700     05  WS-CAJ-HALLADA         PIC X(01)  VALUE "N".
009800         88  CAJ-HALLADA            VALUE "S".
009900     05  FILLER                 PIC X(04).
010000
010100 LINKAGE SECTION.
010200 01  LK-CAJA-ID                 PIC 9(10).
010300 01  LK-EFECTIVO-DECLARADO      PIC 9(8)V99.
010400 01  LK-TARJETA-DECLARADO       PIC 9(8)V99.
010500 01  LK-CODIGO-RETORNO          PIC X(01).
010600     88  LK-RETORNO-OK              VALUE "S".
010700     88  LK-RETORNO-ERROR           VALUE "N".
010800
010900 PROCEDURE DIVISION USING LK-CAJA-ID LK-EFECTIVO-DECLARADO
011000         LK-TARJETA-DECLARADO LK-CODIGO-RETORNO.
011100 PROGRAMA-PRINCIPAL.
011200     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
011300     ACCEPT HORA-HOY  FROM TIME.
011400     STRING FH-ANO FH-MES FH-DIA HH-HOR HH-MIN HH-SEG
011500         DELIMITED BY SIZE INTO TIMESTAMP-HOY.
011600
011700     MOVE "S" TO LK-CODIGO-RETORNO.
011800     PERFORM CARGAR-CAJAS THRU CARGAR-CAJAS-FIN.
011900     PERFORM LOCALIZAR-CAJA THRU LOCALIZAR-CAJA-FIN.
012000
012100     IF NOT CAJ-HALLADA
012200         MOVE "N" TO LK-CODIGO-RETORNO
012300         GO TO PROGRAMA-PRINCIPAL-FIN.
012400     IF TB-CAJ-ESTADO (WS-IX-CAJ) NOT = "ABIERTO   "
012500         MOVE "N" TO LK-CODIGO-RETORNO
012600         GO TO PROGRAMA-PRINCIPAL-FIN.
012700
012800     PERFORM SUMAR-TOTALES-SISTEMA THRU SUMAR-TOTALES-SISTEMA-FIN.
012900     PERFORM CALCULAR-DIFERENCIAS THRU CALCULAR-DIFERENCIAS-FIN.
013000     PERFORM VOLCAR-CAJAS THRU VOLCAR-CAJAS-FIN.
013100
013200 PROGRAMA-PRINCIPAL-FIN.
013300     GOBACK.
013400
013500 CARGAR-CAJAS.
013600     MOVE 0 TO TB-CAJAS-TOTAL.
013700     OPEN INPUT F-CAJAS.
013800     IF FS-CAJ NOT = "00"
013900         GO TO CARGAR-CAJAS-FIN.
014000 CARGAR-CAJAS-LEER.
014100     READ F-CAJAS NEXT RECORD AT END GO TO CARGAR-CAJAS-CERRAR.
014200     ADD 1 TO TB-CAJAS-TOTAL.
014300     MOVE CAJA-ID                TO TB-CAJ-ID (TB-CAJAS-TOTAL).
014400     MOVE CAJA-USUARIO-ID        TO TB-CAJ-USUARIO-ID
014500                                 (TB-CAJAS-TOTAL).
014600     MOVE CAJA-APERTURA-TS       TO TB-CAJ-APERTURA
014700                                 (TB-CAJAS-TOTAL).
014800     MOVE CAJA-CIERRE-TS         TO TB-CAJ-CIERRE
014900                                 (TB-CAJAS-TOTAL).
015000     MOVE CAJA-EFECTIVO-DECLARADO
015100                                 TO TB-CAJ-EFEC-DECL
015200                                 (TB-CAJAS-TOTAL).
015300     MOVE CAJA-TARJETA-DECLARADO
015400                                 TO TB-CAJ-TARJ-DECL
015500                                 (TB-CAJAS-TOTAL).
015600     MOVE CAJA-EFECTIVO-SISTEMA  TO TB-CAJ-EFEC-SIS
015700                                 (TB-CAJAS-TOTAL).
015800     MOVE CAJA-TARJETA-SISTEMA   TO TB-CAJ-TARJ-SIS
015900                                 (TB-CAJAS-TOTAL).
016000     MOVE CAJA-DIF-EFECTIVO      TO TB-CAJ-DIF-EFEC
016100                                 (TB-CAJAS-TOTAL).
016200     MOVE CAJA-DIF-TARJETA       TO TB-CAJ-DIF-TARJ
016300                                 (TB-CAJAS-TOTAL).
016400     MOVE CAJA-ESTADO            TO TB-CAJ-ESTADO
016500                                 (TB-CAJAS-TOTAL).
016600     GO TO CARGAR-CAJAS-LEER.
016700 CARGAR-CAJAS-CERRAR.
016800     CLOSE F-CAJAS.
016900 CARGAR-CAJAS-FIN.
017000     EXIT.
017100
017200 LOCALIZAR-CAJA.
017300     MOVE "N" TO WS-CAJ-HALLADA.
017400     MOVE 0 TO WS-IX-CAJ.
017500 LOCALIZAR-CAJA-LOOP.
017600     ADD 1 TO WS-IX-CAJ.
017700     IF WS-IX-CAJ > TB-CAJAS-TOTAL
017800         GO TO LOCALIZAR-CAJA-FIN.
017900     IF TB-CAJ-ID (WS-IX-CAJ) = LK-CAJA-ID
018000         MOVE "S" TO WS-CAJ-HALLADA
018100         GO TO LOCALIZAR-CAJA-FIN.
018200     GO TO LOCALIZAR-CAJA-LOOP.
018300 LOCALIZAR-CAJA-FIN.
018400     EXIT.
018500
018600*----------------------------------------------------------
018700*    RECORRE LAS FACTURAS ACTIVAS ENGANCHADAS A ESTA CAJA Y
018800*    SUMA LO REALMENTE COBRADO POR EL SISTEMA.
018900*----------------------------------------------------------
019000 SUMAR-TOTALES-SISTEMA.
019100     MOVE 0 TO TB-CAJ-EFEC-SIS (WS-IX-CAJ).
019200     MOVE 0 TO TB-CAJ-TARJ-SIS (WS-IX-CAJ).
019300     OPEN INPUT F-FACTURAS.
019400     IF FS-FAC NOT = "00"
019500         GO TO SUMAR-TOTALES-SISTEMA-FIN.
019600 SUMAR-TOTALES-SISTEMA-LEER.
019700     READ F-FACTURAS NEXT RECORD AT END
019800         GO TO SUMAR-TOTALES-SISTEMA-CERRAR.
019900     IF FACT-CAJA-ID = LK-CAJA-ID AND FACT-ACTIVA
020000         ADD FACT-IMPORTE-EFECTIVO TO TB-CAJ-EFEC-SIS (WS-IX-CAJ)
020100         ADD FACT-IMPORTE-TARJETA  TO TB-CAJ-TARJ-SIS (WS-IX-CAJ)
020200     END-IF.
020300     GO TO SUMAR-TOTALES-SISTEMA-LEER.
020400 SUMAR-TOTALES-SISTEMA-CERRAR.
020500     CLOSE F-FACTURAS.
020600 SUMAR-TOTALES-SISTEMA-FIN.
020700     EXIT.
020800
020900 CALCULAR-DIFERENCIAS.
021000     MOVE LK-EFECTIVO-DECLARADO TO TB-CAJ-EFEC-DECL (WS-IX-CAJ).
021100     MOVE LK-TARJETA-DECLARADO  TO TB-CAJ-TARJ-DECL (WS-IX-CAJ).
021200     COMPUTE TB-CAJ-DIF-EFEC (WS-IX-CAJ) =
021300         TB-CAJ-EFEC-DECL (WS-IX-CAJ) - TB-CAJ-EFEC-SIS
021400                                 (WS-IX-CAJ).
021500     COMPUTE TB-CAJ-DIF-TARJ (WS-IX-CAJ) =
021600         TB-CAJ-TARJ-DECL (WS-IX-CAJ) - TB-CAJ-TARJ-SIS
021700                                 (WS-IX-CAJ).
021800     MOVE TIMESTAMP-HOY     TO TB-CAJ-CIERRE (WS-IX-CAJ).
021900     MOVE "CERRADO   "      TO TB-CAJ-ESTADO (WS-IX-CAJ).
022000 CALCULAR-DIFERENCIAS-FIN.
022100     EXIT.
022200
022300 VOLCAR-CAJAS.
022400     OPEN OUTPUT F-CAJAS.
022500     MOVE 0 TO WS-IX-CAJ.
022600 VOLCAR-CAJAS-LOOP.
022700     ADD 1 TO WS-IX-CAJ.
022800     IF WS-IX-CAJ > TB-CAJAS-TOTAL
022900         GO TO VOLCAR-CAJAS-CERRAR.
023000     MOVE TB-CAJ-ID (WS-IX-CAJ)         TO CAJA-ID.
023100     MOVE TB-CAJ-USUARIO-ID (WS-IX-CAJ) TO CAJA-USUARIO-ID.
023200     MOVE TB-CAJ-APERTURA (WS-IX-CAJ)   TO CAJA-APERTURA-TS.
023300     MOVE TB-CAJ-CIERRE (WS-IX-CAJ)     TO CAJA-CIERRE-TS.
023400     MOVE TB-CAJ-EFEC-DECL (WS-IX-CAJ)  TO
023500                                 CAJA-EFECTIVO-DECLARADO.
023600     MOVE TB-CAJ-TARJ-DECL (WS-IX-CAJ)  TO CAJA-TARJETA-DECLARADO.
023700     MOVE TB-CAJ-EFEC-SIS (WS-IX-CAJ)   TO CAJA-EFECTIVO-SISTEMA.
023800     MOVE TB-CAJ-TARJ-SIS (WS-IX-CAJ)   TO CAJA-TARJETA-SISTEMA.
023900     MOVE TB-CAJ-DIF-EFEC (WS-IX-CAJ)   TO CAJA-DIF-EFECTIVO.
024000     MOVE TB-CAJ-DIF-TARJ (WS-IX-CAJ)   TO CAJA-DIF-TARJETA.
024100     MOVE TB-CAJ-ESTADO (WS-IX-CAJ)     TO CAJA-ESTADO.
024200     WRITE CAJA-REG.
024300     GO TO VOLCAR-CAJAS-LOOP.
024400 VOLCAR-CAJAS-CERRAR.
024500     CLOSE F-CAJAS.
024600 VOLCAR-CAJAS-FIN.
024700     EXIT.
