000100*****************************************************************
000200*  RUORDEN.CPY                                                 *
000300*  CABECERA DE COMANDA.  UNA COMANDA NACE ABIERTA, PASA A       *
000400*  FACTURADA CUANDO RUFA03 LA LIQUIDA, O A CANCELADA SI SE      *
000500*  ANULA SIN FACTURAR.  ORDEN-TIMESTAMP SE DESGLOSA POR         *
000600*  REDEFINES IGUAL QUE SE HACIA CON CAMPOS-FECHA EN LOS         *
000700*  PROGRAMAS DEL CAJERO (VER RUFA01).                           *
000800*-----------------------------------------------------------  *
000900*  MANTENIMIENTO                                               *
001000*  14/06/1991 M.ALONSO  RQ-0001 CREACION ORIGINAL              *  RQ-0001 
001100*  20/11/1995 J.PEREZ   RQ-0132 SE AÑADE MESA-ID A CERO PARA    * RQ-0132 
001200*                       VENTAS EN BARRA                         * RQ-0132 
001300*  08/09/1998 J.PEREZ   RQ-0201 REVISION Y2K - EL TIMESTAMP     * RQ-0201 
001400*                       YA VENIA A 4 DIGITOS DE AÑO, SIN CAMBIOS* RQ-0201 
001500*  15/01/1999 L.VEGA    RQ-0214 SE AÑADE EL REDEFINES DE        * RQ-0214 
001600*                       ORDEN-TIMESTAMP PARA LOS INFORMES       * RQ-0214 
001700*****************************************************************
001800 01  ORDEN-REG.
001900     05  ORDEN-ID                   PIC 9(10).
002000     05  ORDEN-MESA-ID              PIC 9(10).
002100     05  ORDEN-USUARIO-ID           PIC 9(10).
002200     05  ORDEN-TIMESTAMP            PIC 9(14).
002300     05  ORDEN-TIMESTAMP-R REDEFINES ORDEN-TIMESTAMP.
002400         10  ORDEN-TS-ANO           PIC 9(04).
002500         10  ORDEN-TS-MES           PIC 9(02).
002600         10  ORDEN-TS-DIA           PIC 9(02).
002700         10  ORDEN-TS-HOR           PIC 9(02).
002800         10  ORDEN-TS-MIN           PIC 9(02).
002900         10  ORDEN-TS-SEG           PIC 9(02).
003000     05  ORDEN-ESTADO               PIC X(10).
003100         88  ORDEN-ABIERTA              VALUE "ABIERTA   ".
003200         88  ORDEN-FACTURADA            VALUE "FACTURADA ".
003300         88  ORDEN-CANCELADA            VALUE "CANCELADA ".
003400     05  FILLER                     PIC X(10).
